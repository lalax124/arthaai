000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          ARTHA01.
000300 AUTHOR.              R. MEHTA.
000400 INSTALLATION.        ARTHA FINANCIAL SVCS - BATCH SYSTEMS DEPT.
000500*    BATCH SYSTEMS DEPT ALSO OWNS ARTHA02, ARTHA03 AND ARTHA04 -
000600*    ALL FOUR RUN AS ONE JCL PROCEDURE, ANLY001, EVERY NIGHT.
000700 DATE-WRITTEN.        02/14/88.
000800 DATE-COMPILED.
000900*    LEFT BLANK ON PURPOSE - THIS SHOP DOES NOT STAMP A COMPILE
001000*    DATE INTO SOURCE, THE LOAD LIBRARY DIRECTORY HAS THAT.
001100 SECURITY.            INTERNAL USE ONLY - SEE OPS MANUAL SEC 4.2.
001200*    RUN UNDER THE ARTHA-BATCH SERVICE ID ONLY - NOT TO BE
001300*    SUBMITTED UNDER A PERSONAL USER ID PER OPS MANUAL SEC 4.2.
001400*    OUTPUT (ANALYSIS-RPT) CONTAINS CUSTOMER FINANCIAL DATA AND
001500*    IS RESTRICTED THE SAME AS THE SOURCE MASTERS.
001600
001700*****************************************************************
001800* ARTHA01 - PERSONAL FINANCE MASTER ANALYSIS DRIVER             *
001900*                                                                *
002000* THIS IS STEP ONE OF THE NIGHTLY ARTHA BATCH (RUN ID ANLY001). *
002100* IT READS THE SEVEN USER-OWNED MASTER FILES (INCOME, EXPENSE,  *
002200* ASSET, LIABILITY, GOAL AND HOLDING, EACH SORTED ASCENDING ON  *
002300* USER-ID), MATCHES THEM AGAINST THE USER MASTER IN A CONTROL-  *
002400* BREAK READ-AHEAD, AND PRINTS THE PER-USER ANALYSIS REPORT --  *
002500* BUDGET SUMMARY, NET WORTH, RATIOS, CATEGORIZED SPENDING,      *
002600* PORTFOLIO VALUATION AND GOAL PROGRESS -- CLOSING WITH A GRAND *
002700* TOTAL SECTION FOR THE WHOLE RUN.  THE INCOME, EXPENSE, ASSET, *
002800* LIABILITY, GOAL AND HOLDING FILES ARE ALL LOADED BY THE SAME  *
002900* READ-AHEAD/COMPARE TECHNIQUE USED ON THE OLD BILLING RUNS --   *
003000* SEE PARAGRAPHS 2050 THRU 2095.                                *
003100*                                                                *
003200* ARTHA01 DOES NOT UPDATE ANY OF THE SEVEN MASTERS - IT IS A     *
003300* READ-ONLY ANALYSIS PASS.  EXPENSE-MASTER IS MAINTAINED BY      *
003400* ARTHA02 AND THE GOAL/HOLDING MASTERS ARE MAINTAINED OFFLINE    *
003500* BY THE WEB FRONT END - NEITHER IS THIS PROGRAM'S CONCERN.      *
003600*****************************************************************
003700*
003800*    CHANGE LOG
003900*    ----------
004000*    02/14/88  RM    ORIGINAL PROGRAM WRITTEN PER REQUEST FORM     CR0101
004100*                    NO. 101, BUDGET/NET WORTH MODULE.
004200*    06/02/88  RM    ADDED RATIO SECTION (EMERGENCY FUND MONTHS    CR0114
004300*                    AND DEBT TO INCOME) PER ANALYST SPEC.
004400*    11/30/89  KI    ADDED HOLDING FILE AND PORTFOLIO SECTION.     CR0188
004500*                    TICKER, SHARES, COST BASIS, GAIN/LOSS.
004600*    04/19/90  KI    GOAL FILE AND GOAL PROGRESS SECTION ADDED.    CR0201
004700*    09/07/91  SR    CORRECTED SAVINGS RATE GUARD - DIVIDE BY      HD1045
004800*                    ZERO WHEN INCOME FIELD BLANK ON LOAD.
004900*    02/11/92  SR    EXPANDED USR-REC BY 4 BYTES FILLER FOR        CR0266
005000*                    FUTURE GROWTH PER DBA MEMO 92-03.
005100*    08/23/93  PD    ADDED LATEST-INCOME-WINS LOGIC - PRIOR        HD1190
005200*                    VERSION TOOK FIRST INCOME ROW, NOT LATEST.
005300*    03/14/95  PD    RATIO SECTION NOW PRINTS N/A RATHER THAN      HD1244
005400*                    ABENDING WHEN EXPENSE OR INCOME IS ZERO.
005500*    07/02/96  NS    ADDED GRAND TOTAL SECTION AT END OF RUN       CR0334
005600*                    PER MGMT REQUEST - USERS PROCESSED, NET
005700*                    WORTH ACROSS ALL USERS.
005800*    08/19/96  PD    RATIO SECTION RECAST AS A VALIDATION CHAIN    CR0531
005900*                    (PERFORM ... THRU ...-EXIT) - SAME EDIT-
006000*                    CHAIN STYLE AS THE OLD CBLANL05 PROGRAM,
006100*                    PER THE STANDARDS REVIEW.
006200*    01/08/98  NS    Y2K REMEDIATION - WINDOWED THE 2-DIGIT RUN    CR0401
006300*                    DATE (YY) TO A 4-DIGIT CENTURY YEAR FOR
006400*                    REPORT HEADINGS.  YY LESS THAN 50 WINDOWS
006500*                    TO 20XX, ELSE 19XX.  SEE 1000-INIT.
006600*    09/30/99  NS    Y2K FOLLOW-UP - CONFIRMED GOAL-DEADLINE AND   CR0418
006700*                    HOLDING PURCHASE DATE FIELDS ALREADY CARRY
006800*                    A FULL 4-DIGIT YEAR ON FILE, NO CHANGE.
006900*    05/17/01  AK    ADDED EMERGENCY FUND NAME SCAN (SUBSTRING     CR0477
007000*                    MATCH ON ASSET NAME) RATHER THAN HARD
007100*                    CODING ASSET TABLE POSITION 1.
007200*    10/02/03  AK    CURRENCY-FORMAT ROUTINE REWRITTEN TO MATCH    CR0512
007300*                    THE SHOP STANDARD Rs PREFIX USED ON ALL
007400*                    FOUR ARTHA PROGRAMS.
007500*    03/15/04  TV    EXPANDED IN-LINE COMMENTARY PER THE STANDARDS  CR0544
007600*                    REVIEW - FIELD-LEVEL NOTES ON ALL SEVEN MASTER
007700*                    RECORDS, A PARAGRAPH INDEX AND A WORKING-
007800*                    STORAGE CROSS-REFERENCE BELOW.  NO LOGIC
007900*                    CHANGED BY THIS ENTRY.
008000*
008100*****************************************************************
008200*  PARAGRAPH INDEX - NUMBER, NAME, WHAT IT DOES.  KEPT HERE SO A   *
008300*  MAINTAINER CAN FIND A PARAGRAPH WITHOUT READING THE WHOLE       *
008400*  PROCEDURE DIVISION TOP TO BOTTOM (CR0544).                      *
008500*                                                                   *
008600*  0000-ARTHA01          MAINLINE - INIT, ONE PASS PER USER, CLOSE *
008700*  1000-INIT             OPEN FILES, WINDOW RUN DATE, FIRST HEADING*
008800*  2000-MAINLINE         LOAD, CALCULATE, PRINT, ACCUMULATE - ONE  *
008900*                        USER                                      *
009000*  2050-LOAD-INCOME      LATEST-SEQUENCE-WINS INCOME LOAD          *
009100*  2060-LOAD-EXPENSE     EXPENSE ROWS INTO EXPENSE-TABLE            *
009200*  2070-LOAD-ASSET       ASSET ROWS INTO ASSET-TABLE                *
009300*  2080-LOAD-LIABILITY   LIABILITY ROWS INTO LIABILITY-TABLE        *
009400*  2090-LOAD-GOAL        GOAL ROWS INTO GOAL-TABLE, PRIORITY ORDER  *
009500*  2095-LOAD-HOLDING     HOLDING ROWS INTO HOLDING-TABLE            *
009600*  2200-BUDGET-CALC      TOTAL EXPENSES, REMAINING, SAVINGS RATE    *
009700*  2300-NETWORTH-CALC    TOTAL ASSETS, TOTAL LIABILITIES, NET WORTH *
009800*  2400-RATIO-CALC       DEBT TO INCOME, EMERGENCY FUND MONTHS      *
009900*  2500-PORTFOLIO-CALC   PER-HOLDING AND PORTFOLIO-WIDE GAIN/LOSS   *
010000*  2600-PRINT-USER       DRIVES THE SEVEN REPORT SECTIONS BELOW     *
010100*  2610-PRINT-BUDGET     BUDGET SUMMARY SECTION                     *
010200*  2620-PRINT-NETWORTH   NET WORTH SECTION                          *
010300*  2630-PRINT-RATIOS     FINANCIAL RATIOS SECTION                   *
010400*  2640-PRINT-CATEGORIES CATEGORIZED SPENDING SECTION                *
010500*  2650-PRINT-PORTFOLIO  PORTFOLIO SECTION                          *
010600*  2600-GOALS-OUTPUT     FINANCIAL GOALS SECTION                    *
010700*  2700-ACCUM-GRAND-TOTALS  ROLLS THIS USER INTO THE RUN TOTALS     *
010800*  3000-CLOSING          GRAND TOTAL SECTION, CLOSE ALL FILES       *
010900*  8700-FMT-CURRENCY     SHOP STANDARD Rs CURRENCY EDIT              *
011000*  9005 THRU 9060        READ-AHEAD, ONE PARAGRAPH PER MASTER FILE  *
011100*  9100-HEADING          PAGE HEADING, BUMPS THE PAGE COUNTER        *
011200*****************************************************************
011300
011400 ENVIRONMENT DIVISION.
011500 CONFIGURATION SECTION.
011600*    C01/TOP-OF-FORM - CARRIAGE CONTROL CHANNEL FOR THE HEADING
011700*    SKIP IN 9100-HEADING (AFTER ADVANCING PAGE).
011800*    UPSI-0 - OPERATOR SWITCH ON THE JCL OVERRIDE CARD.  NOT READ
011900*    TODAY BUT LEFT IN PLACE PER SHOP CONVENTION ON ALL FOUR
012000*    ARTHA PROGRAMS (SEE CBLANL05 FOR THE ORIGIN OF THE PATTERN).
012100 SPECIAL-NAMES.
012200     C01 IS TOP-OF-FORM
012300     CLASS NUMERIC-CHAR    IS "0" THRU "9"
012400     UPSI-0 ON  STATUS IS SW-RERUN-REQUESTED
012500            OFF STATUS IS SW-NORMAL-RUN.
012600
012700*    SEVEN INPUT MASTERS, ONE OUTPUT REPORT - ASSIGN NAMES MATCH
012800*    THE JCL DD NAMES ON THE NIGHTLY ANLY001 STEP.
012900 INPUT-OUTPUT SECTION.
013000 FILE-CONTROL.
013100
013200     SELECT USER-MASTER
013300         ASSIGN TO USRMST
013400         ORGANIZATION IS LINE SEQUENTIAL.
013500
013600     SELECT INCOME-MASTER
013700         ASSIGN TO INCMST
013800         ORGANIZATION IS LINE SEQUENTIAL.
013900
014000     SELECT EXPENSE-MASTER
014100         ASSIGN TO EXPMST
014200         ORGANIZATION IS LINE SEQUENTIAL.
014300
014400     SELECT ASSET-MASTER
014500         ASSIGN TO ASTMST
014600         ORGANIZATION IS LINE SEQUENTIAL.
014700
014800     SELECT LIABILITY-MASTER
014900         ASSIGN TO LIAMST
015000         ORGANIZATION IS LINE SEQUENTIAL.
015100
015200     SELECT GOAL-MASTER
015300         ASSIGN TO GOLMST
015400         ORGANIZATION IS LINE SEQUENTIAL.
015500
015600     SELECT HOLDING-MASTER
015700         ASSIGN TO HLDMST
015800         ORGANIZATION IS LINE SEQUENTIAL.
015900
016000     SELECT ANALYSIS-RPT
016100         ASSIGN TO ANLRPT
016200         ORGANIZATION IS RECORD SEQUENTIAL.
016300
016400 DATA DIVISION.
016500 FILE SECTION.
016600
016700*--------------------------------------------------------------*
016800*  USER MASTER - ONE ROW PER ARTHA SUBSCRIBER.  DRIVES THE     *
016900*  CONTROL BREAK FOR ALL SIX SUBORDINATE FILES BELOW.          *
017000*--------------------------------------------------------------*
017100 FD  USER-MASTER
017200     LABEL RECORD IS STANDARD
017300     RECORD CONTAINS 70 CHARACTERS
017400     DATA RECORD IS USR-REC.
017500
017600 01  USR-REC.
017700*    USR-USER-ID - KEY FIELD, JOINS TO ALL SIX SUBORDINATE MASTERS.
017800     05  USR-USER-ID           PIC 9(06).
017900*    USR-USERNAME - DISPLAY NAME PRINTED ON THE ANALYSIS HEADING.
018000     05  USR-USERNAME          PIC X(20).
018100*    USR-EMAIL - NOT PRINTED BY ARTHA01, CARRIED FOR ARTHA02/04.
018200     05  USR-EMAIL             PIC X(40).
018300     05  FILLER                PIC X(04).
018400
018500*--------------------------------------------------------------*
018600*  INCOME MASTER - MAY CARRY SEVERAL ROWS PER USER.  HIGHEST   *
018700*  INC-SEQ ON FILE IS THE EFFECTIVE MONTHLY INCOME (HD1190).   *
018800*--------------------------------------------------------------*
018900 FD  INCOME-MASTER
019000     LABEL RECORD IS STANDARD
019100     RECORD CONTAINS 50 CHARACTERS
019200     DATA RECORD IS INC-REC.
019300
019400 01  INC-REC.
019500*    INC-USER-ID - MATCHED AGAINST CURRENT-USER-ID IN 2055.
019600     05  INC-USER-ID           PIC 9(06).
019700*    INC-AMOUNT - ONE MONTH'S INCOME FOR THE SOURCE BELOW.
019800     05  INC-AMOUNT            PIC S9(11)V99.
019900*    INC-SOURCE - E.G. SALARY, FREELANCE - NOT PRINTED, KEY ONLY.
020000     05  INC-SOURCE            PIC X(20).
020100*    INC-SEQ - HIGHEST VALUE ON FILE WINS (HD1190, 08/23/93).
020200     05  INC-SEQ               PIC 9(06).
020300     05  FILLER                PIC X(05).
020400
020500*--------------------------------------------------------------*
020600*  EXPENSE MASTER - NAME/AMOUNT SET BY CATEGORY.  REPLACED     *
020700*  WHOLESALE EACH RUN OF ARTHA02 (THE CATEGORIZER).            *
020800*--------------------------------------------------------------*
020900 FD  EXPENSE-MASTER
021000     LABEL RECORD IS STANDARD
021100     RECORD CONTAINS 50 CHARACTERS
021200     DATA RECORD IS EXP-REC.
021300
021400 01  EXP-REC.
021500*    EXP-USER-ID - MATCHED AGAINST CURRENT-USER-ID IN 2065.
021600     05  EXP-USER-ID           PIC 9(06).
021700*    EXP-CATEGORY - SET BY ARTHA02, PRINTED AS-IS IN 2640.
021800     05  EXP-CATEGORY          PIC X(30).
021900*    EXP-AMOUNT - MONTHLY AMOUNT FOR THIS CATEGORY.
022000     05  EXP-AMOUNT            PIC S9(11)V99.
022100     05  FILLER                PIC X(01).
022200
022300*--------------------------------------------------------------*
022400*  ASSET MASTER - NAME/VALUE SET.  "EMERGENCY FUND" ROW (IF    *
022500*  ANY) DRIVES THE EMERGENCY-FUND-MONTHS RATIO BELOW.          *
022600*--------------------------------------------------------------*
022700 FD  ASSET-MASTER
022800     LABEL RECORD IS STANDARD
022900     RECORD CONTAINS 50 CHARACTERS
023000     DATA RECORD IS AST-REC.
023100
023200 01  AST-REC.
023300*    AST-USER-ID - MATCHED AGAINST CURRENT-USER-ID IN 2075.
023400     05  AST-USER-ID           PIC 9(06).
023500*    AST-NAME - SCANNED FOR "EMERGENCY FUND" IN 2410 (CR0477).
023600     05  AST-NAME              PIC X(30).
023700*    AST-VALUE - CURRENT MARKET OR BOOK VALUE OF THE ASSET.
023800     05  AST-VALUE             PIC S9(11)V99.
023900     05  FILLER                PIC X(01).
024000
024100*--------------------------------------------------------------*
024200*  LIABILITY MASTER - NAME/AMOUNT/RATE SET.  THE RATE IS NOT   *
024300*  USED HERE - ARTHA03 READS ITS OWN COPY FOR AMORTIZATION.    *
024400*  AMOUNT WIDENED TO S9(11)V99 PER CR0614 (FORMERLY S9(09)).   *
024500*--------------------------------------------------------------*
024600 FD  LIABILITY-MASTER
024700     LABEL RECORD IS STANDARD
024800     RECORD CONTAINS 56 CHARACTERS
024900     DATA RECORD IS LIA-REC.
025000
025100 01  LIA-REC.
025200*    LIA-USER-ID - MATCHED AGAINST CURRENT-USER-ID IN 2085.
025300     05  LIA-USER-ID           PIC 9(06).
025400*    LIA-NAME - NOT PRINTED BY ARTHA01, ONLY THE AMOUNT ROLLS UP.
025500     05  LIA-NAME              PIC X(30).
025600*    LIA-AMOUNT - OUTSTANDING BALANCE, WIDENED TO S9(11)V99 (CR0614).
025700     05  LIA-AMOUNT            PIC S9(11)V99.
025800*    LIA-RATE - ANNUAL RATE, STORED UNSIGNED 0.NNNNN.
025900     05  LIA-RATE              PIC 9V9(05).
026000     05  LIA-RATE-ALT REDEFINES LIA-RATE.
026100*    LIA-RATE-WHOLE - ALWAYS ZERO, KEPT FOR SYMMETRY WITH ARTHA03/04.
026200         10  LIA-RATE-WHOLE    PIC 9.
026300*    LIA-RATE-FRAC - THE FIVE DECIMAL DIGITS OF LIA-RATE.
026400         10  LIA-RATE-FRAC     PIC 9(05).
026500     05  FILLER                PIC X(01).
026600
026700*--------------------------------------------------------------*
026800*  GOAL MASTER - ALREADY ON FILE IN PRIORITY-DESCENDING ORDER  *
026900*  WITHIN USER-ID, SO ARTHA01 JUST LOADS IT THAT WAY.          *
027000*  DEADLINE IS A FULL CCYY-MM-DD, NOT A 2-DIGIT YEAR.          *
027100*--------------------------------------------------------------*
027200 FD  GOAL-MASTER
027300     LABEL RECORD IS STANDARD
027400     RECORD CONTAINS 75 CHARACTERS
027500     DATA RECORD IS GOL-REC.
027600
027700 01  GOL-REC.
027800*    GOL-USER-ID - MATCHED AGAINST CURRENT-USER-ID IN 2092.
027900     05  GOL-USER-ID           PIC 9(06).
028000*    GOL-NAME - E.G. "NEW CAR", "EMERGENCY FUND TOP-UP".
028100     05  GOL-NAME              PIC X(30).
028200*    GOL-TARGET-AMT - THE SAVINGS GOAL.
028300     05  GOL-TARGET-AMT        PIC S9(11)V99.
028400*    GOL-CURRENT-AMT - PROGRESS TO DATE TOWARD THE GOAL.
028500     05  GOL-CURRENT-AMT       PIC S9(11)V99.
028600*    GOL-DEADLINE - CCYY-MM-DD ON FILE, NEVER A 2-DIGIT YEAR.
028700     05  GOL-DEADLINE          PIC X(10).
028800     05  GOL-DEADLINE-BRK REDEFINES GOL-DEADLINE.
028900*    GDL-YYYY - BROKEN OUT FOR FUTURE DEADLINE-AGING LOGIC.
029000         10  GDL-YYYY          PIC X(04).
029100         10  FILLER            PIC X(01).
029200*    GDL-MM - NOT CURRENTLY REFERENCED, KEPT FOR GDL-DD SYMMETRY.
029300         10  GDL-MM            PIC X(02).
029400         10  FILLER            PIC X(01).
029500*    GDL-DD - SEE GDL-MM ABOVE.
029600         10  GDL-DD            PIC X(02).
029700*    GOL-PRIORITY - HIGHER NUMBER IS HIGHER PRIORITY ON FILE.
029800     05  GOL-PRIORITY          PIC 9(02).
029900     05  FILLER                PIC X(01).
030000
030100*--------------------------------------------------------------*
030200*  HOLDING MASTER - LATEST PRICE COMES FROM THE VENDOR PRICE   *
030300*  FEED, NOT A LIVE QUOTE - SEE DESIGN MEMO ON FILE.  A ZERO   *
030400*  PRICE MEANS THE FEED HAS NOT PRICED THIS TICKER YET.        *
030500*--------------------------------------------------------------*
030600 FD  HOLDING-MASTER
030700     LABEL RECORD IS STANDARD
030800     RECORD CONTAINS 58 CHARACTERS
030900     DATA RECORD IS HLD-REC.
031000
031100 01  HLD-REC.
031200*    HLD-USER-ID - MATCHED AGAINST CURRENT-USER-ID IN 2097.
031300     05  HLD-USER-ID           PIC 9(06).
031400*    HLD-TICKER - PRINTED VERBATIM, NO VALIDATION AGAINST AN
031500*    EXCHANGE TABLE - SEE DESIGN MEMO ON FILE.
031600     05  HLD-TICKER            PIC X(08).
031700*    HLD-SHARES - FOUR DECIMAL PLACES FOR FRACTIONAL DRIP SHARES.
031800     05  HLD-SHARES            PIC S9(07)V9(04).
031900*    HLD-COST-BASIS - TOTAL COST, NOT PER-SHARE.
032000     05  HLD-COST-BASIS        PIC S9(09)V99.
032100*    HLD-PURCH-DATE - CCYY-MM-DD, NOT PRINTED BY ARTHA01.
032200     05  HLD-PURCH-DATE        PIC X(10).
032300     05  HLD-PURCH-DATE-BRK REDEFINES HLD-PURCH-DATE.
032400*    HPD-YYYY - PURCHASE YEAR, CARRIED FOR FUTURE HOLDING PERIOD USE.
032500         10  HPD-YYYY          PIC X(04).
032600         10  FILLER            PIC X(01).
032700*    HPD-MM - PURCHASE MONTH.
032800         10  HPD-MM            PIC X(02).
032900         10  FILLER            PIC X(01).
033000*    HPD-DD - PURCHASE DAY.
033100         10  HPD-DD            PIC X(02).
033200*    HLD-LATEST-PRICE - VENDOR FEED PRICE, ZERO IF NOT YET PRICED -
033300*    SEE THE SKIP GUARD IN 2510-PORTFOLIO-ONE.
033400     05  HLD-LATEST-PRICE      PIC S9(09)V99.
033500     05  FILLER                PIC X(01).
033600
033700*--------------------------------------------------------------*
033800*  ANALYSIS-RPT - PRINT FILE, 132 COLS, THE USUAL LINAGE.      *
033900*  OPENED OUTPUT HERE; ARTHA02 AND ARTHA04 OPEN EXTEND LATER   *
034000*  IN THE SAME NIGHTLY RUN TO APPEND THEIR OWN SECTIONS.       *
034100*  FOOTING AT 55 LEAVES ROOM FOR A SHORT TRAILING COMMENT IF   *
034200*  OPERATIONS EVER NEEDS ONE - NOT USED TODAY.                 *
034300*--------------------------------------------------------------*
034400 FD  ANALYSIS-RPT
034500     LABEL RECORD IS OMITTED
034600     RECORD CONTAINS 132 CHARACTERS
034700     LINAGE IS 60 WITH FOOTING AT 55
034800     DATA RECORD IS PRTLINE.
034900
035000 01  PRTLINE                   PIC X(132).
035100
035200 WORKING-STORAGE SECTION.
035300
035400*****************************************************************
035500*  WORKING-STORAGE CROSS-REFERENCE (CR0544) - GROUP, SET BY,      *
035600*  USED BY.  GROUPS NOT LISTED HERE ARE REPORT LINE LAYOUTS ONLY. *
035700*                                                                   *
035800*  WORK-AREA          1000-INIT, 2700        2700, 3000            *
035900*  DATE-WORK          1000-INIT              9100, RPT-TITLE-LINE  *
036000*  INCOME-WORK        2050-LOAD-INCOME       2200                  *
036100*  EXPENSE-TABLE      2060-LOAD-EXPENSE      2200, 2640             *
036200*  ASSET-TABLE        2070-LOAD-ASSET        2300, 2400             *
036300*  LIABILITY-TABLE    2080-LOAD-LIABILITY    2300, 2400             *
036400*  GOAL-TABLE         2090-LOAD-GOAL         2600-GOALS-OUTPUT      *
036500*  HOLDING-TABLE      2095-LOAD-HOLDING      2500, 2650             *
036600*  CALC-WORK          2200 THRU 2500         2610 THRU 2650         *
036700*  CURRENCY-WORK      8700-FMT-CURRENCY      ALL PRINT PARAGRAPHS   *
036800*****************************************************************
036900
037000*    SEVEN READ-AHEAD EOF SWITCHES, ONE PER MASTER FILE BELOW.
037100 77  USR-EOF                PIC X(01) VALUE "N".
037200 77  INC-EOF                PIC X(01) VALUE "N".
037300 77  EXP-EOF                PIC X(01) VALUE "N".
037400 77  AST-EOF                PIC X(01) VALUE "N".
037500 77  LIA-EOF                PIC X(01) VALUE "N".
037600 77  GOL-EOF                PIC X(01) VALUE "N".
037700 77  HLD-EOF                PIC X(01) VALUE "N".
037800*    C-PCTR - ANALYSIS-RPT PAGE COUNTER, BUMPED IN 9100-HEADING.
037900 77  C-PCTR                    PIC 99    VALUE ZERO COMP.
038000*    C-USR-CTR - USERS PROCESSED THIS RUN, PRINTED IN 3000-CLOSING.
038100 77  C-USR-CTR                 PIC S9(05) VALUE ZERO COMP.
038200
038300*--------------------------------------------------------------*
038400*  WORK-AREA - THE CURRENT USER BEING PROCESSED AND THE RUN-    *
038500*  WIDE NET WORTH ACCUMULATOR (NOT RESET PER USER).             *
038600*--------------------------------------------------------------*
038700
038800 01  WORK-AREA.
038900*    CURRENT-USER-ID - HOLDS THE USER-MASTER KEY FOR THIS PASS OF
039000*    2000-MAINLINE WHILE ALL SIX SUBORDINATE FILES ARE LOADED.
039100     05  CURRENT-USER-ID       PIC 9(06) VALUE ZERO.
039200*    C-TOTAL-NET-WORTH - RUN-WIDE ACCUMULATOR, NOT PER-USER.
039300     05  C-TOTAL-NET-WORTH    PIC S9(13)V99 VALUE ZERO.
039400     05  FILLER                PIC X(05) VALUE SPACES.
039500
039600*--------------------------------------------------------------*
039700*  RUN DATE - ACCEPT FROM DATE GIVES A 6-DIGIT YYMMDD.  THE    *
039800*  CENTURY WINDOW BELOW WAS ADDED FOR Y2K (CR0401, 01/08/98).  *
039900*--------------------------------------------------------------*
040000 01  DATE-WORK.
040100     05  I-DATE               PIC 9(06).
040200     05  I-DATE-BRK REDEFINES I-DATE.
040300*    I-YY - TWO DIGIT RUN YEAR, WINDOWED BELOW PER CR0401.
040400         10  I-YY             PIC 99.
040500*    I-MM - RUN MONTH, MOVED STRAIGHT TO THE HEADING.
040600         10  I-MM             PIC 99.
040700*    I-DD - RUN DAY, MOVED STRAIGHT TO THE HEADING.
040800         10  I-DD             PIC 99.
040900*    I-CENTURY - 19 OR 20, SET BY THE WINDOW TEST IN 1000-INIT.
041000     05  I-CENTURY             PIC 99 VALUE ZERO.
041100*    I-CCYY - FOUR DIGIT RUN YEAR FOR THE REPORT HEADING.
041200     05  I-CCYY                PIC 9(04) VALUE ZERO.
041300     05  FILLER                 PIC X(05) VALUE SPACES.
041400
041500 01  INCOME-WORK.
041600*    C-INCOME-AMT - WINNING INCOME ROW'S AMOUNT (HIGHEST INC-SEQ).
041700     05  C-INCOME-AMT         PIC S9(11)V99 VALUE ZERO.
041800*    C-INCOME-SEQ - HIGHEST INC-SEQ SEEN SO FAR FOR THIS USER.
041900     05  C-INCOME-SEQ         PIC 9(06) VALUE ZERO.
042000     05  FILLER                PIC X(05) VALUE SPACES.
042100
042200 01  EXPENSE-TABLE.
042300*    EXP-TBL-CTR - NUMBER OF EXPENSE ROWS LOADED FOR THIS USER.
042400     05  EXP-TBL-CTR           PIC S9(04) VALUE ZERO COMP.
042500     05  EXP-TBL-ENTRY OCCURS 12 TIMES INDEXED BY EXP-IDX.
042600*    EXP-TBL-NAME - CATEGORY NAME CARRIED STRAIGHT FROM EXP-CATEGORY.
042700         10  EXP-TBL-NAME      PIC X(30).
042800*    EXP-TBL-AMT - CATEGORY AMOUNT, SUMMED IN 2210-SUM-EXPENSE.
042900         10  EXP-TBL-AMT       PIC S9(11)V99.
043000     05  FILLER                PIC X(05) VALUE SPACES.
043100
043200 01  ASSET-TABLE.
043300*    AST-TBL-CTR - NUMBER OF ASSET ROWS LOADED FOR THIS USER.
043400     05  AST-TBL-CTR           PIC S9(04) VALUE ZERO COMP.
043500     05  AST-TBL-ENTRY OCCURS 20 TIMES INDEXED BY AST-IDX.
043600*    AST-TBL-NAME - ASSET NAME, SCANNED BY 2410-FIND-EMERG-FUND.
043700         10  AST-TBL-NAME      PIC X(30).
043800*    AST-TBL-VALUE - ASSET VALUE, SUMMED IN 2310-SUM-ASSET.
043900         10  AST-TBL-VALUE     PIC S9(11)V99.
044000     05  FILLER                PIC X(05) VALUE SPACES.
044100
044200 01  LIABILITY-TABLE.
044300*    LIA-TBL-CTR - NUMBER OF LIABILITY ROWS LOADED FOR THIS USER.
044400     05  LIA-TBL-CTR           PIC S9(04) VALUE ZERO COMP.
044500     05  LIA-TBL-ENTRY OCCURS 20 TIMES INDEXED BY LIA-IDX.
044600*    LIA-TBL-NAME - NOT PRINTED, CARRIED FOR FUTURE DETAIL REPORT.
044700         10  LIA-TBL-NAME      PIC X(30).
044800*    LIA-TBL-AMOUNT - SUMMED IN 2320-SUM-LIABILITY AND INTO DTI.
044900         10  LIA-TBL-AMOUNT    PIC S9(11)V99.
045000*    LIA-TBL-RATE - NOT USED BY ARTHA01, SEE ARTHA03 INSTEAD.
045100         10  LIA-TBL-RATE      PIC 9V9(05).
045200     05  FILLER                PIC X(05) VALUE SPACES.
045300
045400 01  GOAL-TABLE.
045500*    GOL-TBL-CTR - NUMBER OF GOAL ROWS LOADED FOR THIS USER.
045600     05  GOL-TBL-CTR           PIC S9(04) VALUE ZERO COMP.
045700     05  GOL-TBL-ENTRY OCCURS 15 TIMES INDEXED BY GOL-IDX.
045800*    GOL-TBL-NAME - PRINTED AS-IS IN 2605-PRINT-ONE-GOAL.
045900         10  GOL-TBL-NAME      PIC X(30).
046000*    GOL-TBL-TARGET - GOAL AMOUNT, DENOMINATOR OF GOAL PCT.
046100         10  GOL-TBL-TARGET    PIC S9(11)V99.
046200*    GOL-TBL-CURRENT - PROGRESS AMOUNT, NUMERATOR OF GOAL PCT.
046300         10  GOL-TBL-CURRENT   PIC S9(11)V99.
046400*    GOL-TBL-PRIORITY - PRINTED NOWHERE TODAY, KEPT FOR SORT ORDER.
046500         10  GOL-TBL-PRIORITY  PIC 9(02).
046600     05  FILLER                PIC X(05) VALUE SPACES.
046700
046800 01  HOLDING-TABLE.
046900*    HLD-TBL-CTR - NUMBER OF HOLDING ROWS LOADED FOR THIS USER.
047000     05  HLD-TBL-CTR           PIC S9(04) VALUE ZERO COMP.
047100     05  HLD-TBL-ENTRY OCCURS 30 TIMES INDEXED BY HLD-IDX.
047200*    HLD-TBL-TICKER - PRINTED IN 2655-PRINT-ONE-HOLDING.
047300         10  HLD-TBL-TICKER    PIC X(08).
047400*    HLD-TBL-SHARES - SHARE COUNT, MULTIPLIED BY PRICE AND COST.
047500         10  HLD-TBL-SHARES    PIC S9(07)V9(04).
047600*    HLD-TBL-COST - PER-SHARE COST BASIS FROM HLD-COST-BASIS.
047700         10  HLD-TBL-COST      PIC S9(09)V99.
047800*    HLD-TBL-PRICE - ZERO MEANS NOT YET PRICED, HOLDING IS SKIPPED.
047900         10  HLD-TBL-PRICE     PIC S9(09)V99.
048000     05  FILLER                PIC X(05) VALUE SPACES.
048100
048200*--------------------------------------------------------------*
048300*  CALC-WORK - ALL THE BUDGET, NET WORTH, RATIO AND PORTFOLIO   *
048400*  ACCUMULATORS FOR THE USER CURRENTLY BEING PRINTED.  RESET    *
048500*  AT THE TOP OF EACH CALCULATOR PARAGRAPH, NOT HERE.           *
048600*--------------------------------------------------------------*
048700
048800 01  CALC-WORK.
048900*    C-TOTAL-EXPENSES - SUM OF ALL EXPENSE-TABLE ROWS THIS USER.
049000     05  C-TOTAL-EXPENSES     PIC S9(11)V99 VALUE ZERO.
049100*    C-REMAINING - INCOME LESS TOTAL EXPENSES, CAN GO NEGATIVE.
049200     05  C-REMAINING          PIC S9(11)V99 VALUE ZERO.
049300*    C-SAVINGS-RATE - REMAINING AS A PERCENT OF INCOME.
049400     05  C-SAVINGS-RATE       PIC S9(05)V99 VALUE ZERO.
049500*    C-TOTAL-ASSETS - SUM OF ALL ASSET-TABLE ROWS THIS USER.
049600     05  C-TOTAL-ASSETS       PIC S9(11)V99 VALUE ZERO.
049700*    C-TOTAL-LIAB - SUM OF ALL LIABILITY-TABLE ROWS THIS USER.
049800     05  C-TOTAL-LIAB         PIC S9(11)V99 VALUE ZERO.
049900*    C-NET-WORTH - TOTAL ASSETS LESS TOTAL LIABILITIES.
050000     05  C-NET-WORTH          PIC S9(13)V99 VALUE ZERO.
050100*    C-EMERG-FUND-AMT - VALUE OF THE "EMERGENCY FUND" ASSET ROW,
050200*    ZERO IF THE USER HAS NO SUCH ASSET ON FILE.
050300     05  C-EMERG-FUND-AMT     PIC S9(11)V99 VALUE ZERO.
050400*    C-EMERG-MONTHS - EMERGENCY FUND AMOUNT OVER MONTHLY EXPENSES.
050500     05  C-EMERG-MONTHS       PIC S9(05)V99 VALUE ZERO.
050600*    EMERG-NA-SW - "Y" WHEN EXPENSES ARE ZERO, RATIO NOT COMPUTED.
050700     05  EMERG-NA-SW        PIC X(01) VALUE "N".
050800         88  EMERG-IS-NA              VALUE "Y".
050900*    C-DTI-RATIO - TOTAL LIABILITIES OVER MONTHLY INCOME.
051000     05  C-DTI-RATIO          PIC S9(05)V9(05) VALUE ZERO.
051100*    DTI-NA-SW - "Y" WHEN INCOME IS ZERO, RATIO NOT COMPUTED.
051200     05  DTI-NA-SW          PIC X(01) VALUE "N".
051300         88  DTI-IS-NA                 VALUE "Y".
051400*    C-CUR-VALUE - SHARES TIMES LATEST PRICE, ONE HOLDING AT A TIME.
051500     05  C-CUR-VALUE          PIC S9(11)V99 VALUE ZERO.
051600*    C-HLD-COST - SHARES TIMES PER-SHARE COST, ONE HOLDING AT A TIME.
051700     05  C-HLD-COST           PIC S9(11)V99 VALUE ZERO.
051800*    C-HLD-GAIN - CURRENT VALUE LESS COST, ONE HOLDING AT A TIME.
051900     05  C-HLD-GAIN           PIC S9(11)V99 VALUE ZERO.
052000*    C-HLD-GAIN-PCT - GAIN AS A PERCENT OF COST, ONE HOLDING.
052100     05  C-HLD-GAIN-PCT       PIC S9(05)V99 VALUE ZERO.
052200*    C-PORT-TOT-VALUE - SUM OF CURRENT VALUE ACROSS ALL HOLDINGS.
052300     05  C-PORT-TOT-VALUE     PIC S9(13)V99 VALUE ZERO.
052400*    C-PORT-TOT-COST - SUM OF COST BASIS ACROSS ALL HOLDINGS.
052500     05  C-PORT-TOT-COST      PIC S9(13)V99 VALUE ZERO.
052600*    C-PORT-TOT-GAIN - PORTFOLIO VALUE LESS PORTFOLIO COST.
052700     05  C-PORT-TOT-GAIN      PIC S9(13)V99 VALUE ZERO.
052800*    C-PORT-TOT-GAIN-PCT - PORTFOLIO GAIN AS A PERCENT OF COST.
052900     05  C-PORT-TOT-GAIN-PCT  PIC S9(05)V99 VALUE ZERO.
053000*    C-GOAL-PCT - ONE GOAL'S CURRENT AMOUNT AS A PERCENT OF TARGET.
053100     05  C-GOAL-PCT           PIC S9(05)V99 VALUE ZERO.
053200     05  FILLER                PIC X(05) VALUE SPACES.
053300
053400*--------------------------------------------------------------*
053500*  CURRENCY-FORMAT WORK AREA - SHOP STANDARD Rs DISPLAY        *
053600*  (CR0512).  SAME GROUP IS RE-KEYED IN EACH OF THE FOUR       *
053700*  ARTHA PROGRAMS - NO COPY BOOKS IN THIS SHOP.                *
053800*--------------------------------------------------------------*
053900 01  CURRENCY-WORK.
054000     05  C-CURR-AMT           PIC S9(11)V99.
054100     05  C-CURR-ABS           PIC 9(11)V99.
054200     05  CURR-DISP.
054300         10  O-CURR-SIGN-LIT  PIC X(04).
054400         10  O-CURR-EDIT      PIC ZZ,ZZZ,ZZZ,ZZ9.99.
054500     05  FILLER                PIC X(05) VALUE SPACES.
054600
054700*--------------------------------------------------------------*
054800*  RPT-TITLE-LINE - PAGE HEADING, WRITTEN BY 9100-HEADING.      *
054900*--------------------------------------------------------------*
055000
055100 01  RPT-TITLE-LINE.
055200*    LITERAL COLUMN TEXT - NOT A WORKING FIELD.
055300     05  FILLER                PIC X(06) VALUE "DATE: ".
055400     05  O-MM                  PIC 99.
055500*    LITERAL COLUMN TEXT - NOT A WORKING FIELD.
055600     05  FILLER                PIC X(01) VALUE "/".
055700     05  O-DD                  PIC 99.
055800*    LITERAL COLUMN TEXT - NOT A WORKING FIELD.
055900     05  FILLER                PIC X(01) VALUE "/".
056000     05  O-CCYY                PIC 9(04).
056100     05  FILLER                PIC X(28) VALUE SPACES.
056200     05  FILLER                PIC X(38) VALUE
056300         "ARTHA FINANCIAL SERVICES - ANALYSIS".
056400     05  FILLER                PIC X(38) VALUE SPACES.
056500*    LITERAL COLUMN TEXT - NOT A WORKING FIELD.
056600     05  FILLER                PIC X(06) VALUE "PAGE: ".
056700     05  O-PCTR                PIC Z9.
056800
056900*--------------------------------------------------------------*
057000*  RPT-USER-HEADING - ONE PER USER, WRITTEN BY 2600-PRINT-USER. *
057100*--------------------------------------------------------------*
057200
057300 01  RPT-USER-HEADING.
057400*    LITERAL COLUMN TEXT - NOT A WORKING FIELD.
057500     05  FILLER                PIC X(10) VALUE "USER ID: ".
057600*    O-USER-ID - EDITED FROM CURRENT-USER-ID FOR THE HEADING LINE.
057700     05  O-USER-ID              PIC 9(06).
057800     05  FILLER                PIC X(04) VALUE SPACES.
057900*    LITERAL COLUMN TEXT - NOT A WORKING FIELD.
058000     05  FILLER                PIC X(10) VALUE "USERNAME:".
058100*    O-USERNAME - EDITED FROM USR-USERNAME FOR THE HEADING LINE.
058200     05  O-USERNAME             PIC X(20).
058300     05  FILLER                PIC X(82) VALUE SPACES.
058400
058500*--------------------------------------------------------------*
058600*  BLANK-LINE - SPACER BETWEEN USERS AND AHEAD OF GRAND TOTALS. *
058700*--------------------------------------------------------------*
058800
058900 01  BLANK-LINE.
059000     05  FILLER                PIC X(132) VALUE SPACES.
059100
059200*--------------------------------------------------------------*
059300*  SECTION-HEADING-LINE - ONE PER REPORT SECTION (BUDGET, NET   *
059400*  WORTH, RATIOS, CATEGORIES, PORTFOLIO, GOALS, GRAND TOTALS).  *
059500*--------------------------------------------------------------*
059600
059700 01  SECTION-HEADING-LINE.
059800     05  FILLER                PIC X(04) VALUE SPACES.
059900*    O-SECTION-TITLE - "BUDGET SUMMARY", "NET WORTH", ETC.
060000     05  O-SECTION-TITLE       PIC X(40).
060100     05  FILLER                PIC X(88) VALUE SPACES.
060200
060300*--------------------------------------------------------------*
060400*  BUDGET / NET WORTH / RATIO - ONE GENERIC LABEL+AMOUNT LINE  *
060500*  SHARED BY ALL THREE SECTIONS (LABEL TEXT CHANGES ONLY).     *
060600*--------------------------------------------------------------*
060700*--------------------------------------------------------------*
060800*  LABEL-AMT-LINE - GENERIC CAPTION/VALUE LINE SHARED BY THE    *
060900*  BUDGET, NET WORTH AND RATIO SECTIONS.                        *
061000*--------------------------------------------------------------*
061100
061200 01  LABEL-AMT-LINE.
061300     05  FILLER                PIC X(06) VALUE SPACES.
061400*    O-LABEL - LEFT-HAND CAPTION ON A BUDGET/NETWORTH/RATIO LINE.
061500     05  O-LABEL               PIC X(30).
061600     05  FILLER                PIC X(04) VALUE SPACES.
061700*    O-AMT-DISP - RIGHT-HAND VALUE, EITHER CURRENCY OR A RAW PERCENT.
061800     05  O-AMT-DISP            PIC X(20).
061900     05  FILLER                PIC X(72) VALUE SPACES.
062000
062100*--------------------------------------------------------------*
062200*  CATEGORY-LINE - ONE PER NON-ZERO EXPENSE CATEGORY.           *
062300*--------------------------------------------------------------*
062400
062500 01  CATEGORY-LINE.
062600     05  FILLER                PIC X(06) VALUE SPACES.
062700*    O-CAT-NAME - CATEGORY CAPTION ON A SPENDING LINE.
062800     05  O-CAT-NAME            PIC X(30).
062900     05  FILLER                PIC X(04) VALUE SPACES.
063000*    O-CAT-AMT - CATEGORY AMOUNT, CURRENCY-FORMATTED.
063100     05  O-CAT-AMT             PIC X(20).
063200     05  FILLER                PIC X(72) VALUE SPACES.
063300
063400*--------------------------------------------------------------*
063500*  HOLDING-COLHDG-LINE - COLUMN HEADINGS FOR THE PORTFOLIO      *
063600*  DETAIL LINES BELOW.  ALL LITERAL TEXT, NO WORKING FIELDS.    *
063700*--------------------------------------------------------------*
063800
063900 01  HOLDING-COLHDG-LINE.
064000*    LITERAL COLUMN TEXT - NOT A WORKING FIELD.
064100     05  FILLER                PIC X(06) VALUE "TICKER".
064200     05  FILLER                PIC X(08) VALUE SPACES.
064300*    LITERAL COLUMN TEXT - NOT A WORKING FIELD.
064400     05  FILLER                PIC X(06) VALUE "SHARES".
064500     05  FILLER                PIC X(06) VALUE SPACES.
064600*    LITERAL COLUMN TEXT - NOT A WORKING FIELD.
064700     05  FILLER                PIC X(09) VALUE "COST BASIS".
064800     05  FILLER                PIC X(06) VALUE SPACES.
064900*    LITERAL COLUMN TEXT - NOT A WORKING FIELD.
065000     05  FILLER                PIC X(12) VALUE "LATEST PRICE".
065100     05  FILLER                PIC X(03) VALUE SPACES.
065200*    LITERAL COLUMN TEXT - NOT A WORKING FIELD.
065300     05  FILLER                PIC X(12) VALUE "CURRENT VALUE".
065400     05  FILLER                PIC X(03) VALUE SPACES.
065500*    LITERAL COLUMN TEXT - NOT A WORKING FIELD.
065600     05  FILLER                PIC X(08) VALUE "GAIN/LOSS".
065700     05  FILLER                PIC X(04) VALUE SPACES.
065800*    LITERAL COLUMN TEXT - NOT A WORKING FIELD.
065900     05  FILLER                PIC X(06) VALUE "GAIN %".
066000     05  FILLER                PIC X(37) VALUE SPACES.
066100
066200*--------------------------------------------------------------*
066300*  HOLDING-LINE - ONE PER PRICED HOLDING (2655-PRINT-ONE-HLD).  *
066400*--------------------------------------------------------------*
066500
066600 01  HOLDING-LINE.
066700*    O-HLD-TICKER - TICKER SYMBOL COLUMN.
066800     05  O-HLD-TICKER          PIC X(08).
066900     05  FILLER                PIC X(02) VALUE SPACES.
067000*    O-HLD-SHARES - SHARE COUNT COLUMN, FOUR DECIMALS.
067100     05  O-HLD-SHARES          PIC ZZZ,ZZ9.9999.
067200     05  FILLER                PIC X(02) VALUE SPACES.
067300*    O-HLD-COST - COST BASIS COLUMN, CURRENCY-FORMATTED.
067400     05  O-HLD-COST            PIC X(18).
067500     05  FILLER                PIC X(02) VALUE SPACES.
067600*    O-HLD-PRICE - LATEST PRICE COLUMN, CURRENCY-FORMATTED.
067700     05  O-HLD-PRICE           PIC X(18).
067800     05  FILLER                PIC X(02) VALUE SPACES.
067900*    O-HLD-VALUE - CURRENT VALUE COLUMN, CURRENCY-FORMATTED.
068000     05  O-HLD-VALUE           PIC X(18).
068100     05  FILLER                PIC X(02) VALUE SPACES.
068200*    O-HLD-GAIN - GAIN/LOSS COLUMN, CURRENCY-FORMATTED.
068300     05  O-HLD-GAIN            PIC X(18).
068400     05  FILLER                PIC X(02) VALUE SPACES.
068500*    O-HLD-GAIN-PCT - GAIN PERCENT COLUMN, SIGNED.
068600     05  O-HLD-GAIN-PCT        PIC +++9.9.
068700     05  FILLER                PIC X(28) VALUE SPACES.
068800
068900*--------------------------------------------------------------*
069000*  PORTFOLIO-TOTAL-LINE - COST, VALUE, GAIN ACROSS ALL PRICED   *
069100*  HOLDINGS FOR THIS USER.                                      *
069200*--------------------------------------------------------------*
069300
069400 01  PORTFOLIO-TOTAL-LINE.
069500*    LITERAL COLUMN TEXT - NOT A WORKING FIELD.
069600     05  FILLER                PIC X(10) VALUE "PORTFOLIO".
069700*    LITERAL COLUMN TEXT - NOT A WORKING FIELD.
069800     05  FILLER                PIC X(31) VALUE "TOTALS:".
069900     05  FILLER                PIC X(02) VALUE SPACES.
070000*    O-PORT-COST - PORTFOLIO TOTAL COST, CURRENCY-FORMATTED.
070100     05  O-PORT-COST           PIC X(18).
070200     05  FILLER                PIC X(02) VALUE SPACES.
070300     05  FILLER                PIC X(18) VALUE SPACES.
070400     05  FILLER                PIC X(02) VALUE SPACES.
070500*    O-PORT-VALUE - PORTFOLIO TOTAL VALUE, CURRENCY-FORMATTED.
070600     05  O-PORT-VALUE          PIC X(18).
070700     05  FILLER                PIC X(02) VALUE SPACES.
070800*    O-PORT-GAIN - PORTFOLIO TOTAL GAIN, CURRENCY-FORMATTED.
070900     05  O-PORT-GAIN           PIC X(18).
071000     05  FILLER                PIC X(02) VALUE SPACES.
071100*    O-PORT-GAIN-PCT - PORTFOLIO TOTAL GAIN PERCENT, SIGNED.
071200     05  O-PORT-GAIN-PCT       PIC +++9.9.
071300     05  FILLER                PIC X(25) VALUE SPACES.
071400
071500*--------------------------------------------------------------*
071600*  GOAL-LINE - ONE PER GOAL, PRIORITY-DESCENDING ORDER.         *
071700*--------------------------------------------------------------*
071800
071900 01  GOAL-LINE.
072000*    O-GOAL-NAME - GOAL CAPTION COLUMN.
072100     05  O-GOAL-NAME           PIC X(30).
072200     05  FILLER                PIC X(02) VALUE SPACES.
072300*    O-GOAL-TARGET - GOAL TARGET COLUMN, CURRENCY-FORMATTED.
072400     05  O-GOAL-TARGET         PIC X(20).
072500     05  FILLER                PIC X(02) VALUE SPACES.
072600*    O-GOAL-CURRENT - GOAL PROGRESS COLUMN, CURRENCY-FORMATTED.
072700     05  O-GOAL-CURRENT        PIC X(20).
072800     05  FILLER                PIC X(02) VALUE SPACES.
072900*    O-GOAL-PCT - GOAL PROGRESS PERCENT COLUMN.
073000     05  O-GOAL-PCT            PIC ZZ9.9.
073100*    LITERAL COLUMN TEXT - NOT A WORKING FIELD.
073200     05  FILLER                PIC X(01) VALUE "%".
073300     05  FILLER                PIC X(53) VALUE SPACES.
073400
073500*--------------------------------------------------------------*
073600*  GRAND-TOTAL-LINE - RUN-WIDE TOTALS, PRINTED ONCE (3000).     *
073700*--------------------------------------------------------------*
073800
073900 01  GRAND-TOTAL-LINE.
074000     05  FILLER                PIC X(06) VALUE SPACES.
074100*    O-GRAND-LABEL - RUN GRAND TOTAL CAPTION.
074200     05  O-GRAND-LABEL         PIC X(30).
074300     05  FILLER                PIC X(04) VALUE SPACES.
074400*    O-GRAND-VALUE - RUN GRAND TOTAL VALUE.
074500     05  O-GRAND-VALUE         PIC X(20).
074600     05  FILLER                PIC X(72) VALUE SPACES.
074700
074800 PROCEDURE DIVISION.
074900
075000*--------------------------------------------------------------*
075100*  0000-ARTHA01 - MAINLINE.                                    *
075200*--------------------------------------------------------------*
075300 0000-ARTHA01.
075400*    INVOKE 1000-INIT.
075500     PERFORM 1000-INIT.
075600*    INVOKE 2000-MAINLINE.
075700     PERFORM 2000-MAINLINE
075800         UNTIL USR-EOF = "Y".
075900*    INVOKE 3000-CLOSING.
076000     PERFORM 3000-CLOSING.
076100*    NORMAL EOJ - NO ABEND PATH, NO RETURN-CODE SET IN THIS
076200*    PROGRAM.  A BAD MASTER FILE ABENDS ON THE READ ITSELF.
076300     STOP RUN.
076400*    0000-ARTHA01 RUNS UNTIL THE USER-MASTER READ-AHEAD HITS EOF -
076500*    THERE IS NO RECORD COUNT OR TRAILER ON USER-MASTER TO WATCH FOR.
076600
076700*--------------------------------------------------------------*
076800*  1000-INIT - OPEN ALL SEVEN MASTERS, PRIME THE READ-AHEAD    *
076900*  BUFFERS, WINDOW THE RUN DATE AND WRITE THE FIRST HEADING.   *
077000*--------------------------------------------------------------*
077100 1000-INIT.
077200     ACCEPT I-DATE FROM DATE.
077300*    COPY I-MM INTO O-MM.
077400     MOVE I-MM TO O-MM.
077500*    COPY I-DD INTO O-DD.
077600     MOVE I-DD TO O-DD.
077700*    Y2K WINDOW - CR0401 - YY UNDER 50 IS 20XX, ELSE 19XX.
077800     IF I-YY < 50
077900*    COPY 20 INTO I-CENTURY.
078000         MOVE 20 TO I-CENTURY
078100     ELSE
078200*    COPY 19 INTO I-CENTURY.
078300         MOVE 19 TO I-CENTURY
078400     END-IF.
078500*    DERIVE I-CCYY.
078600     COMPUTE I-CCYY = I-CENTURY * 100 + I-YY.
078700*    COPY I-CCYY INTO O-CCYY.
078800     MOVE I-CCYY TO O-CCYY.
078900
079000*    DRIVES THE CONTROL BREAK.
079100     OPEN INPUT  USER-MASTER.
079200*    READ-AHEAD BUFFER PRIMED BELOW.
079300     OPEN INPUT  INCOME-MASTER.
079400*    READ-AHEAD BUFFER PRIMED BELOW.
079500     OPEN INPUT  EXPENSE-MASTER.
079600*    READ-AHEAD BUFFER PRIMED BELOW.
079700     OPEN INPUT  ASSET-MASTER.
079800*    READ-AHEAD BUFFER PRIMED BELOW.
079900     OPEN INPUT  LIABILITY-MASTER.
080000*    READ-AHEAD BUFFER PRIMED BELOW.
080100     OPEN INPUT  GOAL-MASTER.
080200*    READ-AHEAD BUFFER PRIMED BELOW.
080300     OPEN INPUT  HOLDING-MASTER.
080400*    STAYS OPEN FOR ARTHA02/04 TO EXTEND LATER.
080500     OPEN OUTPUT ANALYSIS-RPT.
080600
080700*    INVOKE 9100-HEADING.
080800     PERFORM 9100-HEADING.
080900*    INVOKE 9005-READ-USER.
081000     PERFORM 9005-READ-USER.
081100*    INVOKE 9010-READ-INCOME.
081200     PERFORM 9010-READ-INCOME.
081300*    INVOKE 9020-READ-EXPENSE.
081400     PERFORM 9020-READ-EXPENSE.
081500*    INVOKE 9030-READ-ASSET.
081600     PERFORM 9030-READ-ASSET.
081700*    INVOKE 9040-READ-LIABILITY.
081800     PERFORM 9040-READ-LIABILITY.
081900*    INVOKE 9050-READ-GOAL.
082000     PERFORM 9050-READ-GOAL.
082100*    INVOKE 9060-READ-HOLDING.
082200     PERFORM 9060-READ-HOLDING.
082300*    1000-INIT PRIMES ALL SEVEN READ-AHEAD BUFFERS BEFORE THE FIRST
082400*    PASS OF 2000-MAINLINE EVEN LOOKS AT A USER ROW - THIS IS THE
082500*    SAME PRIMING PATTERN THE OLD BILLING RUNS USED.
082600
082700*--------------------------------------------------------------*
082800*  2000-MAINLINE - ONE PASS PER USER.  LOAD THE SIX            *
082900*  SUBORDINATE FILES FOR THIS USER-ID, RUN THE CALCULATORS,    *
083000*  PRINT THE SECTIONS, ROLL INTO THE GRAND TOTALS.             *
083100*--------------------------------------------------------------*
083200 2000-MAINLINE.
083300*    COPY USR-USER-ID INTO CURRENT-USER-ID.
083400     MOVE USR-USER-ID TO CURRENT-USER-ID.
083500*    INVOKE 2050-LOAD-INCOME.
083600     PERFORM 2050-LOAD-INCOME.
083700*    INVOKE 2060-LOAD-EXPENSE.
083800     PERFORM 2060-LOAD-EXPENSE.
083900*    INVOKE 2070-LOAD-ASSET.
084000     PERFORM 2070-LOAD-ASSET.
084100*    INVOKE 2080-LOAD-LIABILITY.
084200     PERFORM 2080-LOAD-LIABILITY.
084300*    INVOKE 2090-LOAD-GOAL.
084400     PERFORM 2090-LOAD-GOAL.
084500*    INVOKE 2095-LOAD-HOLDING.
084600     PERFORM 2095-LOAD-HOLDING.
084700
084800*    INVOKE 2200-BUDGET-CALC.
084900     PERFORM 2200-BUDGET-CALC.
085000*    INVOKE 2300-NETWORTH-CALC.
085100     PERFORM 2300-NETWORTH-CALC.
085200*    INVOKE 2400-RATIO-CALC.
085300     PERFORM 2400-RATIO-CALC.
085400*    INVOKE 2500-PORTFOLIO-CALC.
085500     PERFORM 2500-PORTFOLIO-CALC.
085600
085700*    INVOKE 2600-PRINT-USER.
085800     PERFORM 2600-PRINT-USER.
085900*    INVOKE 2700-ACCUM-GRAND-TOTALS.
086000     PERFORM 2700-ACCUM-GRAND-TOTALS.
086100
086200*    EACH PASS OF 2000-MAINLINE LOADS, CALCULATES, PRINTS AND ROLLS
086300*    UP FOR EXACTLY ONE USER-ID, THEN READS THE NEXT USER ROW.
086400     PERFORM 9005-READ-USER.
086500
086600*--------------------------------------------------------------*
086700*  2050-LOAD-INCOME - LATEST-SEQUENCE-WINS (HD1190, 08/23/93). *
086800*--------------------------------------------------------------*
086900 2050-LOAD-INCOME.
087000*    CLEAR C-INCOME-AMT.
087100     MOVE ZERO TO C-INCOME-AMT.
087200*    CLEAR C-INCOME-SEQ.
087300     MOVE ZERO TO C-INCOME-SEQ.
087400*    INVOKE 2055-LOAD-INCOME-ONE.
087500     PERFORM 2055-LOAD-INCOME-ONE
087600         UNTIL INC-EOF = "Y"
087700            OR INC-USER-ID > CURRENT-USER-ID.
087800
087900*    ONE INCOME ROW - KEEP IT ONLY IF ITS SEQUENCE BEATS
088000 2055-LOAD-INCOME-ONE.
088100*    TEST INC-USER-ID = CURRENT-USER-ID.
088200     IF INC-USER-ID = CURRENT-USER-ID
088300*    TEST INC-SEQ >= C-INCOME-SEQ.
088400         IF INC-SEQ >= C-INCOME-SEQ
088500*    COPY INC-AMOUNT INTO C-INCOME-AMT.
088600             MOVE INC-AMOUNT TO C-INCOME-AMT
088700*    COPY INC-SEQ INTO C-INCOME-SEQ.
088800             MOVE INC-SEQ    TO C-INCOME-SEQ
088900         END-IF
089000     END-IF.
089100*    LOAD LOOPS (2050 THRU 2097) ALL FOLLOW THE SAME SHAPE - READ
089200*    ROWS WHILE THE KEY MATCHES THE CURRENT USER, STOP ON EOF OR
089300*    ON THE FIRST ROW BELONGING TO A LATER USER.
089400     PERFORM 9010-READ-INCOME.
089500
089600*--------------------------------------------------------------*
089700*  2060-LOAD-EXPENSE - NAME/AMOUNT SET INTO EXPENSE-TABLE.     *
089800*--------------------------------------------------------------*
089900 2060-LOAD-EXPENSE.
090000*    CLEAR EXP-TBL-CTR.
090100     MOVE ZERO TO EXP-TBL-CTR.
090200*    INVOKE 2065-LOAD-EXPENSE-ONE.
090300     PERFORM 2065-LOAD-EXPENSE-ONE
090400         UNTIL EXP-EOF = "Y"
090500            OR EXP-USER-ID > CURRENT-USER-ID.
090600
090700*    ONE EXPENSE ROW - FILE INTO THE NEXT TABLE SLOT.
090800 2065-LOAD-EXPENSE-ONE.
090900*    TEST EXP-USER-ID = CURRENT-USER-ID.
091000     IF EXP-USER-ID = CURRENT-USER-ID
091100*    BUMP EXP-TBL-CTR.
091200         ADD 1 TO EXP-TBL-CTR
091300*    POSITION EXP-IDX AT EXP-TBL-CTR.
091400         SET EXP-IDX TO EXP-TBL-CTR
091500         MOVE EXP-CATEGORY TO EXP-TBL-NAME (EXP-IDX)
091600         MOVE EXP-AMOUNT   TO EXP-TBL-AMT  (EXP-IDX)
091700     END-IF.
091800*    INVOKE 9020-READ-EXPENSE.
091900     PERFORM 9020-READ-EXPENSE.
092000
092100*--------------------------------------------------------------*
092200*  2070-LOAD-ASSET - NAME/VALUE SET INTO ASSET-TABLE.          *
092300*--------------------------------------------------------------*
092400 2070-LOAD-ASSET.
092500*    CLEAR AST-TBL-CTR.
092600     MOVE ZERO TO AST-TBL-CTR.
092700*    INVOKE 2075-LOAD-ASSET-ONE.
092800     PERFORM 2075-LOAD-ASSET-ONE
092900         UNTIL AST-EOF = "Y"
093000            OR AST-USER-ID > CURRENT-USER-ID.
093100
093200*    ONE ASSET ROW - FILE INTO THE NEXT TABLE SLOT.
093300 2075-LOAD-ASSET-ONE.
093400*    TEST AST-USER-ID = CURRENT-USER-ID.
093500     IF AST-USER-ID = CURRENT-USER-ID
093600*    BUMP AST-TBL-CTR.
093700         ADD 1 TO AST-TBL-CTR
093800*    POSITION AST-IDX AT AST-TBL-CTR.
093900         SET AST-IDX TO AST-TBL-CTR
094000         MOVE AST-NAME  TO AST-TBL-NAME  (AST-IDX)
094100         MOVE AST-VALUE TO AST-TBL-VALUE (AST-IDX)
094200     END-IF.
094300*    INVOKE 9030-READ-ASSET.
094400     PERFORM 9030-READ-ASSET.
094500
094600*--------------------------------------------------------------*
094700*  2080-LOAD-LIABILITY - NAME/AMOUNT/RATE SET.                 *
094800*--------------------------------------------------------------*
094900 2080-LOAD-LIABILITY.
095000*    CLEAR LIA-TBL-CTR.
095100     MOVE ZERO TO LIA-TBL-CTR.
095200*    INVOKE 2085-LOAD-LIABILITY-ONE.
095300     PERFORM 2085-LOAD-LIABILITY-ONE
095400         UNTIL LIA-EOF = "Y"
095500            OR LIA-USER-ID > CURRENT-USER-ID.
095600
095700*    ONE LIABILITY ROW - FILE INTO THE NEXT TABLE SLOT.
095800 2085-LOAD-LIABILITY-ONE.
095900*    TEST LIA-USER-ID = CURRENT-USER-ID.
096000     IF LIA-USER-ID = CURRENT-USER-ID
096100*    BUMP LIA-TBL-CTR.
096200         ADD 1 TO LIA-TBL-CTR
096300*    POSITION LIA-IDX AT LIA-TBL-CTR.
096400         SET LIA-IDX TO LIA-TBL-CTR
096500         MOVE LIA-NAME   TO LIA-TBL-NAME   (LIA-IDX)
096600         MOVE LIA-AMOUNT TO LIA-TBL-AMOUNT (LIA-IDX)
096700         MOVE LIA-RATE   TO LIA-TBL-RATE   (LIA-IDX)
096800     END-IF.
096900*    INVOKE 9040-READ-LIABILITY.
097000     PERFORM 9040-READ-LIABILITY.
097100
097200*--------------------------------------------------------------*
097300*  2090-LOAD-GOAL - ALREADY PRIORITY-DESCENDING ON FILE, JUST  *
097400*  CARRY THE ORDER THROUGH TO THE TABLE.                       *
097500*--------------------------------------------------------------*
097600 2090-LOAD-GOAL.
097700*    CLEAR GOL-TBL-CTR.
097800     MOVE ZERO TO GOL-TBL-CTR.
097900*    INVOKE 2092-LOAD-GOAL-ONE.
098000     PERFORM 2092-LOAD-GOAL-ONE
098100         UNTIL GOL-EOF = "Y"
098200            OR GOL-USER-ID > CURRENT-USER-ID.
098300
098400*    ONE GOAL ROW - FILE INTO THE NEXT TABLE SLOT, ORDER
098500 2092-LOAD-GOAL-ONE.
098600*    TEST GOL-USER-ID = CURRENT-USER-ID.
098700     IF GOL-USER-ID = CURRENT-USER-ID
098800*    BUMP GOL-TBL-CTR.
098900         ADD 1 TO GOL-TBL-CTR
099000*    POSITION GOL-IDX AT GOL-TBL-CTR.
099100         SET GOL-IDX TO GOL-TBL-CTR
099200         MOVE GOL-NAME        TO GOL-TBL-NAME     (GOL-IDX)
099300         MOVE GOL-TARGET-AMT  TO GOL-TBL-TARGET   (GOL-IDX)
099400         MOVE GOL-CURRENT-AMT TO GOL-TBL-CURRENT  (GOL-IDX)
099500         MOVE GOL-PRIORITY    TO GOL-TBL-PRIORITY (GOL-IDX)
099600     END-IF.
099700*    INVOKE 9050-READ-GOAL.
099800     PERFORM 9050-READ-GOAL.
099900
100000*--------------------------------------------------------------*
100100*  2095-LOAD-HOLDING - STORED ORDER CARRIED THROUGH AS IS.     *
100200*--------------------------------------------------------------*
100300 2095-LOAD-HOLDING.
100400*    CLEAR HLD-TBL-CTR.
100500     MOVE ZERO TO HLD-TBL-CTR.
100600*    INVOKE 2097-LOAD-HOLDING-ONE.
100700     PERFORM 2097-LOAD-HOLDING-ONE
100800         UNTIL HLD-EOF = "Y"
100900            OR HLD-USER-ID > CURRENT-USER-ID.
101000
101100*    ONE HOLDING ROW - FILE INTO THE NEXT TABLE SLOT.
101200 2097-LOAD-HOLDING-ONE.
101300*    TEST HLD-USER-ID = CURRENT-USER-ID.
101400     IF HLD-USER-ID = CURRENT-USER-ID
101500*    BUMP HLD-TBL-CTR.
101600         ADD 1 TO HLD-TBL-CTR
101700*    POSITION HLD-IDX AT HLD-TBL-CTR.
101800         SET HLD-IDX TO HLD-TBL-CTR
101900         MOVE HLD-TICKER       TO HLD-TBL-TICKER (HLD-IDX)
102000         MOVE HLD-SHARES       TO HLD-TBL-SHARES (HLD-IDX)
102100         MOVE HLD-COST-BASIS   TO HLD-TBL-COST   (HLD-IDX)
102200         MOVE HLD-LATEST-PRICE TO HLD-TBL-PRICE  (HLD-IDX)
102300     END-IF.
102400*    INVOKE 9060-READ-HOLDING.
102500     PERFORM 9060-READ-HOLDING.
102600
102700*--------------------------------------------------------------*
102800*  2200-BUDGET-CALC - TOTAL EXPENSES, REMAINING, SAVINGS RATE. *
102900*  GUARD CORRECTED HD1045 (09/07/91).                          *
103000*--------------------------------------------------------------*
103100 2200-BUDGET-CALC.
103200*    CLEAR C-TOTAL-EXPENSES.
103300     MOVE ZERO TO C-TOTAL-EXPENSES.
103400*    INVOKE 2210-SUM-EXPENSE.
103500     PERFORM 2210-SUM-EXPENSE
103600         VARYING EXP-IDX FROM 1 BY 1
103700         UNTIL EXP-IDX > EXP-TBL-CTR.
103800*    DERIVE C-REMAINING.
103900     COMPUTE C-REMAINING ROUNDED =
104000         C-INCOME-AMT - C-TOTAL-EXPENSES.
104100*    TEST C-INCOME-AMT > 0.
104200     IF C-INCOME-AMT > 0
104300*    DERIVE C-SAVINGS-RATE.
104400         COMPUTE C-SAVINGS-RATE ROUNDED =
104500             (C-REMAINING / C-INCOME-AMT) * 100
104600     ELSE
104700*    CLEAR C-SAVINGS-RATE.
104800         MOVE ZERO TO C-SAVINGS-RATE
104900     END-IF.
105000*    SAVINGS RATE IS GUARDED HERE RATHER THAN IN A SEPARATE EXIT
105100*    CHAIN BECAUSE IT IS THE ONLY DIVIDE IN THIS PARAGRAPH (HD1045).
105200
105300*    ACCUMULATE ONE EXPENSE-TABLE ROW INTO THE RUN TOTAL.
105400 2210-SUM-EXPENSE.
105500*    ROLL EXP-TBL-AMT (EXP-IDX) INTO C-TOTAL-EXPENSES.
105600     ADD EXP-TBL-AMT (EXP-IDX) TO C-TOTAL-EXPENSES.
105700
105800*--------------------------------------------------------------*
105900*  2300-NETWORTH-CALC - SUM ASSETS, SUM LIABILITIES, NET.      *
106000*--------------------------------------------------------------*
106100 2300-NETWORTH-CALC.
106200*    CLEAR C-TOTAL-ASSETS.
106300     MOVE ZERO TO C-TOTAL-ASSETS.
106400*    CLEAR C-TOTAL-LIAB.
106500     MOVE ZERO TO C-TOTAL-LIAB.
106600*    INVOKE 2310-SUM-ASSET.
106700     PERFORM 2310-SUM-ASSET
106800         VARYING AST-IDX FROM 1 BY 1
106900         UNTIL AST-IDX > AST-TBL-CTR.
107000*    INVOKE 2320-SUM-LIABILITY.
107100     PERFORM 2320-SUM-LIABILITY
107200         VARYING LIA-IDX FROM 1 BY 1
107300         UNTIL LIA-IDX > LIA-TBL-CTR.
107400*    DERIVE C-NET-WORTH.
107500     COMPUTE C-NET-WORTH ROUNDED =
107600         C-TOTAL-ASSETS - C-TOTAL-LIAB.
107700*    NET WORTH HAS NO DIVIDE, SO IT NEEDS NO ZERO-DENOMINATOR GUARD.
107800
107900*    ACCUMULATE ONE ASSET-TABLE ROW INTO TOTAL ASSETS.
108000 2310-SUM-ASSET.
108100*    ROLL AST-TBL-VALUE (AST-IDX) INTO C-TOTAL-ASSETS.
108200     ADD AST-TBL-VALUE (AST-IDX) TO C-TOTAL-ASSETS.
108300
108400*    ACCUMULATE ONE LIABILITY-TABLE ROW INTO TOTAL LIAB.
108500 2320-SUM-LIABILITY.
108600*    ROLL LIA-TBL-AMOUNT (LIA-IDX) INTO C-TOTAL-LIAB.
108700     ADD LIA-TBL-AMOUNT (LIA-IDX) TO C-TOTAL-LIAB.
108800
108900*--------------------------------------------------------------*
109000*  2400-RATIO-CALC - DEBT-TO-INCOME AND EMERGENCY FUND MONTHS. *
109100*  NEITHER RATIO IS EVER DIVIDED WHEN THE DENOMINATOR IS ZERO  *
109200*  OR NEGATIVE - PRINTS N/A INSTEAD (HD1244, 03/14/95).  BOTH  *
109300*  GUARDS RUN AS A VALIDATION CHAIN (THRU ...-EXIT), SAME AS   *
109400*  THE OLD CBLANL05 EDIT CHAIN THIS SHOP HAS ALWAYS USED -     *
109500*  CR0531, 08/19/96 PD.                                        *
109600*--------------------------------------------------------------*
109700 2400-RATIO-CALC.
109800*    RUN THE 2405-DTI-GUARD CHAIN.
109900     PERFORM 2405-DTI-GUARD THRU 2405-EXIT.
110000
110100*    EMERGENCY FUND NAME SCAN - SUBSTRING MATCH, CR0477.
110200     MOVE ZERO TO C-EMERG-FUND-AMT.
110300*    INVOKE 2410-FIND-EMERG-FUND.
110400     PERFORM 2410-FIND-EMERG-FUND
110500         VARYING AST-IDX FROM 1 BY 1
110600         UNTIL AST-IDX > AST-TBL-CTR.
110700
110800*    RUN THE 2415-EMERG-GUARD CHAIN.
110900     PERFORM 2415-EMERG-GUARD THRU 2415-EXIT.
111000
111100*    SKIP THE DIVIDE AND FLAG N/A WHEN INCOME IS ZERO.
111200 2405-DTI-GUARD.
111300*    SET DTI-NA-SW TO "N".
111400     MOVE "N" TO DTI-NA-SW.
111500*    TEST C-INCOME-AMT NOT > 0.
111600     IF C-INCOME-AMT NOT > 0
111700*    SET DTI-NA-SW TO "Y".
111800         MOVE "Y" TO DTI-NA-SW
111900         GO TO 2405-EXIT
112000     END-IF.
112100*    DERIVE C-DTI-RATIO.
112200     COMPUTE C-DTI-RATIO ROUNDED =
112300         C-TOTAL-LIAB / C-INCOME-AMT.
112400*    FALL-THROUGH TARGET FOR THE N/A BRANCH ABOVE.
112500 2405-EXIT.
112600     EXIT.
112700
112800*    ONE ASSET ROW - PICK IT UP IF ITS NAME MATCHES.
112900 2410-FIND-EMERG-FUND.
113000*    TEST AST-TBL-NAME (AST-IDX) = "EMERGENCY FUND".
113100     IF AST-TBL-NAME (AST-IDX) = "EMERGENCY FUND"
113200         MOVE AST-TBL-VALUE (AST-IDX) TO C-EMERG-FUND-AMT
113300     END-IF.
113400
113500*    SKIP THE DIVIDE AND FLAG N/A WHEN EXPENSES ARE ZERO.
113600 2415-EMERG-GUARD.
113700*    SET EMERG-NA-SW TO "N".
113800     MOVE "N" TO EMERG-NA-SW.
113900*    TEST C-TOTAL-EXPENSES NOT > 0.
114000     IF C-TOTAL-EXPENSES NOT > 0
114100*    SET EMERG-NA-SW TO "Y".
114200         MOVE "Y" TO EMERG-NA-SW
114300         GO TO 2415-EXIT
114400     END-IF.
114500*    DERIVE C-EMERG-MONTHS.
114600     COMPUTE C-EMERG-MONTHS ROUNDED =
114700         C-EMERG-FUND-AMT / C-TOTAL-EXPENSES.
114800*    FALL-THROUGH TARGET FOR THE N/A BRANCH ABOVE.
114900 2415-EXIT.
115000     EXIT.
115100*    DTI-GUARD AND EMERG-GUARD ARE WRITTEN AS SEPARATE VALIDATION
115200*    CHAIN PARAGRAPHS SO A FUTURE THIRD RATIO CAN BE ADDED
115300*    WITHOUT TOUCHING THE TWO ALREADY ON FILE.
115400
115500*--------------------------------------------------------------*
115600*  2500-PORTFOLIO-CALC - PER-HOLDING VALUE/COST/GAIN, THEN     *
115700*  PORTFOLIO TOTALS.  HOLDINGS CARRYING NO PRICE ARE SKIPPED.  *
115800*--------------------------------------------------------------*
115900 2500-PORTFOLIO-CALC.
116000*    CLEAR C-PORT-TOT-VALUE.
116100     MOVE ZERO TO C-PORT-TOT-VALUE.
116200*    CLEAR C-PORT-TOT-COST.
116300     MOVE ZERO TO C-PORT-TOT-COST.
116400*    INVOKE 2510-PORTFOLIO-ONE.
116500     PERFORM 2510-PORTFOLIO-ONE
116600         VARYING HLD-IDX FROM 1 BY 1
116700         UNTIL HLD-IDX > HLD-TBL-CTR.
116800*    DERIVE C-PORT-TOT-GAIN.
116900     COMPUTE C-PORT-TOT-GAIN ROUNDED =
117000         C-PORT-TOT-VALUE - C-PORT-TOT-COST.
117100*    TEST C-PORT-TOT-COST > 0.
117200     IF C-PORT-TOT-COST > 0
117300*    DERIVE C-PORT-TOT-GAIN-PCT.
117400         COMPUTE C-PORT-TOT-GAIN-PCT ROUNDED =
117500             (C-PORT-TOT-GAIN / C-PORT-TOT-COST) * 100
117600     ELSE
117700*    CLEAR C-PORT-TOT-GAIN-PCT.
117800         MOVE ZERO TO C-PORT-TOT-GAIN-PCT
117900     END-IF.
118000
118100*    ONE HOLDING - SKIP IT IF NOT YET PRICED, ELSE ROLL
118200 2510-PORTFOLIO-ONE.
118300*    TEST HLD-TBL-PRICE (HLD-IDX) NOT > 0.
118400     IF HLD-TBL-PRICE (HLD-IDX) NOT > 0
118500         GO TO 2510-EXIT
118600     END-IF.
118700*    DERIVE C-CUR-VALUE.
118800     COMPUTE C-CUR-VALUE ROUNDED =
118900         HLD-TBL-SHARES (HLD-IDX) * HLD-TBL-PRICE (HLD-IDX).
119000*    DERIVE C-HLD-COST.
119100     COMPUTE C-HLD-COST ROUNDED =
119200         HLD-TBL-SHARES (HLD-IDX) * HLD-TBL-COST (HLD-IDX).
119300*    ROLL C-CUR-VALUE INTO C-PORT-TOT-VALUE.
119400     ADD C-CUR-VALUE TO C-PORT-TOT-VALUE.
119500*    ROLL C-HLD-COST INTO C-PORT-TOT-COST.
119600     ADD C-HLD-COST  TO C-PORT-TOT-COST.
119700*    FALL-THROUGH TARGET FOR THE UNPRICED-HOLDING SKIP.
119800 2510-EXIT.
119900     EXIT.
120000*    HOLDINGS WITH NO VENDOR PRICE YET ARE LEFT OUT OF THE PORTFOLIO
120100*    TOTALS ENTIRELY RATHER THAN COUNTED AT ZERO VALUE.
120200
120300*--------------------------------------------------------------*
120400*  2600-PRINT-USER - DRIVES ALL SEVEN REPORT SECTIONS FOR      *
120500*  THIS USER.                                                  *
120600*--------------------------------------------------------------*
120700 2600-PRINT-USER.
120800*    PRINT BLANK-LINE.
120900     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 2 LINES.
121000*    COPY CURRENT-USER-ID INTO O-USER-ID.
121100     MOVE CURRENT-USER-ID TO O-USER-ID.
121200*    COPY USR-USERNAME INTO O-USERNAME.
121300     MOVE USR-USERNAME    TO O-USERNAME.
121400*    PRINT RPT-USER-HEADING.
121500     WRITE PRTLINE FROM RPT-USER-HEADING AFTER ADVANCING 1 LINE
121600         AT EOP PERFORM 9100-HEADING.
121700
121800*    INVOKE 2610-PRINT-BUDGET.
121900     PERFORM 2610-PRINT-BUDGET.
122000*    INVOKE 2620-PRINT-NETWORTH.
122100     PERFORM 2620-PRINT-NETWORTH.
122200*    INVOKE 2630-PRINT-RATIOS.
122300     PERFORM 2630-PRINT-RATIOS.
122400*    INVOKE 2640-PRINT-CATEGORIES.
122500     PERFORM 2640-PRINT-CATEGORIES.
122600*    INVOKE 2650-PRINT-PORTFOLIO.
122700     PERFORM 2650-PRINT-PORTFOLIO.
122800*    INVOKE 2600-GOALS-OUTPUT.
122900     PERFORM 2600-GOALS-OUTPUT.
123000
123100*    FOUR LINES - INCOME, EXPENSES, REMAINING, SAVINGS RATE.
123200 2610-PRINT-BUDGET.
123300*    SET O-SECTION-TITLE TO "BUDGET SUMMARY".
123400     MOVE "BUDGET SUMMARY" TO O-SECTION-TITLE.
123500*    PRINT SECTION-HEADING-LINE.
123600     WRITE PRTLINE FROM SECTION-HEADING-LINE
123700         AFTER ADVANCING 1 LINE.
123800
123900*    MONTHLY INCOME LINE.
124000     MOVE "MONTHLY INCOME" TO O-LABEL.
124100*    COPY C-INCOME-AMT INTO C-CURR-AMT.
124200     MOVE C-INCOME-AMT TO C-CURR-AMT.
124300*    INVOKE 8700-FMT-CURRENCY.
124400     PERFORM 8700-FMT-CURRENCY.
124500*    COPY CURR-DISP INTO O-AMT-DISP.
124600     MOVE CURR-DISP TO O-AMT-DISP.
124700*    PRINT LABEL-AMT-LINE.
124800     WRITE PRTLINE FROM LABEL-AMT-LINE AFTER ADVANCING 1 LINE.
124900
125000*    TOTAL EXPENSES LINE.
125100     MOVE "TOTAL EXPENSES" TO O-LABEL.
125200*    COPY C-TOTAL-EXPENSES INTO C-CURR-AMT.
125300     MOVE C-TOTAL-EXPENSES TO C-CURR-AMT.
125400*    INVOKE 8700-FMT-CURRENCY.
125500     PERFORM 8700-FMT-CURRENCY.
125600*    COPY CURR-DISP INTO O-AMT-DISP.
125700     MOVE CURR-DISP TO O-AMT-DISP.
125800*    PRINT LABEL-AMT-LINE.
125900     WRITE PRTLINE FROM LABEL-AMT-LINE AFTER ADVANCING 1 LINE.
126000
126100*    REMAINING (INCOME LESS EXPENSES) LINE.
126200     MOVE "REMAINING" TO O-LABEL.
126300*    COPY C-REMAINING INTO C-CURR-AMT.
126400     MOVE C-REMAINING TO C-CURR-AMT.
126500*    INVOKE 8700-FMT-CURRENCY.
126600     PERFORM 8700-FMT-CURRENCY.
126700*    COPY CURR-DISP INTO O-AMT-DISP.
126800     MOVE CURR-DISP TO O-AMT-DISP.
126900*    PRINT LABEL-AMT-LINE.
127000     WRITE PRTLINE FROM LABEL-AMT-LINE AFTER ADVANCING 1 LINE.
127100
127200*    SAVINGS RATE LINE - RAW PERCENT, NOT CURRENCY-FORMATTED.
127300     MOVE "SAVINGS RATE (PCT)" TO O-LABEL.
127400*    COPY C-SAVINGS-RATE INTO O-AMT-DISP.
127500     MOVE C-SAVINGS-RATE TO O-AMT-DISP.
127600*    PRINT LABEL-AMT-LINE.
127700     WRITE PRTLINE FROM LABEL-AMT-LINE AFTER ADVANCING 1 LINE.
127800
127900*    THREE LINES - ASSETS, LIABILITIES, NET WORTH.
128000 2620-PRINT-NETWORTH.
128100*    SET O-SECTION-TITLE TO "NET WORTH".
128200     MOVE "NET WORTH" TO O-SECTION-TITLE.
128300*    PRINT SECTION-HEADING-LINE.
128400     WRITE PRTLINE FROM SECTION-HEADING-LINE
128500         AFTER ADVANCING 1 LINE.
128600
128700*    TOTAL ASSETS LINE.
128800     MOVE "TOTAL ASSETS" TO O-LABEL.
128900*    COPY C-TOTAL-ASSETS INTO C-CURR-AMT.
129000     MOVE C-TOTAL-ASSETS TO C-CURR-AMT.
129100*    INVOKE 8700-FMT-CURRENCY.
129200     PERFORM 8700-FMT-CURRENCY.
129300*    COPY CURR-DISP INTO O-AMT-DISP.
129400     MOVE CURR-DISP TO O-AMT-DISP.
129500*    PRINT LABEL-AMT-LINE.
129600     WRITE PRTLINE FROM LABEL-AMT-LINE AFTER ADVANCING 1 LINE.
129700
129800*    TOTAL LIABILITIES LINE.
129900     MOVE "TOTAL LIABILITIES" TO O-LABEL.
130000*    COPY C-TOTAL-LIAB INTO C-CURR-AMT.
130100     MOVE C-TOTAL-LIAB TO C-CURR-AMT.
130200*    INVOKE 8700-FMT-CURRENCY.
130300     PERFORM 8700-FMT-CURRENCY.
130400*    COPY CURR-DISP INTO O-AMT-DISP.
130500     MOVE CURR-DISP TO O-AMT-DISP.
130600*    PRINT LABEL-AMT-LINE.
130700     WRITE PRTLINE FROM LABEL-AMT-LINE AFTER ADVANCING 1 LINE.
130800
130900*    NET WORTH LINE.
131000     MOVE "NET WORTH" TO O-LABEL.
131100*    COPY C-NET-WORTH INTO C-CURR-AMT.
131200     MOVE C-NET-WORTH TO C-CURR-AMT.
131300*    INVOKE 8700-FMT-CURRENCY.
131400     PERFORM 8700-FMT-CURRENCY.
131500*    COPY CURR-DISP INTO O-AMT-DISP.
131600     MOVE CURR-DISP TO O-AMT-DISP.
131700*    PRINT LABEL-AMT-LINE.
131800     WRITE PRTLINE FROM LABEL-AMT-LINE AFTER ADVANCING 1 LINE.
131900
132000*    TWO LINES - EMERGENCY FUND MONTHS, DEBT TO INCOME.
132100 2630-PRINT-RATIOS.
132200*    SET O-SECTION-TITLE TO "FINANCIAL RATIOS".
132300     MOVE "FINANCIAL RATIOS" TO O-SECTION-TITLE.
132400*    PRINT SECTION-HEADING-LINE.
132500     WRITE PRTLINE FROM SECTION-HEADING-LINE
132600         AFTER ADVANCING 1 LINE.
132700
132800*    EMERGENCY FUND MONTHS LINE - N/A WHEN EXPENSES ARE ZERO.
132900     MOVE "EMERGENCY FUND (MONTHS)" TO O-LABEL.
133000*    TEST EMERG-IS-NA.
133100     IF EMERG-IS-NA
133200*    SET O-AMT-DISP TO "N/A".
133300         MOVE "N/A" TO O-AMT-DISP
133400     ELSE
133500*    COPY C-EMERG-MONTHS INTO O-AMT-DISP.
133600         MOVE C-EMERG-MONTHS TO O-AMT-DISP
133700     END-IF.
133800*    PRINT LABEL-AMT-LINE.
133900     WRITE PRTLINE FROM LABEL-AMT-LINE AFTER ADVANCING 1 LINE.
134000
134100*    DEBT TO INCOME LINE - N/A WHEN INCOME IS ZERO.
134200     MOVE "DEBT TO INCOME RATIO" TO O-LABEL.
134300*    TEST DTI-IS-NA.
134400     IF DTI-IS-NA
134500*    SET O-AMT-DISP TO "N/A".
134600         MOVE "N/A" TO O-AMT-DISP
134700     ELSE
134800*    COPY C-DTI-RATIO INTO O-AMT-DISP.
134900         MOVE C-DTI-RATIO TO O-AMT-DISP
135000     END-IF.
135100*    PRINT LABEL-AMT-LINE.
135200     WRITE PRTLINE FROM LABEL-AMT-LINE AFTER ADVANCING 1 LINE.
135300
135400*--------------------------------------------------------------*
135500*  2640-PRINT-CATEGORIES - ONE LINE PER NON-ZERO CATEGORY.     *
135600*--------------------------------------------------------------*
135700 2640-PRINT-CATEGORIES.
135800*    SET O-SECTION-TITLE TO "CATEGORIZED SPENDING".
135900     MOVE "CATEGORIZED SPENDING" TO O-SECTION-TITLE.
136000*    PRINT SECTION-HEADING-LINE.
136100     WRITE PRTLINE FROM SECTION-HEADING-LINE
136200         AFTER ADVANCING 1 LINE.
136300*    INVOKE 2645-PRINT-ONE-CATEGORY.
136400     PERFORM 2645-PRINT-ONE-CATEGORY
136500         VARYING EXP-IDX FROM 1 BY 1
136600         UNTIL EXP-IDX > EXP-TBL-CTR.
136700
136800*    SKIP A CATEGORY LINE ENTIRELY WHEN ITS AMOUNT IS ZERO.
136900 2645-PRINT-ONE-CATEGORY.
137000*    TEST EXP-TBL-AMT (EXP-IDX) = 0.
137100     IF EXP-TBL-AMT (EXP-IDX) = 0
137200         GO TO 2645-EXIT
137300     END-IF.
137400     MOVE EXP-TBL-NAME (EXP-IDX) TO O-CAT-NAME.
137500     MOVE EXP-TBL-AMT (EXP-IDX) TO C-CURR-AMT.
137600*    INVOKE 8700-FMT-CURRENCY.
137700     PERFORM 8700-FMT-CURRENCY.
137800*    COPY CURR-DISP INTO O-CAT-AMT.
137900     MOVE CURR-DISP TO O-CAT-AMT.
138000*    PRINT CATEGORY-LINE.
138100     WRITE PRTLINE FROM CATEGORY-LINE AFTER ADVANCING 1 LINE.
138200*    FALL-THROUGH TARGET FOR THE ZERO-CATEGORY SKIP.
138300 2645-EXIT.
138400     EXIT.
138500
138600*--------------------------------------------------------------*
138700*  2650-PRINT-PORTFOLIO - DETAIL LINE PER HOLDING, THEN THE    *
138800*  PORTFOLIO TOTAL LINE.                                       *
138900*--------------------------------------------------------------*
139000 2650-PRINT-PORTFOLIO.
139100*    SET O-SECTION-TITLE TO "PORTFOLIO".
139200     MOVE "PORTFOLIO" TO O-SECTION-TITLE.
139300*    PRINT SECTION-HEADING-LINE.
139400     WRITE PRTLINE FROM SECTION-HEADING-LINE
139500         AFTER ADVANCING 1 LINE.
139600*    PRINT HOLDING-COLHDG-LINE.
139700     WRITE PRTLINE FROM HOLDING-COLHDG-LINE
139800         AFTER ADVANCING 1 LINE.
139900*    INVOKE 2655-PRINT-ONE-HOLDING.
140000     PERFORM 2655-PRINT-ONE-HOLDING
140100         VARYING HLD-IDX FROM 1 BY 1
140200         UNTIL HLD-IDX > HLD-TBL-CTR.
140300
140400*    COPY C-PORT-TOT-COST INTO C-CURR-AMT.
140500     MOVE C-PORT-TOT-COST TO C-CURR-AMT.
140600*    INVOKE 8700-FMT-CURRENCY.
140700     PERFORM 8700-FMT-CURRENCY.
140800*    COPY CURR-DISP INTO O-PORT-COST.
140900     MOVE CURR-DISP TO O-PORT-COST.
141000*    COPY C-PORT-TOT-VALUE INTO C-CURR-AMT.
141100     MOVE C-PORT-TOT-VALUE TO C-CURR-AMT.
141200*    INVOKE 8700-FMT-CURRENCY.
141300     PERFORM 8700-FMT-CURRENCY.
141400*    COPY CURR-DISP INTO O-PORT-VALUE.
141500     MOVE CURR-DISP TO O-PORT-VALUE.
141600*    COPY C-PORT-TOT-GAIN INTO C-CURR-AMT.
141700     MOVE C-PORT-TOT-GAIN TO C-CURR-AMT.
141800*    INVOKE 8700-FMT-CURRENCY.
141900     PERFORM 8700-FMT-CURRENCY.
142000*    COPY CURR-DISP INTO O-PORT-GAIN.
142100     MOVE CURR-DISP TO O-PORT-GAIN.
142200*    COPY C-PORT-TOT-GAIN-PCT INTO O-PORT-GAIN-PCT.
142300     MOVE C-PORT-TOT-GAIN-PCT TO O-PORT-GAIN-PCT.
142400*    PRINT PORTFOLIO-TOTAL-LINE.
142500     WRITE PRTLINE FROM PORTFOLIO-TOTAL-LINE
142600         AFTER ADVANCING 1 LINE.
142700
142800*    SAME UNPRICED-HOLDING SKIP AS 2510-PORTFOLIO-ONE.
142900 2655-PRINT-ONE-HOLDING.
143000*    TEST HLD-TBL-PRICE (HLD-IDX) NOT > 0.
143100     IF HLD-TBL-PRICE (HLD-IDX) NOT > 0
143200         GO TO 2655-EXIT
143300     END-IF.
143400     MOVE HLD-TBL-TICKER (HLD-IDX) TO O-HLD-TICKER.
143500     MOVE HLD-TBL-SHARES (HLD-IDX) TO O-HLD-SHARES.
143600
143700     MOVE HLD-TBL-COST (HLD-IDX) TO C-CURR-AMT.
143800*    INVOKE 8700-FMT-CURRENCY.
143900     PERFORM 8700-FMT-CURRENCY.
144000*    COPY CURR-DISP INTO O-HLD-COST.
144100     MOVE CURR-DISP TO O-HLD-COST.
144200
144300     MOVE HLD-TBL-PRICE (HLD-IDX) TO C-CURR-AMT.
144400*    INVOKE 8700-FMT-CURRENCY.
144500     PERFORM 8700-FMT-CURRENCY.
144600*    COPY CURR-DISP INTO O-HLD-PRICE.
144700     MOVE CURR-DISP TO O-HLD-PRICE.
144800
144900*    DERIVE C-CUR-VALUE.
145000     COMPUTE C-CUR-VALUE ROUNDED =
145100         HLD-TBL-SHARES (HLD-IDX) * HLD-TBL-PRICE (HLD-IDX).
145200*    DERIVE C-HLD-COST.
145300     COMPUTE C-HLD-COST ROUNDED =
145400         HLD-TBL-SHARES (HLD-IDX) * HLD-TBL-COST (HLD-IDX).
145500*    DERIVE C-HLD-GAIN.
145600     COMPUTE C-HLD-GAIN ROUNDED = C-CUR-VALUE - C-HLD-COST.
145700*    TEST C-HLD-COST > 0.
145800     IF C-HLD-COST > 0
145900*    DERIVE C-HLD-GAIN-PCT.
146000         COMPUTE C-HLD-GAIN-PCT ROUNDED =
146100             (C-HLD-GAIN / C-HLD-COST) * 100
146200     ELSE
146300*    CLEAR C-HLD-GAIN-PCT.
146400         MOVE ZERO TO C-HLD-GAIN-PCT
146500     END-IF.
146600
146700*    COPY C-CUR-VALUE INTO C-CURR-AMT.
146800     MOVE C-CUR-VALUE TO C-CURR-AMT.
146900*    INVOKE 8700-FMT-CURRENCY.
147000     PERFORM 8700-FMT-CURRENCY.
147100*    COPY CURR-DISP INTO O-HLD-VALUE.
147200     MOVE CURR-DISP TO O-HLD-VALUE.
147300
147400*    COPY C-HLD-GAIN INTO C-CURR-AMT.
147500     MOVE C-HLD-GAIN TO C-CURR-AMT.
147600*    INVOKE 8700-FMT-CURRENCY.
147700     PERFORM 8700-FMT-CURRENCY.
147800*    COPY CURR-DISP INTO O-HLD-GAIN.
147900     MOVE CURR-DISP TO O-HLD-GAIN.
148000
148100*    COPY C-HLD-GAIN-PCT INTO O-HLD-GAIN-PCT.
148200     MOVE C-HLD-GAIN-PCT TO O-HLD-GAIN-PCT.
148300
148400*    PRINT HOLDING-LINE.
148500     WRITE PRTLINE FROM HOLDING-LINE AFTER ADVANCING 1 LINE.
148600*    FALL-THROUGH TARGET FOR THE UNPRICED-HOLDING SKIP.
148700 2655-EXIT.
148800     EXIT.
148900*    ZERO-PRICE HOLDINGS ARE SKIPPED HERE TOO, SAME GUARD AS 2510.
149000
149100*--------------------------------------------------------------*
149200*  2600-GOALS-OUTPUT - GOAL NAME, TARGET, CURRENT, PERCENT.    *
149300*  TABLE IS ALREADY PRIORITY-DESCENDING, SO JUST WALK IT.      *
149400*--------------------------------------------------------------*
149500 2600-GOALS-OUTPUT.
149600*    SET O-SECTION-TITLE TO "FINANCIAL GOALS".
149700     MOVE "FINANCIAL GOALS" TO O-SECTION-TITLE.
149800*    PRINT SECTION-HEADING-LINE.
149900     WRITE PRTLINE FROM SECTION-HEADING-LINE
150000         AFTER ADVANCING 1 LINE.
150100*    INVOKE 2605-PRINT-ONE-GOAL.
150200     PERFORM 2605-PRINT-ONE-GOAL
150300         VARYING GOL-IDX FROM 1 BY 1
150400         UNTIL GOL-IDX > GOL-TBL-CTR.
150500
150600*    ONE GOAL LINE - NAME, TARGET, CURRENT, PERCENT.
150700 2605-PRINT-ONE-GOAL.
150800     MOVE GOL-TBL-NAME (GOL-IDX) TO O-GOAL-NAME.
150900
151000     MOVE GOL-TBL-TARGET (GOL-IDX) TO C-CURR-AMT.
151100*    INVOKE 8700-FMT-CURRENCY.
151200     PERFORM 8700-FMT-CURRENCY.
151300*    COPY CURR-DISP INTO O-GOAL-TARGET.
151400     MOVE CURR-DISP TO O-GOAL-TARGET.
151500
151600     MOVE GOL-TBL-CURRENT (GOL-IDX) TO C-CURR-AMT.
151700*    INVOKE 8700-FMT-CURRENCY.
151800     PERFORM 8700-FMT-CURRENCY.
151900*    COPY CURR-DISP INTO O-GOAL-CURRENT.
152000     MOVE CURR-DISP TO O-GOAL-CURRENT.
152100
152200*    TEST GOL-TBL-TARGET (GOL-IDX) > 0.
152300     IF GOL-TBL-TARGET (GOL-IDX) > 0
152400*    DERIVE C-GOAL-PCT.
152500         COMPUTE C-GOAL-PCT ROUNDED =
152600             (GOL-TBL-CURRENT (GOL-IDX) /
152700              GOL-TBL-TARGET (GOL-IDX)) * 100
152800     ELSE
152900*    CLEAR C-GOAL-PCT.
153000         MOVE ZERO TO C-GOAL-PCT
153100     END-IF.
153200*    COPY C-GOAL-PCT INTO O-GOAL-PCT.
153300     MOVE C-GOAL-PCT TO O-GOAL-PCT.
153400
153500*    PRINT GOAL-LINE.
153600     WRITE PRTLINE FROM GOAL-LINE AFTER ADVANCING 1 LINE.
153700
153800*--------------------------------------------------------------*
153900*  2700-ACCUM-GRAND-TOTALS.                                    *
154000*--------------------------------------------------------------*
154100 2700-ACCUM-GRAND-TOTALS.
154200*    BUMP C-USR-CTR.
154300     ADD 1 TO C-USR-CTR.
154400*    ROLL C-NET-WORTH INTO C-TOTAL-NET-WORTH.
154500     ADD C-NET-WORTH TO C-TOTAL-NET-WORTH.
154600
154700*--------------------------------------------------------------*
154800*  3000-CLOSING - GRAND TOTAL SECTION (CR0334), THEN CLOSE     *
154900*  EVERYTHING.  NOTE ANALYSIS-RPT STAYS OPEN FOR EXTEND BY     *
155000*  ARTHA02 AND ARTHA04 LATER IN THE SAME RUN.                  *
155100*--------------------------------------------------------------*
155200 3000-CLOSING.
155300*    PRINT BLANK-LINE.
155400     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 2 LINES.
155500*    SET O-SECTION-TITLE TO "RUN GRAND TOTALS".
155600     MOVE "RUN GRAND TOTALS" TO O-SECTION-TITLE.
155700*    PRINT SECTION-HEADING-LINE.
155800     WRITE PRTLINE FROM SECTION-HEADING-LINE
155900         AFTER ADVANCING 1 LINE.
156000
156100*    SET O-GRAND-LABEL TO "USERS PROCESSED".
156200     MOVE "USERS PROCESSED" TO O-GRAND-LABEL.
156300*    COPY C-USR-CTR INTO O-GRAND-VALUE.
156400     MOVE C-USR-CTR TO O-GRAND-VALUE.
156500*    PRINT GRAND-TOTAL-LINE.
156600     WRITE PRTLINE FROM GRAND-TOTAL-LINE AFTER ADVANCING 1 LINE.
156700
156800*    SET O-GRAND-LABEL TO "TOTAL NET WORTH - ALL USERS".
156900     MOVE "TOTAL NET WORTH - ALL USERS" TO O-GRAND-LABEL.
157000*    COPY C-TOTAL-NET-WORTH INTO C-CURR-AMT.
157100     MOVE C-TOTAL-NET-WORTH TO C-CURR-AMT.
157200*    INVOKE 8700-FMT-CURRENCY.
157300     PERFORM 8700-FMT-CURRENCY.
157400*    COPY CURR-DISP INTO O-GRAND-VALUE.
157500     MOVE CURR-DISP TO O-GRAND-VALUE.
157600*    PRINT GRAND-TOTAL-LINE.
157700     WRITE PRTLINE FROM GRAND-TOTAL-LINE AFTER ADVANCING 1 LINE.
157800
157900*    ALL SEVEN MASTERS CLOSE HERE, RUN IS DONE.
158000     CLOSE USER-MASTER.
158100     CLOSE INCOME-MASTER.
158200     CLOSE EXPENSE-MASTER.
158300     CLOSE ASSET-MASTER.
158400     CLOSE LIABILITY-MASTER.
158500     CLOSE GOAL-MASTER.
158600     CLOSE HOLDING-MASTER.
158700*    ARTHA02/04 REOPEN EXTEND LATER IN THE SAME RUN.
158800     CLOSE ANALYSIS-RPT.
158900
159000*--------------------------------------------------------------*
159100*  8700-FMT-CURRENCY - SHOP STANDARD Rs DISPLAY (CR0512).      *
159200*  REWRITTEN 10/02/03 TO MATCH ARTHA02/03/04.                  *
159300*--------------------------------------------------------------*
159400 8700-FMT-CURRENCY.
159500*    TEST C-CURR-AMT < 0.
159600     IF C-CURR-AMT < 0
159700*    SET O-CURR-SIGN-LIT TO "-Rs ".
159800         MOVE "-Rs " TO O-CURR-SIGN-LIT
159900*    DERIVE C-CURR-ABS.
160000         COMPUTE C-CURR-ABS = C-CURR-AMT * -1
160100     ELSE
160200*    SET O-CURR-SIGN-LIT TO "Rs  ".
160300         MOVE "Rs  " TO O-CURR-SIGN-LIT
160400*    COPY C-CURR-AMT INTO C-CURR-ABS.
160500         MOVE C-CURR-AMT TO C-CURR-ABS
160600     END-IF.
160700*    COPY C-CURR-ABS INTO O-CURR-EDIT.
160800     MOVE C-CURR-ABS TO O-CURR-EDIT.
160900
161000*--------------------------------------------------------------*
161100*  9000 SERIES - READ-AHEAD PARAGRAPHS, ONE PER MASTER FILE.   *
161200*--------------------------------------------------------------*
161300 9005-READ-USER.
161400     READ USER-MASTER
161500         AT END
161600*    SET USR-EOF TO "Y".
161700             MOVE "Y" TO USR-EOF.
161800
161900*    AT END SETS THE KEY TO A HIGH VALUE SO THE LOAD LOOPS
162000 9010-READ-INCOME.
162100     READ INCOME-MASTER
162200         AT END
162300*    SET INC-EOF TO "Y".
162400             MOVE "Y" TO INC-EOF
162500*    COPY 999999 INTO INC-USER-ID.
162600             MOVE 999999 TO INC-USER-ID.
162700
162800*    AT END SETS THE KEY TO A HIGH VALUE, SAME AS 9010.
162900 9020-READ-EXPENSE.
163000     READ EXPENSE-MASTER
163100         AT END
163200*    SET EXP-EOF TO "Y".
163300             MOVE "Y" TO EXP-EOF
163400*    COPY 999999 INTO EXP-USER-ID.
163500             MOVE 999999 TO EXP-USER-ID.
163600
163700*    AT END SETS THE KEY TO A HIGH VALUE, SAME AS 9010.
163800 9030-READ-ASSET.
163900     READ ASSET-MASTER
164000         AT END
164100*    SET AST-EOF TO "Y".
164200             MOVE "Y" TO AST-EOF
164300*    COPY 999999 INTO AST-USER-ID.
164400             MOVE 999999 TO AST-USER-ID.
164500
164600*    AT END SETS THE KEY TO A HIGH VALUE, SAME AS 9010.
164700 9040-READ-LIABILITY.
164800     READ LIABILITY-MASTER
164900         AT END
165000*    SET LIA-EOF TO "Y".
165100             MOVE "Y" TO LIA-EOF
165200*    COPY 999999 INTO LIA-USER-ID.
165300             MOVE 999999 TO LIA-USER-ID.
165400
165500*    AT END SETS THE KEY TO A HIGH VALUE, SAME AS 9010.
165600 9050-READ-GOAL.
165700     READ GOAL-MASTER
165800         AT END
165900*    SET GOL-EOF TO "Y".
166000             MOVE "Y" TO GOL-EOF
166100*    COPY 999999 INTO GOL-USER-ID.
166200             MOVE 999999 TO GOL-USER-ID.
166300
166400*    AT END SETS THE KEY TO A HIGH VALUE, SAME AS 9010.
166500 9060-READ-HOLDING.
166600     READ HOLDING-MASTER
166700         AT END
166800*    SET HLD-EOF TO "Y".
166900             MOVE "Y" TO HLD-EOF
167000*    COPY 999999 INTO HLD-USER-ID.
167100             MOVE 999999 TO HLD-USER-ID.
167200
167300*--------------------------------------------------------------*
167400*  9100-HEADING.                                                *
167500*--------------------------------------------------------------*
167600 9100-HEADING.
167700*    BUMP C-PCTR.
167800     ADD 1 TO C-PCTR.
167900*    COPY C-PCTR INTO O-PCTR.
168000     MOVE C-PCTR TO O-PCTR.
168100*    PRINT RPT-TITLE-LINE.
168200     WRITE PRTLINE FROM RPT-TITLE-LINE AFTER ADVANCING PAGE.
168300*    PRINT BLANK-LINE.
168400     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.
