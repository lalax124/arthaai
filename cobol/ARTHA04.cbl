000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          ARTHA04.
000300 AUTHOR.              K. IYER.
000400 INSTALLATION.        ARTHA FINANCIAL SVCS - BATCH SYSTEMS DEPT.
000500 DATE-WRITTEN.        04/09/90.
000600 DATE-COMPILED.
000700 SECURITY.            INTERNAL USE ONLY - SEE OPS MANUAL SEC 4.2.
000800
000900*****************************************************************
001000* ARTHA04 - PLANNING ILLUSTRATIONS                              *
001100*                                                                *
001200* STEP FOUR (LAST) OF THE NIGHTLY ARTHA BATCH (RUN ID PLAN004). *
001300* RUNS THE THREE "WHAT-IF" FORMULAS - INVESTMENT GROWTH,        *
001400* RETIREMENT READINESS, MORTGAGE AFFORDABILITY - AGAINST THE    *
001500* DEPARTMENT'S PUBLISHED PLANNING ASSUMPTION TABLE BELOW (NO    *
001600* MASTER FILE CARRIES THESE INPUTS) AND APPENDS THE RESULT AS   *
001700* A RUN-LEVEL SECTION TO ANALYSIS-RPT, THE LAST SECTION IN      *
001800* THE REPORT.                                                   *
001900*****************************************************************
002000*
002100*    CHANGE LOG
002200*    ----------
002300*    04/09/90  KI    ORIGINAL PROGRAM, REQUEST FORM NO. 199 -       CR0203
002400*                    INVESTMENT GROWTH ILLUSTRATION ONLY.
002500*    09/14/90  KI    ADDED RETIREMENT READINESS (4% RULE).          CR0211
002600*    02/27/91  SR    ADDED MORTGAGE AFFORDABILITY 15-BAND SWEEP,    HD0920
002700*                    BORROWED THE PRICE-BAND TABLE STYLE FROM THE
002800*                    AMUSEMENT PARK PROGRAM (CP2C).
002900*    07/30/93  PD    28/36 RULE NOW TAKES THE SMALLER OF THE TWO    HD1177
003000*                    CEILINGS INSTEAD OF THE FRONT-END CEILING
003100*                    ALONE - ANALYST FLAGGED HIGH-DEBT CUSTOMERS
003200*                    WERE BEING SHOWN PAYMENTS THEY COULD NOT
003300*                    ACTUALLY CARRY.
003400*    01/08/98  NS    Y2K REVIEW - NO DATE FIELDS DRIVE CALCULATIONS CR0402
003500*                    ON THIS PROGRAM, NO CHANGE REQUIRED.
003600*    10/02/03  AK    CURRENCY-FORMAT ROUTINE REWRITTEN TO MATCH     CR0512
003700*                    THE SHOP STANDARD Rs PREFIX USED ON ALL
003800*                    FOUR ARTHA PROGRAMS.
003900*    03/18/08  AK    PLANNING ASSUMPTIONS PULLED OUT OF THE CALC    CR0601
004000*                    PARAGRAPHS INTO THE NAMED CONSTANT TABLE BELOW,
004100*                    SAME CLEANUP AS ARTHA03 CR0588.
004200*    03/22/04  TV    IN-LINE COMMENTARY EXPANDED PER THE STANDARDS  CR0547
004300*                    REVIEW, PARAGRAPH INDEX ADDED BELOW.  NO
004400*                    LOGIC CHANGED BY THIS ENTRY.
004500*
004600*****************************************************************
004700*
004800*    PARAGRAPH INDEX
004900*    ---------------
005000*    0000-ARTHA04          MAINLINE - RUNS ALL THREE ILLUSTRATIONS.
005100*    1000-INIT               OPEN THE REPORT, PRINT THE SECTION
005200*                             HEADING.
005300*    2000-INVEST              COMPOUND-INTEREST FUTURE VALUE.
005400*    2300-RETIRE-CALC          4% RULE RETIREMENT READINESS.
005500*    2400-MTG-MAXPMT           28/36 RULE MAX MONTHLY PAYMENT.
005600*    2500-MTG-SWEEP             DRIVES THE FIFTEEN-BAND SWEEP.
005700*    2550-MTG-BAND-ONE            ONE PRICE BAND'S PAYMENT/TAX/PMI.
005800*    2580-PRINT-BAND               EDITS AND PRINTS ONE BAND ROW.
005900*    3000-CLOSING              MAX AFFORDABLE PRICE, CLOSE FILE.
006000*    8700-FMT-CURRENCY         SHOP STANDARD Rs EDIT ROUTINE.
006100*
006200*****************************************************************
006300
006400*    TOP-OF-FORM CHANNEL AND THE RERUN SWITCH - SAME SPECIAL-
006500*    NAMES BLOCK AS THE OTHER THREE ARTHA PROGRAMS.
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM
007000     CLASS ALPHA-CHAR      IS "A" THRU "Z"
007100     UPSI-0 ON  STATUS IS SW-RERUN-REQUESTED
007200            OFF STATUS IS SW-NORMAL-RUN.
007300
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600
007700*    ANLRPT - THE SAME LOGICAL DATASET NAME USED BY ARTHA01
007800*    AND ARTHA02 FOR THE NIGHTLY ANALYSIS REPORT.
007900     SELECT ANALYSIS-RPT
008000         ASSIGN TO ANLRPT
008100         ORGANIZATION IS RECORD SEQUENTIAL.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500
008600*--------------------------------------------------------------*
008700*  ANALYSIS-RPT - SAME DATASET ARTHA01 OPENED OUTPUT AND       *
008800*  ARTHA02 EXTENDED.  ARTHA04 IS THE LAST JOB STEP TO TOUCH IT. *
008900*--------------------------------------------------------------*
009000 FD  ANALYSIS-RPT
009100     LABEL RECORD IS OMITTED
009200     RECORD CONTAINS 132 CHARACTERS
009300     LINAGE IS 60 WITH FOOTING AT 55
009400     DATA RECORD IS PRTLINE.
009500
009600 01  PRTLINE                   PIC X(132).
009700
009800 WORKING-STORAGE SECTION.
009900
010000*    SHARED SCRATCH FIELD - TERM IN MONTHS FOR WHICHEVER
010100*    CALC PARAGRAPH IS CURRENTLY RUNNING.
010200 77  C-N-MONTHS                PIC 9(06) VALUE ZERO COMP.
010300
010400*--------------------------------------------------------------*
010500*  DEPARTMENT-STANDARD PLANNING ASSUMPTIONS (CR0601) - NO      *
010600*  MASTER RECORD CARRIES THESE, SO THE PUBLISHED TABLE BELOW    *
010700*  STANDS IN FOR A USER-SUPPLIED SCENARIO.  REVIEWED ANNUALLY.  *
010800*--------------------------------------------------------------*
010900 01  DEPT-STANDARD-ASSUMPTIONS.
011000*    2000-INVEST - STARTING LUMP SUM.
011100     05  C-INV-PRINCIPAL       PIC 9(09)V99 VALUE 10000.00.
011200*    2000-INVEST - MONTHLY CONTRIBUTION.
011300     05  C-INV-MONTHLY         PIC 9(07)V99 VALUE 500.00.
011400*    2000-INVEST - YEARS TO GROW.
011500     05  C-INV-YEARS           PIC 9(02)    VALUE 20.
011600*    2000-INVEST - ANNUAL RATE OF RETURN, DECIMAL FRACTION.
011700     05  C-INV-RATE            PIC 9V9(05)  VALUE 0.07000.
011800*    2300-RETIRE-CALC - CUSTOMER'S CURRENT AGE.
011900     05  C-RET-CUR-AGE         PIC 9(03)    VALUE 35.
012000*    2300-RETIRE-CALC - PLANNED RETIREMENT AGE.
012100     05  C-RET-RETIRE-AGE      PIC 9(03)    VALUE 65.
012200*    2300-RETIRE-CALC - NOT CURRENTLY USED IN THE 4% RULE
012300*    CALCULATION - CARRIED FOR A FUTURE DRAWDOWN ILLUSTRATION.
012400     05  C-RET-LIFE-EXPECT     PIC 9(03)    VALUE 90.
012500*    2300-RETIRE-CALC - SAVINGS ON HAND TODAY.
012600     05  C-RET-CUR-SAVINGS     PIC 9(09)V99 VALUE 50000.00.
012700*    2300-RETIRE-CALC - MONTHLY RETIREMENT CONTRIBUTION.
012800     05  C-RET-MONTHLY         PIC 9(07)V99 VALUE 800.00.
012900*    2300-RETIRE-CALC - ANNUAL RATE OF RETURN, DECIMAL FRACTION.
013000     05  C-RET-RATE            PIC 9V9(05)  VALUE 0.06000.
013100*    2300-RETIRE-CALC - DESIRED ANNUAL RETIREMENT INCOME.
013200     05  C-RET-DESIRED-INCOME  PIC 9(09)V99 VALUE 60000.00.
013300*    2400-MTG-MAXPMT - CUSTOMER'S GROSS ANNUAL INCOME.
013400     05  C-MTG-ANNUAL-INCOME   PIC 9(09)V99 VALUE 90000.00.
013500*    2400-MTG-MAXPMT - EXISTING MONTHLY DEBT PAYMENTS,
013600*    SUBTRACTED FROM THE BACK-END (36%) CEILING.
013700     05  C-MTG-MONTHLY-DEBT    PIC 9(07)V99 VALUE 400.00.
013800*    2500-MTG-SWEEP - DOWN PAYMENT, SAME FOR EVERY BAND.
013900     05  C-MTG-DOWN-PAYMT      PIC 9(09)V99 VALUE 40000.00.
014000*    2500-MTG-SWEEP - MORTGAGE RATE, DECIMAL FRACTION.
014100     05  C-MTG-RATE            PIC 9V9(05)  VALUE 0.065000.
014200*    2500-MTG-SWEEP - MORTGAGE TERM IN YEARS.
014300     05  C-MTG-TERM-YRS        PIC 9(02)    VALUE 30.
014400*    2500-MTG-SWEEP - ANNUAL PROPERTY TAX RATE ON THE
014500*    BAND'S PRICE, DECIMAL FRACTION.
014600     05  C-MTG-TAX-RATE        PIC 9V9(05)  VALUE 0.01000.
014700*    2500-MTG-SWEEP - FLAT MONTHLY HOMEOWNERS INSURANCE,
014800*    SAME FOR EVERY BAND.
014900     05  C-MTG-INS-MONTHLY     PIC 9(05)V99 VALUE 100.00.
015000*    2500-MTG-SWEEP - PMI RATE CHARGED WHEN DOWN PAYMENT
015100*    IS UNDER 20 PERCENT OF PRICE.
015200     05  C-MTG-PMI-RATE        PIC 9V9(05)  VALUE 0.00500.
015300     05  FILLER                PIC X(05) VALUE SPACES.
015400
015500*--------------------------------------------------------------*
015600*  DATE-WORK - RUN DATE, PULLED FOR A FUTURE RUN-DATE STAMP ON *
015700*  THE SECTION HEADING.  NOT PRINTED TODAY.                    *
015800*--------------------------------------------------------------*
015900 01  DATE-WORK.
016000     05  I-DATE               PIC 9(06).
016100     05  I-DATE-BRK REDEFINES I-DATE.
016200         10  I-YY             PIC 99.
016300         10  I-MM             PIC 99.
016400         10  I-DD             PIC 99.
016500     05  FILLER                PIC X(05) VALUE SPACES.
016600
016700*    MONTHLY RATE AND COMPOUND FACTOR SHARED BY ALL THREE
016800*    ANNUITY-STYLE CALCULATIONS - RESET BY WHICHEVER
016900*    PARAGRAPH IS RUNNING, NOT CARRIED BETWEEN THEM.
017000 01  RATE-WORK.
017100     05  C-MO-RATE            PIC S9(03)V9(05) VALUE ZERO.
017200     05  C-COMPOUND-FACTOR    PIC S9(09)V9(05) VALUE ZERO.
017300     05  C-COMPOUND-ALT REDEFINES C-COMPOUND-FACTOR.
017400         10  C-CF-WHOLE       PIC S9(09).
017500         10  C-CF-FRAC        PIC 9(05).
017600     05  FILLER                PIC X(05) VALUE SPACES.
017700
017800*--------------------------------------------------------------*
017900*  MTG-PRICE-LITERALS - FIFTEEN HARD-CODED PRICE BANDS,        *
018000*  $50,000 APART, REDEFINED AS AN OCCURS TABLE - SAME STYLE AS *
018100*  CP2C'S AMUSEMENT-ARRAY/AMUSEMENT-PARKS PRICE TABLE.         *
018200*--------------------------------------------------------------*
018300 01  MTG-PRICE-LITERALS.
018400     05  FILLER    PIC 9(07)  VALUE 0050000.
018500     05  FILLER    PIC 9(07)  VALUE 0100000.
018600     05  FILLER    PIC 9(07)  VALUE 0150000.
018700     05  FILLER    PIC 9(07)  VALUE 0200000.
018800     05  FILLER    PIC 9(07)  VALUE 0250000.
018900     05  FILLER    PIC 9(07)  VALUE 0300000.
019000     05  FILLER    PIC 9(07)  VALUE 0350000.
019100     05  FILLER    PIC 9(07)  VALUE 0400000.
019200     05  FILLER    PIC 9(07)  VALUE 0450000.
019300     05  FILLER    PIC 9(07)  VALUE 0500000.
019400     05  FILLER    PIC 9(07)  VALUE 0550000.
019500     05  FILLER    PIC 9(07)  VALUE 0600000.
019600     05  FILLER    PIC 9(07)  VALUE 0650000.
019700     05  FILLER    PIC 9(07)  VALUE 0700000.
019800     05  FILLER    PIC 9(07)  VALUE 0750000.
019900*    SUBSCRIPTED VIEW OF THE LITERALS ABOVE FOR 2550-MTG-
020000*    BAND-ONE TO WALK.
020100 01  MTG-PRICE-TABLE REDEFINES MTG-PRICE-LITERALS.
020200     05  MTG-PRICE             PIC 9(07) OCCURS 15 TIMES.
020300
020400*--------------------------------------------------------------*
020500*  MTG-BAND-RESULTS - PER-BAND COMPUTED FIGURES, FILLED BY THE *
020600*  SWEEP AND PRINTED ONE DETAIL LINE PER BAND.                 *
020700*--------------------------------------------------------------*
020800 01  MTG-BAND-RESULTS.
020900     05  MTG-BAND-ENTRY        OCCURS 15 TIMES INDEXED BY BAND-IDX.
021000         10  MTG-LOAN          PIC S9(09)V99.
021100         10  MTG-PMT           PIC S9(09)V99.
021200         10  MTG-TAX           PIC S9(07)V99.
021300         10  MTG-PMI           PIC S9(07)V99.
021400         10  MTG-TOTAL         PIC S9(09)V99.
021500         10  MTG-AFFORD-FLAG   PIC X(01).
021600     05  FILLER                PIC X(05) VALUE SPACES.
021700
021800*    OUTPUT OF 2000-INVEST.
021900 01  INVEST-RESULTS.
022000*    PROJECTED FUTURE VALUE OF THE INVESTMENT.
022100     05  C-INV-FINAL          PIC S9(13)V99 VALUE ZERO.
022200*    PRINCIPAL PLUS ALL MONTHLY CONTRIBUTIONS, NO EARNINGS.
022300     05  C-INV-TOT-CONTRIB    PIC S9(13)V99 VALUE ZERO.
022400*    FINAL VALUE LESS TOTAL CONTRIBUTIONS.
022500     05  C-INV-EARNINGS       PIC S9(13)V99 VALUE ZERO.
022600     05  FILLER                PIC X(10) VALUE SPACES.
022700
022800*    OUTPUT OF 2300-RETIRE-CALC.
022900 01  RETIRE-RESULTS.
023000*    YEARS TO RETIREMENT - RETIRE AGE LESS CURRENT AGE.
023100     05  C-RET-YTR            PIC 9(03) VALUE ZERO.
023200*    FUTURE VALUE OF SAVINGS ON HAND TODAY, GROWN TO
023300*    RETIREMENT AT C-RET-RATE.
023400     05  C-RET-FV-SAVE        PIC S9(13)V99 VALUE ZERO.
023500*    FUTURE VALUE OF THE MONTHLY CONTRIBUTIONS BETWEEN
023600*    NOW AND RETIREMENT.
023700     05  C-RET-FV-CONTRIB     PIC S9(13)V99 VALUE ZERO.
023800*    FV-SAVE PLUS FV-CONTRIB - TOTAL PROJECTED NEST EGG.
023900     05  C-RET-PROJECTED      PIC S9(13)V99 VALUE ZERO.
024000*    4% RULE - ANNUAL INCOME THE PROJECTED NEST EGG CAN
024100*    SUSTAIN WITHOUT DEPLETING PRINCIPAL.
024200     05  C-RET-SUSTAINABLE    PIC S9(13)V99 VALUE ZERO.
024300*    DESIRED INCOME LESS SUSTAINABLE INCOME - NEGATIVE
024400*    MEANS THE CUSTOMER IS AHEAD OF TARGET.
024500     05  C-RET-GAP            PIC S9(13)V99 VALUE ZERO.
024600*    THE GAP ABOVE EXPRESSED AS A PERCENT OF DESIRED
024700*    INCOME - NOT CURRENTLY PRINTED, HELD FOR A FUTURE
024800*    DRILLDOWN REPORT.
024900     05  C-RET-GAP-PCT        PIC S9(05)V99 VALUE ZERO.
025000*    YES/NO - SUSTAINABLE INCOME MEETS OR MISSES DESIRED
025100*    INCOME.
025200     05  RET-ON-TRACK       PIC X(03) VALUE SPACES.
025300     05  FILLER                PIC X(10) VALUE SPACES.
025400
025500*    OUTPUT OF 2400-MTG-MAXPMT - THE SMALLER-OF-TWO-
025600*    CEILINGS CALCULATION (HD1177).
025700 01  MTG-MAXPMT-WORK.
025800*    ANNUAL INCOME DIVIDED BY 12.
025900     05  C-MTG-MO-INCOME      PIC S9(09)V99 VALUE ZERO.
026000*    28% FRONT-END CEILING - HOUSING PAYMENT ALONE.
026100     05  C-MTG-FRONT-MAX      PIC S9(09)V99 VALUE ZERO.
026200*    36% BACK-END CEILING LESS EXISTING MONTHLY DEBT.
026300     05  C-MTG-BACK-MAX       PIC S9(09)V99 VALUE ZERO.
026400*    THE SMALLER OF FRONT-MAX AND BACK-MAX (HD1177) - THE
026500*    CEILING EVERY BAND IN THE SWEEP IS TESTED AGAINST.
026600     05  C-MTG-MAX-PMT        PIC S9(09)V99 VALUE ZERO.
026700*    HIGHEST-PRICED AFFORDABLE BAND FOUND BY THE SWEEP -
026800*    PRINTED AS THE BOTTOM LINE AT 3000-CLOSING.
026900     05  C-MTG-MAX-PRICE      PIC 9(07)     VALUE ZERO.
027000     05  FILLER                PIC X(10) VALUE SPACES.
027100
027200*    SAME Rs-PREFIX CURRENCY EDIT WORK AREA AS THE OTHER
027300*    THREE ARTHA PROGRAMS (CR0512) - WIDENED TO 9(13) HERE,
027400*    THE LARGEST AMOUNTS OF THE FOUR PROGRAMS.
027500 01  CURRENCY-WORK.
027600*    AMOUNT TO BE EDITED - MOVED IN BY THE CALLER.
027700     05  C-CURR-AMT           PIC S9(13)V99.
027800*    UNSIGNED WORKING COPY USED TO BUILD THE EDITED FIELD.
027900     05  C-CURR-ABS           PIC 9(13)V99.
028000*    THE EDITED Rs AMOUNT AS IT APPEARS ON THE REPORT LINE.
028100     05  CURR-DISP.
028200*    "Rs  " OR "-Rs " DEPENDING ON SIGN.
028300         10  O-CURR-SIGN-LIT  PIC X(04).
028400*    ZERO-SUPPRESSED, COMMA-EDITED, TWO DECIMALS - ONE MORE
028500*    Z THAN THE OTHER THREE PROGRAMS TO HOLD THE LARGER
028600*    PROJECTION AMOUNTS.
028700         10  O-CURR-EDIT      PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
028800     05  FILLER                PIC X(05) VALUE SPACES.
028900
029000*    RUN-LEVEL BANNER, PLANNING ILLUSTRATIONS - PRINTED
029100*    ONCE AT 1000-INIT AHEAD OF ALL THREE SUBSECTIONS.
029200 01  SECTION-HEADING-LINE.
029300     05  FILLER                PIC X(04) VALUE SPACES.
029400     05  O-SECTION-TITLE       PIC X(40).
029500     05  FILLER                PIC X(88) VALUE SPACES.
029600
029700*    ONE OF THE THREE SUBSECTION TITLES - INVESTMENT GROWTH,
029800*    RETIREMENT READINESS, MORTGAGE AFFORDABILITY.
029900 01  SUBSECTION-LINE.
030000     05  FILLER                PIC X(06) VALUE SPACES.
030100     05  O-SUB-TITLE           PIC X(30).
030200     05  FILLER                PIC X(96) VALUE SPACES.
030300
030400*    GENERIC LABEL/VALUE DETAIL LINE - USED BY ALL THREE
030500*    SUBSECTIONS AND BY THE FINAL MAX-PRICE LINE.
030600 01  LABEL-VALUE-LINE.
030700     05  FILLER                PIC X(08) VALUE SPACES.
030800     05  O-LV-LABEL            PIC X(26).
030900     05  O-LV-VALUE            PIC X(22).
031000     05  FILLER                PIC X(76) VALUE SPACES.
031100
031200*    COLUMN CAPTIONS OVER THE FIFTEEN-BAND SWEEP TABLE.
031300 01  MTG-COLUMN-HEADING-LINE.
031400     05  FILLER                PIC X(08) VALUE SPACES.
031500     05  FILLER                PIC X(05) VALUE "PRICE".
031600     05  FILLER                PIC X(07) VALUE SPACES.
031700     05  FILLER                PIC X(07) VALUE "PAYMENT".
031800     05  FILLER                PIC X(05) VALUE SPACES.
031900     05  FILLER                PIC X(03) VALUE "TAX".
032000     05  FILLER                PIC X(05) VALUE SPACES.
032100     05  FILLER                PIC X(03) VALUE "PMI".
032200     05  FILLER                PIC X(05) VALUE SPACES.
032300     05  FILLER                PIC X(05) VALUE "TOTAL".
032400     05  FILLER                PIC X(05) VALUE SPACES.
032500     05  FILLER                PIC X(10) VALUE "AFFORDABLE".
032600     05  FILLER                PIC X(64) VALUE SPACES.
032700
032800*    ONE PRINTED LINE PER PRICE BAND FROM 2580-PRINT-BAND.
032900 01  MTG-DETAIL-LINE.
033000     05  FILLER                PIC X(06) VALUE SPACES.
033100     05  O-MTG-PRICE           PIC X(16).
033200     05  FILLER                PIC X(02) VALUE SPACES.
033300     05  O-MTG-PMT             PIC X(16).
033400     05  FILLER                PIC X(02) VALUE SPACES.
033500     05  O-MTG-TAX             PIC X(14).
033600     05  FILLER                PIC X(02) VALUE SPACES.
033700     05  O-MTG-PMI             PIC X(14).
033800     05  FILLER                PIC X(02) VALUE SPACES.
033900     05  O-MTG-TOTAL           PIC X(16).
034000     05  FILLER                PIC X(02) VALUE SPACES.
034100     05  O-MTG-AFFORD          PIC X(03).
034200     05  FILLER                PIC X(31) VALUE SPACES.
034300
034400*    ONE BLANK PRINT LINE - USED BETWEEN SUBSECTIONS AND
034500*    AHEAD OF THE FINAL MAX-PRICE LINE.
034600 01  BLANK-LINE.
034700     05  FILLER                PIC X(132) VALUE SPACES.
034800
034900 PROCEDURE DIVISION.
035000
035100*--------------------------------------------------------------*
035200*  0000-ARTHA04 - MAINLINE.                                    *
035300*--------------------------------------------------------------*
035400 0000-ARTHA04.
035500*    INVOKE 1000-INIT.
035600     PERFORM 1000-INIT.
035700*    INVOKE 2000-INVEST.
035800     PERFORM 2000-INVEST.
035900*    INVOKE 2300-RETIRE-CALC.
036000     PERFORM 2300-RETIRE-CALC.
036100*    INVOKE 2400-MTG-MAXPMT.
036200     PERFORM 2400-MTG-MAXPMT.
036300*    INVOKE 2500-MTG-SWEEP.
036400     PERFORM 2500-MTG-SWEEP.
036500*    INVOKE 3000-CLOSING.
036600     PERFORM 3000-CLOSING.
036700*    END OF JOB STEP PLAN004 - END OF THE NIGHTLY ARTHA BATCH.
036800     STOP RUN.
036900
037000*--------------------------------------------------------------*
037100*  1000-INIT - OPEN FOR EXTEND (ARTHA01 CREATED THE DATASET,   *
037200*  ARTHA02 APPENDED ITS SECTION) AND PRINT THE RUN-LEVEL        *
037300*  HEADING AHEAD OF ALL THREE ILLUSTRATIONS.                   *
037400*--------------------------------------------------------------*
037500 1000-INIT.
037600*    PULL TODAY'S DATE FROM THE SYSTEM CLOCK.
037700     ACCEPT I-DATE FROM DATE.
037800*    OPEN THE SHARED REPORT DATASET FOR APPEND.
037900     OPEN EXTEND ANALYSIS-RPT.
038000*    PRINT BLANK-LINE.
038100     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 2 LINES.
038200*    SET O-SECTION-TITLE TO "PLANNING ILLUSTRATIONS".
038300     MOVE "PLANNING ILLUSTRATIONS" TO O-SECTION-TITLE.
038400*    PRINT SECTION-HEADING-LINE.
038500     WRITE PRTLINE FROM SECTION-HEADING-LINE
038600         AFTER ADVANCING 1 LINE.
038700
038800*--------------------------------------------------------------*
038900*  2000-INVEST - COMPOUND-INTEREST FUTURE VALUE, MONTHLY        *
039000*  CONTRIBUTION, ZERO-RATE FALLBACK TO SIMPLE ACCUMULATION.    *
039100*--------------------------------------------------------------*
039200 2000-INVEST.
039300     COMPUTE C-MO-RATE ROUNDED = C-INV-RATE / 12.
039400*    DERIVE C-N-MONTHS.
039500     COMPUTE C-N-MONTHS = C-INV-YEARS * 12.
039600
039700*    A ZERO RATE WOULD DIVIDE BY ZERO IN THE ANNUITY FORMULA
039800*    BELOW, SO A STRAIGHT LUMP-SUM-PLUS-CONTRIBUTIONS PATH
039900*    COVERS THAT CASE SEPARATELY.
040000*    TEST C-MO-RATE = ZERO.
040100     IF C-MO-RATE = ZERO
040200         COMPUTE C-INV-FINAL ROUNDED =
040300             C-INV-PRINCIPAL + (C-INV-MONTHLY * C-N-MONTHS)
040400     ELSE
040500*        STANDARD FUTURE-VALUE-OF-ANNUITY FORMULA - LUMP SUM
040600*        COMPOUNDED PLUS THE MONTHLY CONTRIBUTIONS COMPOUNDED.
040700         COMPUTE C-COMPOUND-FACTOR ROUNDED =
040800             (1 + C-MO-RATE) ** C-N-MONTHS
040900         COMPUTE C-INV-FINAL ROUNDED =
041000             (C-INV-PRINCIPAL * C-COMPOUND-FACTOR) +
041100             (C-INV-MONTHLY * (C-COMPOUND-FACTOR - 1) / C-MO-RATE)
041200     END-IF.
041300
041400*    DERIVE C-INV-TOT-CONTRIB.
041500     COMPUTE C-INV-TOT-CONTRIB =
041600         C-INV-PRINCIPAL + (C-INV-MONTHLY * C-N-MONTHS).
041700*    DERIVE C-INV-EARNINGS.
041800     COMPUTE C-INV-EARNINGS = C-INV-FINAL - C-INV-TOT-CONTRIB.
041900
042000*    SET O-SUB-TITLE TO "INVESTMENT GROWTH PROJECTION".
042100     MOVE "INVESTMENT GROWTH PROJECTION" TO O-SUB-TITLE.
042200*    PRINT SUBSECTION-LINE.
042300     WRITE PRTLINE FROM SUBSECTION-LINE AFTER ADVANCING 2 LINES.
042400
042500*    SET O-LV-LABEL TO "PROJECTED FINAL VALUE".
042600     MOVE "PROJECTED FINAL VALUE"    TO O-LV-LABEL.
042700*    COPY C-INV-FINAL INTO C-CURR-AMT.
042800     MOVE C-INV-FINAL TO C-CURR-AMT.
042900*    INVOKE 8700-FMT-CURRENCY.
043000     PERFORM 8700-FMT-CURRENCY.
043100*    COPY CURR-DISP INTO O-LV-VALUE.
043200     MOVE CURR-DISP TO O-LV-VALUE.
043300*    PRINT LABEL-VALUE-LINE.
043400     WRITE PRTLINE FROM LABEL-VALUE-LINE AFTER ADVANCING 1 LINE.
043500
043600*    SET O-LV-LABEL TO "TOTAL CONTRIBUTIONS".
043700     MOVE "TOTAL CONTRIBUTIONS"      TO O-LV-LABEL.
043800*    COPY C-INV-TOT-CONTRIB INTO C-CURR-AMT.
043900     MOVE C-INV-TOT-CONTRIB TO C-CURR-AMT.
044000*    INVOKE 8700-FMT-CURRENCY.
044100     PERFORM 8700-FMT-CURRENCY.
044200*    COPY CURR-DISP INTO O-LV-VALUE.
044300     MOVE CURR-DISP TO O-LV-VALUE.
044400*    PRINT LABEL-VALUE-LINE.
044500     WRITE PRTLINE FROM LABEL-VALUE-LINE AFTER ADVANCING 1 LINE.
044600
044700*    SET O-LV-LABEL TO "TOTAL EARNINGS".
044800     MOVE "TOTAL EARNINGS"           TO O-LV-LABEL.
044900*    COPY C-INV-EARNINGS INTO C-CURR-AMT.
045000     MOVE C-INV-EARNINGS TO C-CURR-AMT.
045100*    INVOKE 8700-FMT-CURRENCY.
045200     PERFORM 8700-FMT-CURRENCY.
045300*    COPY CURR-DISP INTO O-LV-VALUE.
045400     MOVE CURR-DISP TO O-LV-VALUE.
045500*    PRINT LABEL-VALUE-LINE.
045600     WRITE PRTLINE FROM LABEL-VALUE-LINE AFTER ADVANCING 1 LINE.
045700
045800*--------------------------------------------------------------*
045900*  2300-RETIRE-CALC - 4% RULE READINESS (YTR TO RETIREMENT).  *
046000*--------------------------------------------------------------*
046100 2300-RETIRE-CALC.
046200*    DERIVE C-RET-YTR.
046300     COMPUTE C-RET-YTR = C-RET-RETIRE-AGE - C-RET-CUR-AGE.
046400*    GROW TODAY'S SAVINGS ALONE TO RETIREMENT AGE, BEFORE ANY
046500*    FURTHER CONTRIBUTIONS ARE FACTORED IN BELOW.
046600     COMPUTE C-RET-FV-SAVE ROUNDED =
046700         C-RET-CUR-SAVINGS * ((1 + C-RET-RATE) ** C-RET-YTR).
046800
046900     COMPUTE C-MO-RATE ROUNDED = C-RET-RATE / 12.
047000*    DERIVE C-N-MONTHS.
047100     COMPUTE C-N-MONTHS = C-RET-YTR * 12.
047200
047300*    TEST C-MO-RATE = ZERO.
047400     IF C-MO-RATE = ZERO
047500         COMPUTE C-RET-FV-CONTRIB ROUNDED =
047600             C-RET-MONTHLY * C-N-MONTHS
047700     ELSE
047800         COMPUTE C-COMPOUND-FACTOR ROUNDED =
047900             (1 + C-MO-RATE) ** C-N-MONTHS
048000         COMPUTE C-RET-FV-CONTRIB ROUNDED =
048100             C-RET-MONTHLY * (C-COMPOUND-FACTOR - 1) / C-MO-RATE
048200     END-IF.
048300
048400*    DERIVE C-RET-PROJECTED.
048500     COMPUTE C-RET-PROJECTED = C-RET-FV-SAVE + C-RET-FV-CONTRIB.
048600*    4% RULE - WITHDRAWING 4% OF THE NEST EGG ANNUALLY IS THE
048700*    DEPARTMENT'S STANDARD SUSTAINABLE-INCOME ASSUMPTION.
048800     COMPUTE C-RET-SUSTAINABLE ROUNDED = C-RET-PROJECTED * 0.04.
048900*    DERIVE C-RET-GAP.
049000     COMPUTE C-RET-GAP = C-RET-DESIRED-INCOME - C-RET-SUSTAINABLE.
049100
049200*    TEST C-RET-DESIRED-INCOME > 0.
049300     IF C-RET-DESIRED-INCOME > 0
049400         COMPUTE C-RET-GAP-PCT ROUNDED =
049500             C-RET-GAP / C-RET-DESIRED-INCOME * 100
049600     ELSE
049700*    CLEAR C-RET-GAP-PCT.
049800         MOVE ZERO TO C-RET-GAP-PCT
049900     END-IF.
050000
050100*    TEST C-RET-SUSTAINABLE >= C-RET-DESIRED-INCOME.
050200     IF C-RET-SUSTAINABLE >= C-RET-DESIRED-INCOME
050300*    SET RET-ON-TRACK TO "YES".
050400         MOVE "YES" TO RET-ON-TRACK
050500     ELSE
050600*    SET RET-ON-TRACK TO "NO ".
050700         MOVE "NO " TO RET-ON-TRACK
050800     END-IF.
050900
051000*    SET O-SUB-TITLE TO "RETIREMENT READINESS".
051100     MOVE "RETIREMENT READINESS" TO O-SUB-TITLE.
051200*    PRINT SUBSECTION-LINE.
051300     WRITE PRTLINE FROM SUBSECTION-LINE AFTER ADVANCING 2 LINES.
051400
051500*    SET O-LV-LABEL TO "PROJECTED SAVINGS AT RETIRE".
051600     MOVE "PROJECTED SAVINGS AT RETIRE" TO O-LV-LABEL.
051700*    COPY C-RET-PROJECTED INTO C-CURR-AMT.
051800     MOVE C-RET-PROJECTED TO C-CURR-AMT.
051900*    INVOKE 8700-FMT-CURRENCY.
052000     PERFORM 8700-FMT-CURRENCY.
052100*    COPY CURR-DISP INTO O-LV-VALUE.
052200     MOVE CURR-DISP TO O-LV-VALUE.
052300*    PRINT LABEL-VALUE-LINE.
052400     WRITE PRTLINE FROM LABEL-VALUE-LINE AFTER ADVANCING 1 LINE.
052500
052600*    SET O-LV-LABEL TO "SUSTAINABLE ANNUAL INCOME".
052700     MOVE "SUSTAINABLE ANNUAL INCOME"   TO O-LV-LABEL.
052800*    COPY C-RET-SUSTAINABLE INTO C-CURR-AMT.
052900     MOVE C-RET-SUSTAINABLE TO C-CURR-AMT.
053000*    INVOKE 8700-FMT-CURRENCY.
053100     PERFORM 8700-FMT-CURRENCY.
053200*    COPY CURR-DISP INTO O-LV-VALUE.
053300     MOVE CURR-DISP TO O-LV-VALUE.
053400*    PRINT LABEL-VALUE-LINE.
053500     WRITE PRTLINE FROM LABEL-VALUE-LINE AFTER ADVANCING 1 LINE.
053600
053700*    SET O-LV-LABEL TO "INCOME GAP".
053800     MOVE "INCOME GAP"                 TO O-LV-LABEL.
053900*    COPY C-RET-GAP INTO C-CURR-AMT.
054000     MOVE C-RET-GAP TO C-CURR-AMT.
054100*    INVOKE 8700-FMT-CURRENCY.
054200     PERFORM 8700-FMT-CURRENCY.
054300*    COPY CURR-DISP INTO O-LV-VALUE.
054400     MOVE CURR-DISP TO O-LV-VALUE.
054500*    PRINT LABEL-VALUE-LINE.
054600     WRITE PRTLINE FROM LABEL-VALUE-LINE AFTER ADVANCING 1 LINE.
054700
054800*    SET O-LV-LABEL TO "ON TRACK".
054900     MOVE "ON TRACK"                   TO O-LV-LABEL.
055000*    COPY RET-ON-TRACK INTO O-LV-VALUE.
055100     MOVE RET-ON-TRACK TO O-LV-VALUE.
055200*    PRINT LABEL-VALUE-LINE.
055300     WRITE PRTLINE FROM LABEL-VALUE-LINE AFTER ADVANCING 1 LINE.
055400
055500*--------------------------------------------------------------*
055600*  2400-MTG-MAXPMT - 28/36 RULE, SMALLER CEILING WINS (HD1177).*
055700*--------------------------------------------------------------*
055800 2400-MTG-MAXPMT.
055900     COMPUTE C-MTG-MO-INCOME ROUNDED = C-MTG-ANNUAL-INCOME / 12.
056000*    FRONT-END CEILING - HOUSING PAYMENT ALONE MAY NOT EXCEED
056100*    28 PERCENT OF GROSS MONTHLY INCOME.
056200     COMPUTE C-MTG-FRONT-MAX ROUNDED = C-MTG-MO-INCOME * 0.28.
056300*    BACK-END CEILING - HOUSING PLUS ALL OTHER DEBT MAY NOT
056400*    EXCEED 36 PERCENT OF GROSS MONTHLY INCOME.
056500     COMPUTE C-MTG-BACK-MAX ROUNDED =
056600         (C-MTG-MO-INCOME * 0.36) - C-MTG-MONTHLY-DEBT.
056700
056800*    HD1177 - THE SMALLER OF THE TWO CEILINGS GOVERNS.
056900*    TEST C-MTG-FRONT-MAX < C-MTG-BACK-MAX.
057000     IF C-MTG-FRONT-MAX < C-MTG-BACK-MAX
057100*    COPY C-MTG-FRONT-MAX INTO C-MTG-MAX-PMT.
057200         MOVE C-MTG-FRONT-MAX TO C-MTG-MAX-PMT
057300     ELSE
057400*    COPY C-MTG-BACK-MAX INTO C-MTG-MAX-PMT.
057500         MOVE C-MTG-BACK-MAX TO C-MTG-MAX-PMT
057600     END-IF.
057700
057800*    SET O-SUB-TITLE TO "MORTGAGE AFFORDABILITY".
057900     MOVE "MORTGAGE AFFORDABILITY" TO O-SUB-TITLE.
058000*    PRINT SUBSECTION-LINE.
058100     WRITE PRTLINE FROM SUBSECTION-LINE AFTER ADVANCING 2 LINES.
058200
058300*    SET O-LV-LABEL TO "MAX MONTHLY HOUSING PAYMENT".
058400     MOVE "MAX MONTHLY HOUSING PAYMENT" TO O-LV-LABEL.
058500*    COPY C-MTG-MAX-PMT INTO C-CURR-AMT.
058600     MOVE C-MTG-MAX-PMT TO C-CURR-AMT.
058700*    INVOKE 8700-FMT-CURRENCY.
058800     PERFORM 8700-FMT-CURRENCY.
058900*    COPY CURR-DISP INTO O-LV-VALUE.
059000     MOVE CURR-DISP TO O-LV-VALUE.
059100*    PRINT LABEL-VALUE-LINE.
059200     WRITE PRTLINE FROM LABEL-VALUE-LINE AFTER ADVANCING 1 LINE.
059300
059400*    PRINT BLANK-LINE.
059500     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.
059600*    PRINT MTG-COLUMN-HEADING-LINE.
059700     WRITE PRTLINE FROM MTG-COLUMN-HEADING-LINE AFTER ADVANCING 1 LINE.
059800
059900*--------------------------------------------------------------*
060000*  2500-MTG-SWEEP - FIFTEEN PRICE BANDS, $50,000 APART.       *
060100*--------------------------------------------------------------*
060200 2500-MTG-SWEEP.
060300*    CLEAR C-MTG-MAX-PRICE.
060400     MOVE ZERO TO C-MTG-MAX-PRICE.
060500*    INVOKE 2550-MTG-BAND-ONE.
060600     PERFORM 2550-MTG-BAND-ONE
060700         VARYING BAND-IDX FROM 1 BY 1
060800         UNTIL BAND-IDX > 15.
060900
061000*--------------------------------------------------------------*
061100*  2550-MTG-BAND-ONE - ONE PASS OF THE SWEEP.  LOAN, PAYMENT,  *
061200*  TAX, PMI, AND TOTAL ARE ALL RECOMPUTED FOR THIS BAND ALONE -*
061300*  NOTHING CARRIES OVER FROM THE PRIOR BAND.                   *
061400*--------------------------------------------------------------*
061500 2550-MTG-BAND-ONE.
061600     COMPUTE MTG-LOAN (BAND-IDX) =
061700         MTG-PRICE (BAND-IDX) - C-MTG-DOWN-PAYMT.
061800*    TEST MTG-LOAN (BAND-IDX) <= 0.
061900     IF MTG-LOAN (BAND-IDX) <= 0
062000*        DOWN PAYMENT COVERS THIS BAND OUTRIGHT - SKIP IT.
062100         GO TO 2550-EXIT
062200     END-IF.
062300
062400     COMPUTE C-MO-RATE ROUNDED = C-MTG-RATE / 12.
062500*    DERIVE C-N-MONTHS.
062600     COMPUTE C-N-MONTHS = C-MTG-TERM-YRS * 12.
062700
062800*    TEST C-MO-RATE = ZERO.
062900     IF C-MO-RATE = ZERO
063000         COMPUTE MTG-PMT (BAND-IDX) ROUNDED =
063100             MTG-LOAN (BAND-IDX) / C-N-MONTHS
063200     ELSE
063300*        STANDARD LEVEL-PAYMENT MORTGAGE FORMULA FOR THIS
063400*        BAND'S LOAN AMOUNT AND TERM.
063500         COMPUTE C-COMPOUND-FACTOR ROUNDED =
063600             (1 + C-MO-RATE) ** C-N-MONTHS
063700         COMPUTE MTG-PMT (BAND-IDX) ROUNDED =
063800             MTG-LOAN (BAND-IDX) * C-MO-RATE * C-COMPOUND-FACTOR /
063900             (C-COMPOUND-FACTOR - 1)
064000     END-IF.
064100
064200*    PROPERTY TAX ESCROW - ANNUAL RATE AGAINST FULL PRICE,
064300*    NOT THE LOAN BALANCE, DIVIDED OUT TO A MONTHLY FIGURE.
064400     COMPUTE MTG-TAX (BAND-IDX) ROUNDED =
064500         MTG-PRICE (BAND-IDX) * C-MTG-TAX-RATE / 12.
064600
064700*    PMI APPLIES ONLY WHEN THE DOWN PAYMENT IS UNDER 20
064800*    PERCENT OF PRICE - STANDARD LENDER THRESHOLD.
064900*    TEST (C-MTG-DOWN-PAYMT / MTG-PRICE (BAND-IDX)) < 0.20.
065000     IF (C-MTG-DOWN-PAYMT / MTG-PRICE (BAND-IDX)) < 0.20
065100         COMPUTE MTG-PMI (BAND-IDX) ROUNDED =
065200             MTG-LOAN (BAND-IDX) * C-MTG-PMI-RATE / 12
065300     ELSE
065400         MOVE ZERO TO MTG-PMI (BAND-IDX)
065500     END-IF.
065600
065700*    TOTAL HOUSING COST - PRINCIPAL, INTEREST, TAX, INSURANCE,
065800*    PMI - THE FIGURE TESTED AGAINST THE 28/36 CEILING BELOW.
065900     COMPUTE MTG-TOTAL (BAND-IDX) =
066000         MTG-PMT (BAND-IDX) + MTG-TAX (BAND-IDX) +
066100         C-MTG-INS-MONTHLY + MTG-PMI (BAND-IDX).
066200
066300*    TEST MTG-TOTAL (BAND-IDX) <= C-MTG-MAX-PMT.
066400     IF MTG-TOTAL (BAND-IDX) <= C-MTG-MAX-PMT
066500         MOVE "YES" TO MTG-AFFORD-FLAG (BAND-IDX)
066600         MOVE MTG-PRICE (BAND-IDX) TO C-MTG-MAX-PRICE
066700     ELSE
066800         MOVE "NO " TO MTG-AFFORD-FLAG (BAND-IDX)
066900     END-IF.
067000
067100*    INVOKE 2580-PRINT-BAND.
067200     PERFORM 2580-PRINT-BAND.
067300 2550-EXIT.
067400*    FALL-THROUGH TARGET FOR THE GO TO ABOVE.
067500     EXIT.
067600
067700*--------------------------------------------------------------*
067800*  2580-PRINT-BAND - EDITS THE SIX COLUMNS OF ONE BAND AND     *
067900*  WRITES ONE DETAIL LINE.  CALLED ONCE PER BAND BY 2550        *
068000*  REGARDLESS OF THE AFFORD-FLAG SETTING.                      *
068100*--------------------------------------------------------------*
068200 2580-PRINT-BAND.
068300     MOVE MTG-PRICE (BAND-IDX) TO C-CURR-AMT.
068400*    INVOKE 8700-FMT-CURRENCY.
068500     PERFORM 8700-FMT-CURRENCY.
068600*    COPY CURR-DISP INTO O-MTG-PRICE.
068700     MOVE CURR-DISP TO O-MTG-PRICE.
068800     MOVE MTG-PMT (BAND-IDX) TO C-CURR-AMT.
068900*    INVOKE 8700-FMT-CURRENCY.
069000     PERFORM 8700-FMT-CURRENCY.
069100*    COPY CURR-DISP INTO O-MTG-PMT.
069200     MOVE CURR-DISP TO O-MTG-PMT.
069300     MOVE MTG-TAX (BAND-IDX) TO C-CURR-AMT.
069400*    INVOKE 8700-FMT-CURRENCY.
069500     PERFORM 8700-FMT-CURRENCY.
069600*    COPY CURR-DISP INTO O-MTG-TAX.
069700     MOVE CURR-DISP TO O-MTG-TAX.
069800     MOVE MTG-PMI (BAND-IDX) TO C-CURR-AMT.
069900*    INVOKE 8700-FMT-CURRENCY.
070000     PERFORM 8700-FMT-CURRENCY.
070100*    COPY CURR-DISP INTO O-MTG-PMI.
070200     MOVE CURR-DISP TO O-MTG-PMI.
070300     MOVE MTG-TOTAL (BAND-IDX) TO C-CURR-AMT.
070400*    INVOKE 8700-FMT-CURRENCY.
070500     PERFORM 8700-FMT-CURRENCY.
070600*    COPY CURR-DISP INTO O-MTG-TOTAL.
070700     MOVE CURR-DISP TO O-MTG-TOTAL.
070800     MOVE MTG-AFFORD-FLAG (BAND-IDX) TO O-MTG-AFFORD.
070900*    PRINT MTG-DETAIL-LINE.
071000     WRITE PRTLINE FROM MTG-DETAIL-LINE AFTER ADVANCING 1 LINE.
071100
071200*--------------------------------------------------------------*
071300*  3000-CLOSING - MAX AFFORDABLE PRICE, THEN CLOSE.            *
071400*--------------------------------------------------------------*
071500 3000-CLOSING.
071600*    COPY C-MTG-MAX-PRICE INTO C-CURR-AMT.
071700     MOVE C-MTG-MAX-PRICE TO C-CURR-AMT.
071800*    INVOKE 8700-FMT-CURRENCY.
071900     PERFORM 8700-FMT-CURRENCY.
072000*    SET O-LV-LABEL TO "MAX AFFORDABLE PRICE".
072100     MOVE "MAX AFFORDABLE PRICE" TO O-LV-LABEL.
072200*    COPY CURR-DISP INTO O-LV-VALUE.
072300     MOVE CURR-DISP TO O-LV-VALUE.
072400*    PRINT BLANK-LINE.
072500     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.
072600*    PRINT LABEL-VALUE-LINE.
072700     WRITE PRTLINE FROM LABEL-VALUE-LINE AFTER ADVANCING 1 LINE.
072800
072900*    LAST STEP IN THE NIGHTLY RUN - CLOSE THE REPORT.
073000     CLOSE ANALYSIS-RPT.
073100
073200*--------------------------------------------------------------*
073300*  8700-FMT-CURRENCY - SHOP STANDARD Rs DISPLAY (CR0512).      *
073400*--------------------------------------------------------------*
073500 8700-FMT-CURRENCY.
073600*    TEST C-CURR-AMT < 0.
073700     IF C-CURR-AMT < 0
073800*    SET O-CURR-SIGN-LIT TO "-Rs ".
073900         MOVE "-Rs " TO O-CURR-SIGN-LIT
074000*    DERIVE C-CURR-ABS.
074100         COMPUTE C-CURR-ABS = C-CURR-AMT * -1
074200     ELSE
074300*    SET O-CURR-SIGN-LIT TO "Rs  ".
074400         MOVE "Rs  " TO O-CURR-SIGN-LIT
074500*    COPY C-CURR-AMT INTO C-CURR-ABS.
074600         MOVE C-CURR-AMT TO C-CURR-ABS
074700     END-IF.
074800*    COPY C-CURR-ABS INTO O-CURR-EDIT.
074900     MOVE C-CURR-ABS TO O-CURR-EDIT.
