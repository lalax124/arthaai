000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          ARTHA02.
000300 AUTHOR.              K. IYER.
000400 INSTALLATION.        ARTHA FINANCIAL SVCS - BATCH SYSTEMS DEPT.
000500 DATE-WRITTEN.        11/30/89.
000600 DATE-COMPILED.
000700 SECURITY.            INTERNAL USE ONLY - SEE OPS MANUAL SEC 4.2.
000800
000900*****************************************************************
001000* ARTHA02 - TRANSACTION CATEGORIZER                             *
001100*                                                                *
001200* STEP TWO OF THE NIGHTLY ARTHA BATCH (RUN ID CATG002).  READS  *
001300* THE RAW BANK TRANSACTION FEED, KEYWORD-MATCHES EACH NEGATIVE  *
001400* OR ZERO TRANSACTION TO ONE OF TEN SPENDING CATEGORIES (FIRST  *
001500* KEYWORD HIT WINS, FIXED CATEGORY ORDER, ELSE "OTHER"),        *
001600* ACCUMULATES RUN TOTALS AND APPENDS A CATEGORIZATION SECTION   *
001700* TO THE SAME ANALYSIS-RPT ARTHA01 OPENED EARLIER IN THE RUN.   *
001800* POSITIVE TRANSACTIONS (INCOME, NOT EXPENSE) ARE SKIPPED.      *
001900*****************************************************************
002000*
002100*    CHANGE LOG
002200*    ----------
002300*    11/30/89  KI    ORIGINAL PROGRAM, REQUEST FORM NO. 188.        CR0189
002400*                    HOUSING/UTILITIES/GROCERIES/TRANSPORTATION
002500*                    CATEGORIES ONLY.
002600*    04/02/90  KI    ADDED DINING, ENTERTAINMENT, SHOPPING.         CR0207
002700*    10/18/90  KI    ADDED HEALTH, EDUCATION, PERSONAL, OTHER.      CR0219
002800*    03/05/91  SR    SUBSTRING TEST CHANGED FROM FIXED-POSITION     HD1061
002900*                    COMPARE TO INSPECT TALLYING - FIXED POSITION
003000*                    MISSED KEYWORDS NOT AT START OF DESCRIPTION.
003100*    09/07/91  SR    DESCRIPTION NOW FOLDED TO UPPER CASE BEFORE    HD1045
003200*                    TESTING - MATCH WAS CASE SENSITIVE BEFORE.
003300*    08/23/93  PD    "GAS" NOW TESTED UNDER UTILITIES BEFORE        HD1191
003400*                    TRANSPORTATION PER ANALYST CLARIFICATION -
003500*                    FUEL PURCHASES WERE MISCODING AS UTILITIES.
003600*    01/08/98  NS    Y2K REVIEW - NO DATE FIELDS ON THIS PROGRAM,   CR0402
003700*                    NO CHANGE REQUIRED.
003800*    10/02/03  AK    CURRENCY-FORMAT ROUTINE REWRITTEN TO MATCH     CR0512
003900*                    THE SHOP STANDARD Rs PREFIX USED ON ALL
004000*                    FOUR ARTHA PROGRAMS.
004100*    03/22/04  TV    TRANSPORTATION TEST NOW ALSO CHECKS "GAS"      CR0545
004200*                    DIRECTLY (PREVIOUSLY ONLY REACHED VIA THE
004300*                    UTILITIES TEST AT 2120) SO A TRANSPORTATION
004400*                    HIT DOES NOT DEPEND ON THE UTILITIES
004500*                    PARAGRAPH RUNNING FIRST IN THE CHAIN.
004600*                    IN-LINE COMMENTARY ALSO EXPANDED PER THE
004700*                    STANDARDS REVIEW.  NO OTHER LOGIC CHANGED.
004800*
004900*****************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS ALPHA-CHAR      IS "A" THRU "Z"
005600     UPSI-0 ON  STATUS IS SW-RERUN-REQUESTED
005700            OFF STATUS IS SW-NORMAL-RUN.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100
006200     SELECT TRANSACTION-FEED
006300         ASSIGN TO TRNFIL
006400         ORGANIZATION IS LINE SEQUENTIAL.
006500
006600     SELECT ANALYSIS-RPT
006700         ASSIGN TO ANLRPT
006800         ORGANIZATION IS RECORD SEQUENTIAL.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200
007300*--------------------------------------------------------------*
007400*  TRANSACTION-FEED - RAW BANK FEED, NO USER-ID.  CATEGORIES   *
007500*  ARE THEREFORE RUN TOTALS, NOT PER-USER (SEE BANNER ABOVE).  *
007600*--------------------------------------------------------------*
007700 FD  TRANSACTION-FEED
007800     LABEL RECORD IS STANDARD
007900     RECORD CONTAINS 52 CHARACTERS
008000     DATA RECORD IS TRN-REC.
008100
008200 01  TRN-REC.
008300     05  TRN-AMOUNT            PIC S9(09)V99.
008400     05  TRN-AMOUNT-ALT REDEFINES TRN-AMOUNT.
008500         10  TRN-AMOUNT-WHOLE  PIC S9(09).
008600         10  TRN-AMOUNT-DEC    PIC 99.
008700     05  TRN-DESC              PIC X(40).
008800     05  FILLER                PIC X(01).
008900
009000*--------------------------------------------------------------*
009100*  ANALYSIS-RPT - SAME DATASET ARTHA01 OPENED OUTPUT.  ARTHA02 *
009200*  EXTENDS IT SO THE CATEGORIZATION SECTION PRINTS AFTER THE   *
009300*  PER-USER PAGES, AHEAD OF ARTHA04'S PLANNING SECTION.        *
009400*--------------------------------------------------------------*
009500 FD  ANALYSIS-RPT
009600     LABEL RECORD IS OMITTED
009700     RECORD CONTAINS 132 CHARACTERS
009800     LINAGE IS 60 WITH FOOTING AT 55
009900     DATA RECORD IS PRTLINE.
010000
010100 01  PRTLINE                   PIC X(132).
010200
010300 WORKING-STORAGE SECTION.
010400
010500*    END-OF-FILE SWITCH FOR THE TRANSACTION FEED.
010600 77  TRN-EOF                PIC X(01) VALUE "N".
010700*    SET "Y" BY WHICHEVER 21X0 PARAGRAPH MATCHES A KEYWORD,
010800*    TESTED BY 2100-CLASSIFY TO STOP WALKING THE CHAIN.
010900 77  CAT-FOUND              PIC X(01) VALUE "N".
011000*    SPARE PAGE COUNTER - NOT CURRENTLY PRINTED ON.
011100 77  C-PCTR                    PIC 99    VALUE ZERO COMP.
011200*    INSPECT TALLYING COUNTER - RESET TO ZERO BEFORE EVERY
011300*    KEYWORD TEST, NONZERO AFTER MEANS THE WORD WAS FOUND.
011400 77  C-HIT                    PIC S9(04) VALUE ZERO COMP.
011500
011600*    HOLDS THE WINNING CATEGORY NAME AND THE ABSOLUTE VALUE
011700*    OF THE CURRENT TRANSACTION WHILE IT IS BEING CLASSIFIED.
011800 01  WORK-AREA.
011900*    ONE OF THE TEN NAMED CATEGORIES, OR "OTHER".
012000     05  CATEGORY-NAME           PIC X(14) VALUE SPACES.
012100*    TRN-AMOUNT WITH THE SIGN STRIPPED - EXPENSE AMOUNTS
012200*    ARRIVE NEGATIVE ON THE FEED, TOTALS ARE KEPT POSITIVE.
012300     05  C-ABS-AMT            PIC S9(09)V99 VALUE ZERO.
012400     05  FILLER                PIC X(05) VALUE SPACES.
012500
012600*--------------------------------------------------------------*
012700*  WORKING DESCRIPTION - UPPER-CASED COPY OF TRN-DESC TESTED   *
012800*  FOR KEYWORDS VIA INSPECT TALLYING FOR ALL (HD1061, HD1045). *
012900*--------------------------------------------------------------*
013000 01  DESC-WORK.
013100     05  I-DESC-UC            PIC X(40) VALUE SPACES.
013200     05  I-DESC-ALT REDEFINES I-DESC-UC.
013300         10  I-DESC-HALF-1    PIC X(20).
013400         10  I-DESC-HALF-2    PIC X(20).
013500     05  FILLER                PIC X(05) VALUE SPACES.
013600
013700 01  DATE-WORK.
013800     05  I-DATE               PIC 9(06).
013900     05  I-DATE-BRK REDEFINES I-DATE.
014000         10  I-YY             PIC 99.
014100         10  I-MM             PIC 99.
014200         10  I-DD             PIC 99.
014300     05  FILLER                PIC X(05) VALUE SPACES.
014400
014500*--------------------------------------------------------------*
014600*  CATEGORY TOTALS - ELEVEN DIRECT ACCUMULATORS (TEN NAMED     *
014700*  CATEGORIES PLUS OTHER).  SMALL ENOUGH NOT TO NEED A TABLE.  *
014800*--------------------------------------------------------------*
014900*    ONE RUN-LEVEL ACCUMULATOR PER CATEGORY.  NOT PER-USER -
015000*    THE FEED CARRIES NO USER-ID (SEE TOP-OF-PROGRAM BANNER).
015100 01  CATEGORY-TOTALS.
015200*    RENT, MORTGAGE, HOA, PROPERTY TAX.
015300     05  C-TOT-HOUSING        PIC S9(11)V99 VALUE ZERO.
015400*    ELECTRIC, GAS, WATER, INTERNET, PHONE, UTILITY.
015500     05  C-TOT-UTILITIES      PIC S9(11)V99 VALUE ZERO.
015600*    GROCERY, GROCERIES, SUPERMARKET, FOOD.
015700     05  C-TOT-GROCERIES      PIC S9(11)V99 VALUE ZERO.
015800*    GAS, FUEL, CAR, AUTO, TRANSPORTATION, UBER, LYFT, TAXI.
015900     05  C-TOT-TRANSPORT      PIC S9(11)V99 VALUE ZERO.
016000*    RESTAURANT, CAFE, COFFEE, DINING, DOORDASH, GRUBHUB,
016100*    TAKEOUT.
016200     05  C-TOT-DINING         PIC S9(11)V99 VALUE ZERO.
016300*    MOVIE, SUBSCRIPTION, NETFLIX, SPOTIFY, ENTERTAINMENT.
016400     05  C-TOT-ENTERTAIN      PIC S9(11)V99 VALUE ZERO.
016500*    AMAZON, WALMART, TARGET, SHOPPING, CLOTHES, CLOTHING.
016600     05  C-TOT-SHOPPING       PIC S9(11)V99 VALUE ZERO.
016700*    DOCTOR, MEDICAL, PHARMACY, HEALTH, INSURANCE, DENTAL,
016800*    VISION.
016900     05  C-TOT-HEALTH         PIC S9(11)V99 VALUE ZERO.
017000*    SCHOOL, TUITION, BOOK, COURSE, EDUCATION.
017100     05  C-TOT-EDUCATION      PIC S9(11)V99 VALUE ZERO.
017200*    HAIRCUT, GYM, FITNESS, PERSONAL.
017300     05  C-TOT-PERSONAL       PIC S9(11)V99 VALUE ZERO.
017400*    CAUGHT NOTHING ABOVE - STILL PRINTED IF NONZERO.
017500     05  C-TOT-OTHER          PIC S9(11)V99 VALUE ZERO.
017600     05  FILLER                PIC X(05) VALUE SPACES.
017700
017800*    SAME Rs-PREFIX CURRENCY EDIT WORK AREA AS ARTHA01/03/04
017900*    (CR0512) - KEPT LOCAL TO THIS PROGRAM, NOT SHARED.
018000 01  CURRENCY-WORK.
018100*    AMOUNT TO BE EDITED - MOVED IN BY THE CALLER.
018200     05  C-CURR-AMT           PIC S9(11)V99.
018300*    UNSIGNED WORKING COPY USED TO BUILD THE EDITED FIELD.
018400     05  C-CURR-ABS           PIC 9(11)V99.
018500*    THE EDITED Rs AMOUNT AS IT APPEARS ON THE REPORT LINE.
018600     05  CURR-DISP.
018700*    "Rs  " OR "-Rs " DEPENDING ON SIGN.
018800         10  O-CURR-SIGN-LIT  PIC X(04).
018900*    ZERO-SUPPRESSED, COMMA-EDITED, TWO DECIMALS.
019000         10  O-CURR-EDIT      PIC ZZ,ZZZ,ZZZ,ZZ9.99.
019100     05  FILLER                PIC X(05) VALUE SPACES.
019200
019300*    ONE-LINE SECTION BANNER PRINTED AHEAD OF THE CATEGORY
019400*    LIST AT 3000-CLOSING.
019500 01  SECTION-HEADING-LINE.
019600     05  FILLER                PIC X(04) VALUE SPACES.
019700*    HOLDS "TRANSACTION CATEGORIZATION".
019800     05  O-SECTION-TITLE       PIC X(40).
019900     05  FILLER                PIC X(88) VALUE SPACES.
020000
020100*    ONE PRINTED LINE PER NONZERO CATEGORY - NAME AND THE
020200*    Rs-FORMATTED RUN TOTAL.
020300 01  CATEGORY-LINE.
020400     05  FILLER                PIC X(06) VALUE SPACES.
020500*    CATEGORY-NAME EDITED ONTO THE PRINT LINE.
020600     05  O-CAT-NAME            PIC X(14).
020700     05  FILLER                PIC X(10) VALUE SPACES.
020800*    CURR-DISP EDITED ONTO THE PRINT LINE.
020900     05  O-CAT-AMT             PIC X(20).
021000     05  FILLER                PIC X(82) VALUE SPACES.
021100
021200*    ONE BLANK PRINT LINE - SPACES THE CATEGORY SECTION OFF
021300*    FROM WHATEVER ARTHA01 PRINTED LAST FOR THE FINAL USER.
021400 01  BLANK-LINE.
021500     05  FILLER                PIC X(132) VALUE SPACES.
021600
021700 PROCEDURE DIVISION.
021800
021900*--------------------------------------------------------------*
022000*  0000-ARTHA02 - MAINLINE.                                    *
022100*--------------------------------------------------------------*
022200 0000-ARTHA02.
022300*    INVOKE 1000-INIT.
022400     PERFORM 1000-INIT.
022500*    INVOKE 2000-MAINLINE.
022600     PERFORM 2000-MAINLINE
022700         UNTIL TRN-EOF = "Y".
022800*    INVOKE 3000-CLOSING.
022900     PERFORM 3000-CLOSING.
023000     STOP RUN.
023100
023200 1000-INIT.
023300     ACCEPT I-DATE FROM DATE.
023400     OPEN INPUT  TRANSACTION-FEED.
023500     OPEN EXTEND ANALYSIS-RPT.
023600*    INVOKE 9000-READ.
023700     PERFORM 9000-READ.
023800
023900*--------------------------------------------------------------*
024000*  2000-MAINLINE - SKIP INCOME, ELSE CLASSIFY AND ACCUMULATE.  *
024100*--------------------------------------------------------------*
024200 2000-MAINLINE.
024300*    TEST TRN-AMOUNT > 0.
024400     IF TRN-AMOUNT > 0
024500         GO TO 2000-EXIT
024600     END-IF.
024700*    DERIVE C-ABS-AMT.
024800     COMPUTE C-ABS-AMT = TRN-AMOUNT * -1.
024900*    INVOKE 2100-CLASSIFY.
025000     PERFORM 2100-CLASSIFY.
025100*    INVOKE 2200-ACCUM.
025200     PERFORM 2200-ACCUM.
025300 2000-EXIT.
025400*    INVOKE 9000-READ.
025500     PERFORM 9000-READ.
025600
025700*--------------------------------------------------------------*
025800*  2100-CLASSIFY - FOLD TO UPPER CASE, TEST CATEGORIES IN THE  *
025900*  FIXED ORDER HOUSING THRU PERSONAL, FIRST HIT WINS, ELSE     *
026000*  "OTHER".  EACH 21X0 PARAGRAPH SETS CAT-FOUND.            *
026100*--------------------------------------------------------------*
026200 2100-CLASSIFY.
026300*    COPY TRN-DESC INTO I-DESC-UC.
026400     MOVE TRN-DESC TO I-DESC-UC.
026500     INSPECT I-DESC-UC CONVERTING
026600         "abcdefghijklmnopqrstuvwxyz" TO
026700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
026800
026900*    SET CAT-FOUND TO "N".
027000     MOVE "N" TO CAT-FOUND.
027100*    INVOKE 2110-TEST-HOUSING.
027200     PERFORM 2110-TEST-HOUSING.
027300*    TEST CAT-FOUND = "Y" GO TO 2100-EXIT.
027400     IF CAT-FOUND = "Y" GO TO 2100-EXIT.
027500
027600*    SET CAT-FOUND TO "N".
027700     MOVE "N" TO CAT-FOUND.
027800*    INVOKE 2120-TEST-UTILITIES.
027900     PERFORM 2120-TEST-UTILITIES.
028000*    TEST CAT-FOUND = "Y" GO TO 2100-EXIT.
028100     IF CAT-FOUND = "Y" GO TO 2100-EXIT.
028200
028300*    SET CAT-FOUND TO "N".
028400     MOVE "N" TO CAT-FOUND.
028500*    INVOKE 2130-TEST-GROCERIES.
028600     PERFORM 2130-TEST-GROCERIES.
028700*    TEST CAT-FOUND = "Y" GO TO 2100-EXIT.
028800     IF CAT-FOUND = "Y" GO TO 2100-EXIT.
028900
029000*    SET CAT-FOUND TO "N".
029100     MOVE "N" TO CAT-FOUND.
029200*    INVOKE 2140-TEST-TRANSPORT.
029300     PERFORM 2140-TEST-TRANSPORT.
029400*    TEST CAT-FOUND = "Y" GO TO 2100-EXIT.
029500     IF CAT-FOUND = "Y" GO TO 2100-EXIT.
029600
029700*    SET CAT-FOUND TO "N".
029800     MOVE "N" TO CAT-FOUND.
029900*    INVOKE 2150-TEST-DINING.
030000     PERFORM 2150-TEST-DINING.
030100*    TEST CAT-FOUND = "Y" GO TO 2100-EXIT.
030200     IF CAT-FOUND = "Y" GO TO 2100-EXIT.
030300
030400*    SET CAT-FOUND TO "N".
030500     MOVE "N" TO CAT-FOUND.
030600*    INVOKE 2160-TEST-ENTERTAIN.
030700     PERFORM 2160-TEST-ENTERTAIN.
030800*    TEST CAT-FOUND = "Y" GO TO 2100-EXIT.
030900     IF CAT-FOUND = "Y" GO TO 2100-EXIT.
031000
031100*    SET CAT-FOUND TO "N".
031200     MOVE "N" TO CAT-FOUND.
031300*    INVOKE 2170-TEST-SHOPPING.
031400     PERFORM 2170-TEST-SHOPPING.
031500*    TEST CAT-FOUND = "Y" GO TO 2100-EXIT.
031600     IF CAT-FOUND = "Y" GO TO 2100-EXIT.
031700
031800*    SET CAT-FOUND TO "N".
031900     MOVE "N" TO CAT-FOUND.
032000*    INVOKE 2180-TEST-HEALTH.
032100     PERFORM 2180-TEST-HEALTH.
032200*    TEST CAT-FOUND = "Y" GO TO 2100-EXIT.
032300     IF CAT-FOUND = "Y" GO TO 2100-EXIT.
032400
032500*    SET CAT-FOUND TO "N".
032600     MOVE "N" TO CAT-FOUND.
032700*    INVOKE 2190-TEST-EDUCATION.
032800     PERFORM 2190-TEST-EDUCATION.
032900*    TEST CAT-FOUND = "Y" GO TO 2100-EXIT.
033000     IF CAT-FOUND = "Y" GO TO 2100-EXIT.
033100
033200*    SET CAT-FOUND TO "N".
033300     MOVE "N" TO CAT-FOUND.
033400*    INVOKE 2195-TEST-PERSONAL.
033500     PERFORM 2195-TEST-PERSONAL.
033600*    TEST CAT-FOUND = "Y" GO TO 2100-EXIT.
033700     IF CAT-FOUND = "Y" GO TO 2100-EXIT.
033800
033900*    SET CATEGORY-NAME TO "OTHER".
034000     MOVE "OTHER" TO CATEGORY-NAME.
034100 2100-EXIT.
034200     EXIT.
034300
034400*--------------------------------------------------------------*
034500*  KEYWORDS PER CR0189/CR0207/CR0219/HD1191 - HOUSING.         *
034600*--------------------------------------------------------------*
034700 2110-TEST-HOUSING.
034800*    CLEAR C-HIT.
034900     MOVE ZERO TO C-HIT.
035000*    MONTHLY RENT PAYMENT.
035100     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "RENT".
035200*    TEST C-HIT > 0 GO TO 2110-FOUND.
035300     IF C-HIT > 0 GO TO 2110-FOUND.
035400*    CLEAR C-HIT.
035500     MOVE ZERO TO C-HIT.
035600*    MORTGAGE PAYMENT.
035700     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "MORTGAGE".
035800*    TEST C-HIT > 0 GO TO 2110-FOUND.
035900     IF C-HIT > 0 GO TO 2110-FOUND.
036000*    CLEAR C-HIT.
036100     MOVE ZERO TO C-HIT.
036200*    HOMEOWNERS ASSOCIATION DUES.
036300     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "HOA".
036400*    TEST C-HIT > 0 GO TO 2110-FOUND.
036500     IF C-HIT > 0 GO TO 2110-FOUND.
036600*    CLEAR C-HIT.
036700     MOVE ZERO TO C-HIT.
036800*    ANNUAL OR ESCROWED PROPERTY TAX.
036900     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "PROPERTY TAX".
037000*    TEST C-HIT > 0 GO TO 2110-FOUND.
037100     IF C-HIT > 0 GO TO 2110-FOUND.
037200     GO TO 2110-EXIT.
037300 2110-FOUND.
037400*    SET CATEGORY-NAME TO "HOUSING".
037500     MOVE "HOUSING" TO CATEGORY-NAME.
037600*    SET CAT-FOUND TO "Y".
037700     MOVE "Y" TO CAT-FOUND.
037800 2110-EXIT.
037900     EXIT.
038000
038100*--------------------------------------------------------------*
038200*  UTILITIES - "GAS" TESTED HERE AHEAD OF TRANSPORTATION       *
038300*  (HD1191, 08/23/93) SO A GAS-AND-ELECTRIC BILL DOES NOT      *
038400*  MISCODE AS A FUEL PURCHASE.                                 *
038500*--------------------------------------------------------------*
038600 2120-TEST-UTILITIES.
038700*    CLEAR C-HIT.
038800     MOVE ZERO TO C-HIT.
038900*    ELECTRIC BILL.
039000     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "ELECTRIC".
039100*    TEST C-HIT > 0 GO TO 2120-FOUND.
039200     IF C-HIT > 0 GO TO 2120-FOUND.
039300*    CLEAR C-HIT.
039400     MOVE ZERO TO C-HIT.
039500*    GAS/ELECTRIC UTILITY BILL (HD1191) - WINS THE RACE AGAINST
039600*    THE GAS-PUMP TEST AT 2140 BECAUSE THIS PARAGRAPH RUNS FIRST.
039700     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "GAS".
039800*    TEST C-HIT > 0 GO TO 2120-FOUND.
039900     IF C-HIT > 0 GO TO 2120-FOUND.
040000*    CLEAR C-HIT.
040100     MOVE ZERO TO C-HIT.
040200*    WATER/SEWER BILL.
040300     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "WATER".
040400*    TEST C-HIT > 0 GO TO 2120-FOUND.
040500     IF C-HIT > 0 GO TO 2120-FOUND.
040600*    CLEAR C-HIT.
040700     MOVE ZERO TO C-HIT.
040800*    INTERNET SERVICE BILL.
040900     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "INTERNET".
041000*    TEST C-HIT > 0 GO TO 2120-FOUND.
041100     IF C-HIT > 0 GO TO 2120-FOUND.
041200*    CLEAR C-HIT.
041300     MOVE ZERO TO C-HIT.
041400*    PHONE/MOBILE SERVICE BILL.
041500     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "PHONE".
041600*    TEST C-HIT > 0 GO TO 2120-FOUND.
041700     IF C-HIT > 0 GO TO 2120-FOUND.
041800*    CLEAR C-HIT.
041900     MOVE ZERO TO C-HIT.
042000*    GENERIC UTILITY BILL TEXT.
042100     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "UTILITY".
042200*    TEST C-HIT > 0 GO TO 2120-FOUND.
042300     IF C-HIT > 0 GO TO 2120-FOUND.
042400     GO TO 2120-EXIT.
042500 2120-FOUND.
042600*    SET CATEGORY-NAME TO "UTILITIES".
042700     MOVE "UTILITIES" TO CATEGORY-NAME.
042800*    SET CAT-FOUND TO "Y".
042900     MOVE "Y" TO CAT-FOUND.
043000 2120-EXIT.
043100     EXIT.
043200
043300*--------------------------------------------------------------*
043400*  KEYWORDS PER CR0219 - GROCERIES.                            *
043500*--------------------------------------------------------------*
043600 2130-TEST-GROCERIES.
043700*    CLEAR C-HIT.
043800     MOVE ZERO TO C-HIT.
043900*    GROCERY STORE PURCHASE.
044000     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "GROCERY".
044100*    TEST C-HIT > 0 GO TO 2130-FOUND.
044200     IF C-HIT > 0 GO TO 2130-FOUND.
044300*    CLEAR C-HIT.
044400     MOVE ZERO TO C-HIT.
044500*    GROCERY STORE PURCHASE, PLURAL FORM.
044600     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "GROCERIES".
044700*    TEST C-HIT > 0 GO TO 2130-FOUND.
044800     IF C-HIT > 0 GO TO 2130-FOUND.
044900*    CLEAR C-HIT.
045000     MOVE ZERO TO C-HIT.
045100*    SUPERMARKET PURCHASE.
045200     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "SUPERMARKET".
045300*    TEST C-HIT > 0 GO TO 2130-FOUND.
045400     IF C-HIT > 0 GO TO 2130-FOUND.
045500*    CLEAR C-HIT.
045600     MOVE ZERO TO C-HIT.
045700*    GENERIC FOOD PURCHASE.
045800     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "FOOD".
045900*    TEST C-HIT > 0 GO TO 2130-FOUND.
046000     IF C-HIT > 0 GO TO 2130-FOUND.
046100     GO TO 2130-EXIT.
046200 2130-FOUND.
046300*    SET CATEGORY-NAME TO "GROCERIES".
046400     MOVE "GROCERIES" TO CATEGORY-NAME.
046500*    SET CAT-FOUND TO "Y".
046600     MOVE "Y" TO CAT-FOUND.
046700 2130-EXIT.
046800     EXIT.
046900
047000*--------------------------------------------------------------*
047100*  KEYWORDS PER CR0189/CR0545 - TRANSPORTATION.  "GAS" IS       *
047200*  TESTED HERE TOO (CR0545) SO THE HIT DOES NOT DEPEND ON       *
047300*  2120-TEST-UTILITIES RUNNING FIRST - IN NORMAL FLOW THE       *
047400*  UTILITIES TEST AT 2120 STILL WINS THE RACE (HD1191).         *
047500*--------------------------------------------------------------*
047600 2140-TEST-TRANSPORT.
047700*    CLEAR C-HIT.
047800     MOVE ZERO TO C-HIT.
047900*    GAS PUMP / FUEL-STATION PURCHASE (CR0545).
048000     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "GAS".
048100*    TEST C-HIT > 0 GO TO 2140-FOUND.
048200     IF C-HIT > 0 GO TO 2140-FOUND.
048300*    CLEAR C-HIT.
048400     MOVE ZERO TO C-HIT.
048500*    FUEL PURCHASE.
048600     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "FUEL".
048700*    TEST C-HIT > 0 GO TO 2140-FOUND.
048800     IF C-HIT > 0 GO TO 2140-FOUND.
048900*    CLEAR C-HIT.
049000     MOVE ZERO TO C-HIT.
049100*    CAR PAYMENT/SERVICE/PARTS.
049200     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "CAR".
049300*    TEST C-HIT > 0 GO TO 2140-FOUND.
049400     IF C-HIT > 0 GO TO 2140-FOUND.
049500*    CLEAR C-HIT.
049600     MOVE ZERO TO C-HIT.
049700*    AUTO PAYMENT/SERVICE/INSURANCE.
049800     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "AUTO".
049900*    TEST C-HIT > 0 GO TO 2140-FOUND.
050000     IF C-HIT > 0 GO TO 2140-FOUND.
050100*    CLEAR C-HIT.
050200     MOVE ZERO TO C-HIT.
050300*    GENERIC TRANSPORTATION TEXT.
050400     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "TRANSPORTATION".
050500*    TEST C-HIT > 0 GO TO 2140-FOUND.
050600     IF C-HIT > 0 GO TO 2140-FOUND.
050700*    CLEAR C-HIT.
050800     MOVE ZERO TO C-HIT.
050900*    RIDE-SHARE FARE.
051000     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "UBER".
051100*    TEST C-HIT > 0 GO TO 2140-FOUND.
051200     IF C-HIT > 0 GO TO 2140-FOUND.
051300*    CLEAR C-HIT.
051400     MOVE ZERO TO C-HIT.
051500*    RIDE-SHARE FARE.
051600     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "LYFT".
051700*    TEST C-HIT > 0 GO TO 2140-FOUND.
051800     IF C-HIT > 0 GO TO 2140-FOUND.
051900*    CLEAR C-HIT.
052000     MOVE ZERO TO C-HIT.
052100*    TAXI/CAB FARE.
052200     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "TAXI".
052300*    TEST C-HIT > 0 GO TO 2140-FOUND.
052400     IF C-HIT > 0 GO TO 2140-FOUND.
052500     GO TO 2140-EXIT.
052600 2140-FOUND.
052700*    SET CATEGORY-NAME TO "TRANSPORTATION".
052800     MOVE "TRANSPORTATION" TO CATEGORY-NAME.
052900*    SET CAT-FOUND TO "Y".
053000     MOVE "Y" TO CAT-FOUND.
053100 2140-EXIT.
053200     EXIT.
053300
053400*--------------------------------------------------------------*
053500*  KEYWORDS PER CR0207 - DINING.                               *
053600*--------------------------------------------------------------*
053700 2150-TEST-DINING.
053800*    CLEAR C-HIT.
053900     MOVE ZERO TO C-HIT.
054000*    RESTAURANT MEAL.
054100     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "RESTAURANT".
054200*    TEST C-HIT > 0 GO TO 2150-FOUND.
054300     IF C-HIT > 0 GO TO 2150-FOUND.
054400*    CLEAR C-HIT.
054500     MOVE ZERO TO C-HIT.
054600*    CAFE PURCHASE.
054700     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "CAFE".
054800*    TEST C-HIT > 0 GO TO 2150-FOUND.
054900     IF C-HIT > 0 GO TO 2150-FOUND.
055000*    CLEAR C-HIT.
055100     MOVE ZERO TO C-HIT.
055200*    COFFEE SHOP PURCHASE.
055300     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "COFFEE".
055400*    TEST C-HIT > 0 GO TO 2150-FOUND.
055500     IF C-HIT > 0 GO TO 2150-FOUND.
055600*    CLEAR C-HIT.
055700     MOVE ZERO TO C-HIT.
055800*    GENERIC DINING TEXT.
055900     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "DINING".
056000*    TEST C-HIT > 0 GO TO 2150-FOUND.
056100     IF C-HIT > 0 GO TO 2150-FOUND.
056200*    CLEAR C-HIT.
056300     MOVE ZERO TO C-HIT.
056400*    FOOD DELIVERY SERVICE.
056500     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "DOORDASH".
056600*    TEST C-HIT > 0 GO TO 2150-FOUND.
056700     IF C-HIT > 0 GO TO 2150-FOUND.
056800*    CLEAR C-HIT.
056900     MOVE ZERO TO C-HIT.
057000*    FOOD DELIVERY SERVICE.
057100     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "GRUBHUB".
057200*    TEST C-HIT > 0 GO TO 2150-FOUND.
057300     IF C-HIT > 0 GO TO 2150-FOUND.
057400*    CLEAR C-HIT.
057500     MOVE ZERO TO C-HIT.
057600*    TAKEOUT ORDER.
057700     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "TAKEOUT".
057800*    TEST C-HIT > 0 GO TO 2150-FOUND.
057900     IF C-HIT > 0 GO TO 2150-FOUND.
058000     GO TO 2150-EXIT.
058100 2150-FOUND.
058200*    SET CATEGORY-NAME TO "DINING".
058300     MOVE "DINING" TO CATEGORY-NAME.
058400*    SET CAT-FOUND TO "Y".
058500     MOVE "Y" TO CAT-FOUND.
058600 2150-EXIT.
058700     EXIT.
058800
058900*--------------------------------------------------------------*
059000*  KEYWORDS PER CR0207 - ENTERTAINMENT.                        *
059100*--------------------------------------------------------------*
059200 2160-TEST-ENTERTAIN.
059300*    CLEAR C-HIT.
059400     MOVE ZERO TO C-HIT.
059500*    MOVIE TICKET/RENTAL.
059600     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "MOVIE".
059700*    TEST C-HIT > 0 GO TO 2160-FOUND.
059800     IF C-HIT > 0 GO TO 2160-FOUND.
059900*    CLEAR C-HIT.
060000     MOVE ZERO TO C-HIT.
060100*    GENERIC SUBSCRIPTION SERVICE.
060200     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "SUBSCRIPTION".
060300*    TEST C-HIT > 0 GO TO 2160-FOUND.
060400     IF C-HIT > 0 GO TO 2160-FOUND.
060500*    CLEAR C-HIT.
060600     MOVE ZERO TO C-HIT.
060700*    STREAMING SUBSCRIPTION.
060800     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "NETFLIX".
060900*    TEST C-HIT > 0 GO TO 2160-FOUND.
061000     IF C-HIT > 0 GO TO 2160-FOUND.
061100*    CLEAR C-HIT.
061200     MOVE ZERO TO C-HIT.
061300*    MUSIC STREAMING SUBSCRIPTION.
061400     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "SPOTIFY".
061500*    TEST C-HIT > 0 GO TO 2160-FOUND.
061600     IF C-HIT > 0 GO TO 2160-FOUND.
061700*    CLEAR C-HIT.
061800     MOVE ZERO TO C-HIT.
061900*    GENERIC ENTERTAINMENT TEXT.
062000     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "ENTERTAINMENT".
062100*    TEST C-HIT > 0 GO TO 2160-FOUND.
062200     IF C-HIT > 0 GO TO 2160-FOUND.
062300     GO TO 2160-EXIT.
062400 2160-FOUND.
062500*    SET CATEGORY-NAME TO "ENTERTAINMENT".
062600     MOVE "ENTERTAINMENT" TO CATEGORY-NAME.
062700*    SET CAT-FOUND TO "Y".
062800     MOVE "Y" TO CAT-FOUND.
062900 2160-EXIT.
063000     EXIT.
063100
063200*--------------------------------------------------------------*
063300*  KEYWORDS PER CR0207 - SHOPPING.                             *
063400*--------------------------------------------------------------*
063500 2170-TEST-SHOPPING.
063600*    CLEAR C-HIT.
063700     MOVE ZERO TO C-HIT.
063800*    ONLINE RETAILER PURCHASE.
063900     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "AMAZON".
064000*    TEST C-HIT > 0 GO TO 2170-FOUND.
064100     IF C-HIT > 0 GO TO 2170-FOUND.
064200*    CLEAR C-HIT.
064300     MOVE ZERO TO C-HIT.
064400*    RETAIL STORE PURCHASE.
064500     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "WALMART".
064600*    TEST C-HIT > 0 GO TO 2170-FOUND.
064700     IF C-HIT > 0 GO TO 2170-FOUND.
064800*    CLEAR C-HIT.
064900     MOVE ZERO TO C-HIT.
065000*    RETAIL STORE PURCHASE.
065100     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "TARGET".
065200*    TEST C-HIT > 0 GO TO 2170-FOUND.
065300     IF C-HIT > 0 GO TO 2170-FOUND.
065400*    CLEAR C-HIT.
065500     MOVE ZERO TO C-HIT.
065600*    GENERIC SHOPPING TEXT.
065700     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "SHOPPING".
065800*    TEST C-HIT > 0 GO TO 2170-FOUND.
065900     IF C-HIT > 0 GO TO 2170-FOUND.
066000*    CLEAR C-HIT.
066100     MOVE ZERO TO C-HIT.
066200*    APPAREL PURCHASE.
066300     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "CLOTHES".
066400*    TEST C-HIT > 0 GO TO 2170-FOUND.
066500     IF C-HIT > 0 GO TO 2170-FOUND.
066600*    CLEAR C-HIT.
066700     MOVE ZERO TO C-HIT.
066800*    APPAREL PURCHASE, ALTERNATE SPELLING.
066900     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "CLOTHING".
067000*    TEST C-HIT > 0 GO TO 2170-FOUND.
067100     IF C-HIT > 0 GO TO 2170-FOUND.
067200     GO TO 2170-EXIT.
067300 2170-FOUND.
067400*    SET CATEGORY-NAME TO "SHOPPING".
067500     MOVE "SHOPPING" TO CATEGORY-NAME.
067600*    SET CAT-FOUND TO "Y".
067700     MOVE "Y" TO CAT-FOUND.
067800 2170-EXIT.
067900     EXIT.
068000
068100*--------------------------------------------------------------*
068200*  KEYWORDS PER CR0219 - HEALTH.                               *
068300*--------------------------------------------------------------*
068400 2180-TEST-HEALTH.
068500*    CLEAR C-HIT.
068600     MOVE ZERO TO C-HIT.
068700*    PHYSICIAN VISIT.
068800     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "DOCTOR".
068900*    TEST C-HIT > 0 GO TO 2180-FOUND.
069000     IF C-HIT > 0 GO TO 2180-FOUND.
069100*    CLEAR C-HIT.
069200     MOVE ZERO TO C-HIT.
069300*    GENERIC MEDICAL CHARGE.
069400     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "MEDICAL".
069500*    TEST C-HIT > 0 GO TO 2180-FOUND.
069600     IF C-HIT > 0 GO TO 2180-FOUND.
069700*    CLEAR C-HIT.
069800     MOVE ZERO TO C-HIT.
069900*    PHARMACY/PRESCRIPTION PURCHASE.
070000     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "PHARMACY".
070100*    TEST C-HIT > 0 GO TO 2180-FOUND.
070200     IF C-HIT > 0 GO TO 2180-FOUND.
070300*    CLEAR C-HIT.
070400     MOVE ZERO TO C-HIT.
070500*    GENERIC HEALTH TEXT.
070600     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "HEALTH".
070700*    TEST C-HIT > 0 GO TO 2180-FOUND.
070800     IF C-HIT > 0 GO TO 2180-FOUND.
070900*    CLEAR C-HIT.
071000     MOVE ZERO TO C-HIT.
071100*    HEALTH INSURANCE PREMIUM.
071200     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "INSURANCE".
071300*    TEST C-HIT > 0 GO TO 2180-FOUND.
071400     IF C-HIT > 0 GO TO 2180-FOUND.
071500*    CLEAR C-HIT.
071600     MOVE ZERO TO C-HIT.
071700*    DENTAL VISIT.
071800     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "DENTAL".
071900*    TEST C-HIT > 0 GO TO 2180-FOUND.
072000     IF C-HIT > 0 GO TO 2180-FOUND.
072100*    CLEAR C-HIT.
072200     MOVE ZERO TO C-HIT.
072300*    VISION/EYE CARE VISIT.
072400     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "VISION".
072500*    TEST C-HIT > 0 GO TO 2180-FOUND.
072600     IF C-HIT > 0 GO TO 2180-FOUND.
072700     GO TO 2180-EXIT.
072800 2180-FOUND.
072900*    SET CATEGORY-NAME TO "HEALTH".
073000     MOVE "HEALTH" TO CATEGORY-NAME.
073100*    SET CAT-FOUND TO "Y".
073200     MOVE "Y" TO CAT-FOUND.
073300 2180-EXIT.
073400     EXIT.
073500
073600*--------------------------------------------------------------*
073700*  KEYWORDS PER CR0219 - EDUCATION.                            *
073800*--------------------------------------------------------------*
073900 2190-TEST-EDUCATION.
074000*    CLEAR C-HIT.
074100     MOVE ZERO TO C-HIT.
074200*    SCHOOL PAYMENT.
074300     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "SCHOOL".
074400*    TEST C-HIT > 0 GO TO 2190-FOUND.
074500     IF C-HIT > 0 GO TO 2190-FOUND.
074600*    CLEAR C-HIT.
074700     MOVE ZERO TO C-HIT.
074800*    TUITION PAYMENT.
074900     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "TUITION".
075000*    TEST C-HIT > 0 GO TO 2190-FOUND.
075100     IF C-HIT > 0 GO TO 2190-FOUND.
075200*    CLEAR C-HIT.
075300     MOVE ZERO TO C-HIT.
075400*    TEXTBOOK/BOOK PURCHASE.
075500     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "BOOK".
075600*    TEST C-HIT > 0 GO TO 2190-FOUND.
075700     IF C-HIT > 0 GO TO 2190-FOUND.
075800*    CLEAR C-HIT.
075900     MOVE ZERO TO C-HIT.
076000*    COURSE FEE.
076100     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "COURSE".
076200*    TEST C-HIT > 0 GO TO 2190-FOUND.
076300     IF C-HIT > 0 GO TO 2190-FOUND.
076400*    CLEAR C-HIT.
076500     MOVE ZERO TO C-HIT.
076600*    GENERIC EDUCATION TEXT.
076700     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "EDUCATION".
076800*    TEST C-HIT > 0 GO TO 2190-FOUND.
076900     IF C-HIT > 0 GO TO 2190-FOUND.
077000     GO TO 2190-EXIT.
077100 2190-FOUND.
077200*    SET CATEGORY-NAME TO "EDUCATION".
077300     MOVE "EDUCATION" TO CATEGORY-NAME.
077400*    SET CAT-FOUND TO "Y".
077500     MOVE "Y" TO CAT-FOUND.
077600 2190-EXIT.
077700     EXIT.
077800
077900*--------------------------------------------------------------*
078000*  KEYWORDS PER CR0219 - PERSONAL.  LAST STOP BEFORE           *
078100*  2100-CLASSIFY FALLS THROUGH TO "OTHER".                     *
078200*--------------------------------------------------------------*
078300 2195-TEST-PERSONAL.
078400*    CLEAR C-HIT.
078500     MOVE ZERO TO C-HIT.
078600*    HAIRCUT/SALON VISIT.
078700     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "HAIRCUT".
078800*    TEST C-HIT > 0 GO TO 2195-FOUND.
078900     IF C-HIT > 0 GO TO 2195-FOUND.
079000*    CLEAR C-HIT.
079100     MOVE ZERO TO C-HIT.
079200*    GYM MEMBERSHIP/VISIT.
079300     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "GYM".
079400*    TEST C-HIT > 0 GO TO 2195-FOUND.
079500     IF C-HIT > 0 GO TO 2195-FOUND.
079600*    CLEAR C-HIT.
079700     MOVE ZERO TO C-HIT.
079800*    FITNESS MEMBERSHIP/CLASS.
079900     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "FITNESS".
080000*    TEST C-HIT > 0 GO TO 2195-FOUND.
080100     IF C-HIT > 0 GO TO 2195-FOUND.
080200*    CLEAR C-HIT.
080300     MOVE ZERO TO C-HIT.
080400*    GENERIC PERSONAL-CARE TEXT.
080500     INSPECT I-DESC-UC TALLYING C-HIT FOR ALL "PERSONAL".
080600*    TEST C-HIT > 0 GO TO 2195-FOUND.
080700     IF C-HIT > 0 GO TO 2195-FOUND.
080800     GO TO 2195-EXIT.
080900 2195-FOUND.
081000*    SET CATEGORY-NAME TO "PERSONAL".
081100     MOVE "PERSONAL" TO CATEGORY-NAME.
081200*    SET CAT-FOUND TO "Y".
081300     MOVE "Y" TO CAT-FOUND.
081400 2195-EXIT.
081500     EXIT.
081600
081700*--------------------------------------------------------------*
081800*  2200-ACCUM - ADD THIS TRANSACTION'S ABSOLUTE AMOUNT TO THE  *
081900*  CATEGORY TOTAL PICKED OUT ABOVE.                            *
082000*--------------------------------------------------------------*
082100 2200-ACCUM.
082200*    BRANCH ON CATEGORY-NAME.
082300     EVALUATE CATEGORY-NAME
082400         WHEN "HOUSING"
082500*    ROLL C-ABS-AMT INTO C-TOT-HOUSING.
082600             ADD C-ABS-AMT TO C-TOT-HOUSING
082700         WHEN "UTILITIES"
082800*    ROLL C-ABS-AMT INTO C-TOT-UTILITIES.
082900             ADD C-ABS-AMT TO C-TOT-UTILITIES
083000         WHEN "GROCERIES"
083100*    ROLL C-ABS-AMT INTO C-TOT-GROCERIES.
083200             ADD C-ABS-AMT TO C-TOT-GROCERIES
083300         WHEN "TRANSPORTATION"
083400*    ROLL C-ABS-AMT INTO C-TOT-TRANSPORT.
083500             ADD C-ABS-AMT TO C-TOT-TRANSPORT
083600         WHEN "DINING"
083700*    ROLL C-ABS-AMT INTO C-TOT-DINING.
083800             ADD C-ABS-AMT TO C-TOT-DINING
083900         WHEN "ENTERTAINMENT"
084000*    ROLL C-ABS-AMT INTO C-TOT-ENTERTAIN.
084100             ADD C-ABS-AMT TO C-TOT-ENTERTAIN
084200         WHEN "SHOPPING"
084300*    ROLL C-ABS-AMT INTO C-TOT-SHOPPING.
084400             ADD C-ABS-AMT TO C-TOT-SHOPPING
084500         WHEN "HEALTH"
084600*    ROLL C-ABS-AMT INTO C-TOT-HEALTH.
084700             ADD C-ABS-AMT TO C-TOT-HEALTH
084800         WHEN "EDUCATION"
084900*    ROLL C-ABS-AMT INTO C-TOT-EDUCATION.
085000             ADD C-ABS-AMT TO C-TOT-EDUCATION
085100         WHEN "PERSONAL"
085200*    ROLL C-ABS-AMT INTO C-TOT-PERSONAL.
085300             ADD C-ABS-AMT TO C-TOT-PERSONAL
085400         WHEN OTHER
085500*    ROLL C-ABS-AMT INTO C-TOT-OTHER.
085600             ADD C-ABS-AMT TO C-TOT-OTHER
085700     END-EVALUATE.
085800
085900*--------------------------------------------------------------*
086000*  3000-CLOSING - PRINT THE RUN-LEVEL CATEGORIZATION SECTION,  *
086100*  ONE LINE PER NON-ZERO CATEGORY (ZERO CATEGORIES DROPPED).   *
086200*--------------------------------------------------------------*
086300 3000-CLOSING.
086400*    PRINT BLANK-LINE.
086500     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 2 LINES.
086600*    SET O-SECTION-TITLE TO "TRANSACTION CATEGORIZATION".
086700     MOVE "TRANSACTION CATEGORIZATION" TO O-SECTION-TITLE.
086800*    PRINT SECTION-HEADING-LINE.
086900     WRITE PRTLINE FROM SECTION-HEADING-LINE
087000         AFTER ADVANCING 1 LINE.
087100
087200*    SET CATEGORY-NAME TO "HOUSING".
087300     MOVE "HOUSING"        TO CATEGORY-NAME.
087400*    COPY C-TOT-HOUSING INTO C-CURR-AMT.
087500     MOVE C-TOT-HOUSING   TO C-CURR-AMT.
087600*    INVOKE 2410-PRINT-CAT-IF-NONZERO.
087700     PERFORM 2410-PRINT-CAT-IF-NONZERO.
087800
087900*    SET CATEGORY-NAME TO "UTILITIES".
088000     MOVE "UTILITIES"      TO CATEGORY-NAME.
088100*    COPY C-TOT-UTILITIES INTO C-CURR-AMT.
088200     MOVE C-TOT-UTILITIES TO C-CURR-AMT.
088300*    INVOKE 2410-PRINT-CAT-IF-NONZERO.
088400     PERFORM 2410-PRINT-CAT-IF-NONZERO.
088500
088600*    SET CATEGORY-NAME TO "GROCERIES".
088700     MOVE "GROCERIES"      TO CATEGORY-NAME.
088800*    COPY C-TOT-GROCERIES INTO C-CURR-AMT.
088900     MOVE C-TOT-GROCERIES TO C-CURR-AMT.
089000*    INVOKE 2410-PRINT-CAT-IF-NONZERO.
089100     PERFORM 2410-PRINT-CAT-IF-NONZERO.
089200
089300*    SET CATEGORY-NAME TO "TRANSPORTATION".
089400     MOVE "TRANSPORTATION" TO CATEGORY-NAME.
089500*    COPY C-TOT-TRANSPORT INTO C-CURR-AMT.
089600     MOVE C-TOT-TRANSPORT TO C-CURR-AMT.
089700*    INVOKE 2410-PRINT-CAT-IF-NONZERO.
089800     PERFORM 2410-PRINT-CAT-IF-NONZERO.
089900
090000*    SET CATEGORY-NAME TO "DINING".
090100     MOVE "DINING"         TO CATEGORY-NAME.
090200*    COPY C-TOT-DINING INTO C-CURR-AMT.
090300     MOVE C-TOT-DINING    TO C-CURR-AMT.
090400*    INVOKE 2410-PRINT-CAT-IF-NONZERO.
090500     PERFORM 2410-PRINT-CAT-IF-NONZERO.
090600
090700*    SET CATEGORY-NAME TO "ENTERTAINMENT".
090800     MOVE "ENTERTAINMENT"  TO CATEGORY-NAME.
090900*    COPY C-TOT-ENTERTAIN INTO C-CURR-AMT.
091000     MOVE C-TOT-ENTERTAIN TO C-CURR-AMT.
091100*    INVOKE 2410-PRINT-CAT-IF-NONZERO.
091200     PERFORM 2410-PRINT-CAT-IF-NONZERO.
091300
091400*    SET CATEGORY-NAME TO "SHOPPING".
091500     MOVE "SHOPPING"       TO CATEGORY-NAME.
091600*    COPY C-TOT-SHOPPING INTO C-CURR-AMT.
091700     MOVE C-TOT-SHOPPING  TO C-CURR-AMT.
091800*    INVOKE 2410-PRINT-CAT-IF-NONZERO.
091900     PERFORM 2410-PRINT-CAT-IF-NONZERO.
092000
092100*    SET CATEGORY-NAME TO "HEALTH".
092200     MOVE "HEALTH"         TO CATEGORY-NAME.
092300*    COPY C-TOT-HEALTH INTO C-CURR-AMT.
092400     MOVE C-TOT-HEALTH    TO C-CURR-AMT.
092500*    INVOKE 2410-PRINT-CAT-IF-NONZERO.
092600     PERFORM 2410-PRINT-CAT-IF-NONZERO.
092700
092800*    SET CATEGORY-NAME TO "EDUCATION".
092900     MOVE "EDUCATION"      TO CATEGORY-NAME.
093000*    COPY C-TOT-EDUCATION INTO C-CURR-AMT.
093100     MOVE C-TOT-EDUCATION TO C-CURR-AMT.
093200*    INVOKE 2410-PRINT-CAT-IF-NONZERO.
093300     PERFORM 2410-PRINT-CAT-IF-NONZERO.
093400
093500*    SET CATEGORY-NAME TO "PERSONAL".
093600     MOVE "PERSONAL"       TO CATEGORY-NAME.
093700*    COPY C-TOT-PERSONAL INTO C-CURR-AMT.
093800     MOVE C-TOT-PERSONAL  TO C-CURR-AMT.
093900*    INVOKE 2410-PRINT-CAT-IF-NONZERO.
094000     PERFORM 2410-PRINT-CAT-IF-NONZERO.
094100
094200*    SET CATEGORY-NAME TO "OTHER".
094300     MOVE "OTHER"          TO CATEGORY-NAME.
094400*    COPY C-TOT-OTHER INTO C-CURR-AMT.
094500     MOVE C-TOT-OTHER     TO C-CURR-AMT.
094600*    INVOKE 2410-PRINT-CAT-IF-NONZERO.
094700     PERFORM 2410-PRINT-CAT-IF-NONZERO.
094800
094900     CLOSE TRANSACTION-FEED.
095000     CLOSE ANALYSIS-RPT.
095100
095200 2410-PRINT-CAT-IF-NONZERO.
095300*    TEST C-CURR-AMT = 0.
095400     IF C-CURR-AMT = 0
095500         GO TO 2410-EXIT
095600     END-IF.
095700*    COPY CATEGORY-NAME INTO O-CAT-NAME.
095800     MOVE CATEGORY-NAME TO O-CAT-NAME.
095900*    INVOKE 8700-FMT-CURRENCY.
096000     PERFORM 8700-FMT-CURRENCY.
096100*    COPY CURR-DISP INTO O-CAT-AMT.
096200     MOVE CURR-DISP TO O-CAT-AMT.
096300*    PRINT CATEGORY-LINE.
096400     WRITE PRTLINE FROM CATEGORY-LINE AFTER ADVANCING 1 LINE.
096500 2410-EXIT.
096600     EXIT.
096700
096800*--------------------------------------------------------------*
096900*  8700-FMT-CURRENCY - SHOP STANDARD Rs DISPLAY (CR0512).      *
097000*--------------------------------------------------------------*
097100 8700-FMT-CURRENCY.
097200*    TEST C-CURR-AMT < 0.
097300     IF C-CURR-AMT < 0
097400*    SET O-CURR-SIGN-LIT TO "-Rs ".
097500         MOVE "-Rs " TO O-CURR-SIGN-LIT
097600*    DERIVE C-CURR-ABS.
097700         COMPUTE C-CURR-ABS = C-CURR-AMT * -1
097800     ELSE
097900*    SET O-CURR-SIGN-LIT TO "Rs  ".
098000         MOVE "Rs  " TO O-CURR-SIGN-LIT
098100*    COPY C-CURR-AMT INTO C-CURR-ABS.
098200         MOVE C-CURR-AMT TO C-CURR-ABS
098300     END-IF.
098400*    COPY C-CURR-ABS INTO O-CURR-EDIT.
098500     MOVE C-CURR-ABS TO O-CURR-EDIT.
098600
098700 9000-READ.
098800     READ TRANSACTION-FEED
098900         AT END
099000*    SET TRN-EOF TO "Y".
099100             MOVE "Y" TO TRN-EOF.
