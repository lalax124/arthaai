000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          ARTHA03.
000300 AUTHOR.              K. IYER.
000400 INSTALLATION.        ARTHA FINANCIAL SVCS - BATCH SYSTEMS DEPT.
000500 DATE-WRITTEN.        02/14/90.
000600 DATE-COMPILED.
000700 SECURITY.            INTERNAL USE ONLY - SEE OPS MANUAL SEC 4.2.
000800
000900*****************************************************************
001000* ARTHA03 - LOAN PAYMENT / AMORTIZATION ENGINE                  *
001100*                                                                *
001200* STEP THREE OF THE NIGHTLY ARTHA BATCH (RUN ID AMRT003).       *
001300* READS THE LIABILITY MASTER, AND FOR EVERY LIABILITY CARRYING  *
001400* A NON-ZERO INTEREST RATE, COMPUTES THE LEVEL MONTHLY PAYMENT  *
001500* BY THE STANDARD ANNUITY FORMULA AND PRINTS A FULL MONTH-BY-   *
001600* MONTH AMORTIZATION SCHEDULE TO AMORT-REPORT.  LIABILITY DOES  *
001700* NOT CARRY A LOAN TERM, SO THE DEPARTMENT-STANDARD TERM BELOW  *
001800* (SEE C-STD-LOAN-TERM-YRS) IS USED FOR EVERY SCHEDULE.         *
001900*****************************************************************
002000*
002100*    CHANGE LOG
002200*    ----------
002300*    02/14/90  KI    ORIGINAL PROGRAM, REQUEST FORM NO. 194.        CR0196
002400*    06/19/90  KI    ZERO-RATE LOANS NOW AMORTIZE STRAIGHT-LINE     CR0201
002500*                    (L / N) INSTEAD OF BOMBING ON DIVIDE BY ZERO
002600*                    IN THE ANNUITY FORMULA.
002700*    11/02/92  SR    FINAL-MONTH BALANCE NOW FLOORED AT ZERO -      HD0887
002800*                    ROUNDING ON THE LAST FEW PAYMENTS WAS
002900*                    LEAVING A FEW PAISE OF RESIDUAL BALANCE.
003000*    01/08/98  NS    Y2K REVIEW - NO DATE FIELDS ON THIS PROGRAM,   CR0402
003100*                    NO CHANGE REQUIRED.
003200*    10/02/03  AK    CURRENCY-FORMAT ROUTINE REWRITTEN TO MATCH     CR0512
003300*                    THE SHOP STANDARD Rs PREFIX USED ON ALL
003400*                    FOUR ARTHA PROGRAMS.
003500*    05/11/07  AK    STANDARD LOAN TERM MOVED OUT OF THE CALC       CR0588
003600*                    PARAGRAPH INTO A NAMED CONSTANT PER THE
003700*                    DEPARTMENT'S PUBLISHED ASSUMPTION TABLE -
003800*                    ANALYST WAS HAVING TO HUNT THROUGH THE CODE
003900*                    TO FIND IT EVERY REVIEW CYCLE.
004000*    09/02/08  AK    LIA-AMOUNT WAS DECLARED 9(09) HERE BUT 9(11)   CR0614
004100*                    ON THE REAL FILE (SEE ARTHA01) - EVERY BYTE
004200*                    AFTER AMOUNT WAS READING TWO COLUMNS SHORT.
004300*                    WIDENED TO MATCH AND RECORD CONTAINS CORRECTED.
004400*    03/22/04  TV    IN-LINE COMMENTARY EXPANDED PER THE STANDARDS  CR0546
004500*                    REVIEW, PARAGRAPH INDEX ADDED BELOW.  NO
004600*                    LOGIC CHANGED BY THIS ENTRY.
004700*
004800*****************************************************************
004900*
005000*    PARAGRAPH INDEX
005100*    ---------------
005200*    0000-ARTHA03          MAINLINE - INIT, READ LOOP, CLOSE.
005300*    1000-INIT              OPEN FILES, PRIME THE READ.
005400*    2000-MAINLINE           ONE LOAN PER NON-ZERO LIABILITY.
005500*    2100-PAYMENT-CALC        ANNUITY FORMULA / STRAIGHT-LINE.
005600*    2150-PRINT-HEADING        LOAN HEADING BLOCK, ALSO THE
005700*                              AT-EOP NEW-PAGE HANDLER.
005800*    2200-SCHEDULE             DRIVES ONE ROW PER MONTH.
005900*    2250-SCHEDULE-ONE-MONTH    INTEREST/PRINCIPAL SPLIT, ROLL
006000*                              THE BALANCE FORWARD.
006100*    2280-PRINT-MONTH           EDIT AND PRINT ONE AMT-LINE.
006200*    3000-CLOSING              CLOSE BOTH FILES.
006300*    8700-FMT-CURRENCY          SHOP STANDARD Rs EDIT ROUTINE.
006400*    9000-READ                  NEXT LIABILITY / SET LIA-EOF.
006500*
006600*****************************************************************
006700
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM
007200     CLASS ALPHA-CHAR      IS "A" THRU "Z"
007300     UPSI-0 ON  STATUS IS SW-RERUN-REQUESTED
007400            OFF STATUS IS SW-NORMAL-RUN.
007500
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800
007900     SELECT LIABILITY-MASTER
008000         ASSIGN TO LIAMST
008100         ORGANIZATION IS LINE SEQUENTIAL.
008200
008300     SELECT AMORT-REPORT
008400         ASSIGN TO AMTRPT
008500         ORGANIZATION IS RECORD SEQUENTIAL.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900
009000*--------------------------------------------------------------*
009100*  LIABILITY-MASTER - RE-DECLARED LOCALLY, NO COPYBOOK, SAME   *
009200*  56-BYTE LAYOUT AS THE LIA-REC ARTHA01 READS FOR NET-WORTH   *
009300*  (SHOP HAS NO SHARED COPY LIBRARY - SEE CBLANL SERIES).      *
009400*  SEE CR0614 IN THE CHANGE LOG ABOVE.                         *
009500*--------------------------------------------------------------*
009600 FD  LIABILITY-MASTER
009700     LABEL RECORD IS STANDARD
009800     RECORD CONTAINS 56 CHARACTERS
009900     DATA RECORD IS LIA-REC.
010000
010100 01  LIA-REC.
010200*    KEY OF THE LIABILITY THIS SCHEDULE BELONGS TO.
010300     05  LIA-USER-ID           PIC 9(06).
010400*    LIABILITY DESCRIPTION - PRINTED ON THE LOAN HEADING.
010500     05  LIA-NAME              PIC X(30).
010600*    ORIGINAL PRINCIPAL - WIDENED TO 9(11) PER CR0614, WAS
010700*    9(09) AND OUT OF STEP WITH THE REAL FILE LAYOUT.
010800     05  LIA-AMOUNT            PIC S9(11)V99.
010900*    ANNUAL INTEREST RATE AS A DECIMAL FRACTION (.085000 =
011000*    8.5 PERCENT).  ZERO MEANS PLAIN DEBT, NO SCHEDULE.
011100     05  LIA-RATE              PIC 9V9(05).
011200     05  LIA-RATE-ALT REDEFINES LIA-RATE.
011300         10  LIA-RATE-WHOLE    PIC 9.
011400         10  LIA-RATE-FRAC     PIC 9(05).
011500*    PAD TO THE 56-BYTE RECORD (SEE BANNER ABOVE).
011600     05  FILLER                PIC X(01).
011700
011800*--------------------------------------------------------------*
011900*  AMORT-REPORT - STAND-ALONE PRINT FILE, SPEC'S SECOND PRINT  *
012000*  FILE, NOT SHARED WITH ANALYSIS-RPT.                         *
012100*--------------------------------------------------------------*
012200 FD  AMORT-REPORT
012300     LABEL RECORD IS OMITTED
012400     RECORD CONTAINS 132 CHARACTERS
012500     LINAGE IS 60 WITH FOOTING AT 55
012600     DATA RECORD IS PRTLINE.
012700
012800 01  PRTLINE                   PIC X(132).
012900
013000 WORKING-STORAGE SECTION.
013100
013200*    END-OF-FILE SWITCH FOR THE LIABILITY MASTER.
013300 77  LIA-EOF                PIC X(01) VALUE "N".
013400*    COUNT OF LOANS HEADED SO FAR - NOT CURRENTLY PRINTED.
013500 77  C-PCTR                    PIC 99    VALUE ZERO COMP.
013600*    CURRENT MONTH OF THE SCHEDULE, 1 THRU C-TERM-MONTHS -
013700*    ALSO THE PERFORM VARYING INDEX AT 2200-SCHEDULE.
013800 77  C-MONTH-NBR               PIC 9(04) VALUE ZERO COMP.
013900*    STANDARD TERM IN MONTHS (YEARS TIMES 12).
014000 77  C-TERM-MONTHS             PIC 9(04) VALUE ZERO COMP.
014100
014200*--------------------------------------------------------------*
014300*  DEPARTMENT-STANDARD PLANNING ASSUMPTIONS - PUBLISHED TABLE  *
014400*  REVIEWED ANNUALLY BY THE ANALYST GROUP (CR0588).  LIABILITY *
014500*  CARRIES NO TERM FIELD SO EVERY SCHEDULE USES THIS TERM.     *
014600*--------------------------------------------------------------*
014700 01  DEPT-STANDARD-ASSUMPTIONS.
014800*    THE ONE DEPARTMENT ASSUMPTION THIS PROGRAM USES -
014900*    CHANGE HERE ONLY, PER CR0588, NOT IN THE CALC PARAGRAPH.
015000     05  C-STD-LOAN-TERM-YRS   PIC 9(02) VALUE 15.
015100     05  FILLER                PIC X(05) VALUE SPACES.
015200
015300*    MONTHLY RATE AND ITS COMPOUND FACTOR FOR THE ANNUITY
015400*    FORMULA AT 2100-PAYMENT-CALC.
015500 01  RATE-WORK.
015600*    ANNUAL LIA-RATE DIVIDED BY 12 - ZERO MEANS PLAIN DEBT,
015700*    TAKE THE STRAIGHT-LINE BRANCH BELOW (CR0201).
015800     05  C-MO-RATE            PIC S9(03)V9(05) VALUE ZERO.
015900*    (1 + C-MO-RATE) RAISED TO C-TERM-MONTHS - THE ANNUITY
016000*    FORMULA'S COMPOUNDING TERM.
016100     05  C-COMPOUND-FACTOR    PIC S9(05)V9(05) VALUE ZERO.
016200     05  C-COMPOUND-ALT REDEFINES C-COMPOUND-FACTOR.
016300         10  C-CF-WHOLE       PIC S9(05).
016400         10  C-CF-FRAC        PIC 9(05).
016500     05  FILLER                PIC X(05) VALUE SPACES.
016600
016700*    THE LEVEL MONTHLY PAYMENT AND THE RUNNING BALANCE,
016800*    INTEREST AND PRINCIPAL SPLIT COMPUTED EACH MONTH.
016900 01  PAYMENT-WORK.
017000*    LEVEL MONTHLY PAYMENT - SAME FIGURE EVERY MONTH OF
017100*    THE SCHEDULE, COMPUTED ONCE AT 2100-PAYMENT-CALC.
017200     05  C-PAYMENT            PIC S9(11)V99 VALUE ZERO.
017300     05  C-PAYMENT-ALT REDEFINES C-PAYMENT.
017400         10  C-PAYMENT-WHOLE  PIC S9(11).
017500         10  C-PAYMENT-DEC    PIC 99.
017600*    OUTSTANDING PRINCIPAL - FLOORED AT ZERO ON THE FINAL
017700*    MONTH TO ABSORB ROUNDING RESIDUE (HD0887).
017800     05  C-BALANCE            PIC S9(11)V99 VALUE ZERO.
017900*    THIS MONTH'S INTEREST PORTION OF THE PAYMENT.
018000     05  C-INTEREST           PIC S9(09)V99 VALUE ZERO.
018100*    THIS MONTH'S PRINCIPAL PORTION OF THE PAYMENT.
018200     05  C-PRINCIPAL          PIC S9(11)V99 VALUE ZERO.
018300     05  FILLER                PIC X(05) VALUE SPACES.
018400
018500*    SAME Rs-PREFIX CURRENCY EDIT WORK AREA AS THE OTHER
018600*    THREE ARTHA PROGRAMS (CR0512) - KEPT LOCAL HERE TOO.
018700 01  CURRENCY-WORK.
018800*    AMOUNT TO BE EDITED - MOVED IN BY THE CALLER.
018900     05  C-CURR-AMT           PIC S9(11)V99.
019000*    UNSIGNED WORKING COPY USED TO BUILD THE EDITED FIELD.
019100     05  C-CURR-ABS           PIC 9(11)V99.
019200*    THE EDITED Rs AMOUNT AS IT APPEARS ON THE REPORT LINE.
019300     05  CURR-DISP.
019400*    "Rs  " OR "-Rs " DEPENDING ON SIGN.
019500         10  O-CURR-SIGN-LIT  PIC X(04).
019600*    ZERO-SUPPRESSED, COMMA-EDITED, TWO DECIMALS.
019700         10  O-CURR-EDIT      PIC ZZ,ZZZ,ZZZ,ZZ9.99.
019800     05  FILLER                PIC X(05) VALUE SPACES.
019900
020000*    FIRST HEADING LINE FOR A LOAN - NAME AND PRINCIPAL.
020100*    PRINTED AT THE TOP OF EACH LOAN'S PAGE (2150-PRINT-HEADING).
020200 01  LOAN-HEADING-LINE.
020300     05  FILLER                PIC X(04) VALUE SPACES.
020400     05  FILLER                PIC X(12) VALUE "LOAN:".
020500*    LIA-NAME EDITED ONTO THE HEADING LINE.
020600     05  O-LOAN-NAME           PIC X(30).
020700     05  FILLER                PIC X(02) VALUE SPACES.
020800     05  FILLER                PIC X(10) VALUE "PRINCIPAL:".
020900*    CURR-DISP (ORIGINAL PRINCIPAL) EDITED ONTO THE LINE.
021000     05  O-LOAN-PRIN           PIC X(20).
021100     05  FILLER                PIC X(42) VALUE SPACES.
021200
021300*    SECOND HEADING LINE - RATE, STANDARD TERM AND LEVEL
021400*    MONTHLY PAYMENT.
021500 01  LOAN-HEADING-LINE-2.
021600     05  FILLER                PIC X(06) VALUE SPACES.
021700     05  FILLER                PIC X(06) VALUE "RATE:".
021800*    LIA-RATE EDITED AS A DECIMAL FRACTION (SEE LIA-RATE
021900*    ABOVE FOR THE RAW FORM).
022000     05  O-LOAN-RATE           PIC Z9.99999.
022100     05  FILLER                PIC X(04) VALUE "% ".
022200     05  FILLER                PIC X(06) VALUE "TERM:".
022300*    C-STD-LOAN-TERM-YRS EDITED ONTO THE LINE.
022400     05  O-LOAN-TERM           PIC ZZ.
022500     05  FILLER                PIC X(04) VALUE "YRS ".
022600     05  FILLER                PIC X(09) VALUE "PAYMENT:".
022700*    CURR-DISP (LEVEL MONTHLY PAYMENT) EDITED ONTO THE LINE.
022800     05  O-LOAN-PMT            PIC X(20).
022900     05  FILLER                PIC X(63) VALUE SPACES.
023000
023100*    COLUMN CAPTIONS OVER THE MONTH-BY-MONTH SCHEDULE -
023200*    MONTH, PAYMENT, PRINCIPAL, INTEREST, BALANCE.
023300 01  COLUMN-HEADING-LINE.
023400     05  FILLER                PIC X(04) VALUE SPACES.
023500     05  FILLER                PIC X(05) VALUE "MONTH".
023600     05  FILLER                PIC X(06) VALUE SPACES.
023700     05  FILLER                PIC X(07) VALUE "PAYMENT".
023800     05  FILLER                PIC X(08) VALUE SPACES.
023900     05  FILLER                PIC X(09) VALUE "PRINCIPAL".
024000     05  FILLER                PIC X(06) VALUE SPACES.
024100     05  FILLER                PIC X(08) VALUE "INTEREST".
024200     05  FILLER                PIC X(06) VALUE SPACES.
024300     05  FILLER                PIC X(07) VALUE "BALANCE".
024400     05  FILLER                PIC X(65) VALUE SPACES.
024500
024600*    ONE PRINTED LINE PER SCHEDULE MONTH.
024700 01  AMT-LINE.
024800     05  FILLER                PIC X(04) VALUE SPACES.
024900*    C-MONTH-NBR EDITED ONTO THE LINE.
025000     05  O-AMT-MONTH           PIC ZZZ9.
025100     05  FILLER                PIC X(04) VALUE SPACES.
025200*    CURR-DISP (C-PAYMENT) EDITED ONTO THE LINE.
025300     05  O-AMT-PAYMENT         PIC X(20).
025400     05  FILLER                PIC X(02) VALUE SPACES.
025500*    CURR-DISP (C-PRINCIPAL) EDITED ONTO THE LINE.
025600     05  O-AMT-PRINCIPAL       PIC X(20).
025700     05  FILLER                PIC X(02) VALUE SPACES.
025800*    CURR-DISP (C-INTEREST) EDITED ONTO THE LINE.
025900     05  O-AMT-INTEREST        PIC X(20).
026000     05  FILLER                PIC X(02) VALUE SPACES.
026100*    CURR-DISP (C-BALANCE, FLOORED AT ZERO) EDITED ONTO THE
026200*    LINE.
026300     05  O-AMT-BALANCE         PIC X(20).
026400     05  FILLER                PIC X(24) VALUE SPACES.
026500
026600*    ONE BLANK PRINT LINE - SPACES THE COLUMN HEADINGS OFF
026700*    FROM THE LOAN HEADING BLOCK ABOVE THEM.
026800 01  BLANK-LINE.
026900     05  FILLER                PIC X(132) VALUE SPACES.
027000
027100 PROCEDURE DIVISION.
027200
027300*--------------------------------------------------------------*
027400*  0000-ARTHA03 - MAINLINE.                                    *
027500*--------------------------------------------------------------*
027600 0000-ARTHA03.
027700*    INVOKE 1000-INIT.
027800     PERFORM 1000-INIT.
027900*    INVOKE 2000-MAINLINE.
028000     PERFORM 2000-MAINLINE
028100         UNTIL LIA-EOF = "Y".
028200*    INVOKE 3000-CLOSING.
028300     PERFORM 3000-CLOSING.
028400     STOP RUN.
028500
028600 1000-INIT.
028700     OPEN INPUT  LIABILITY-MASTER.
028800     OPEN OUTPUT AMORT-REPORT.
028900*    INVOKE 9000-READ.
029000     PERFORM 9000-READ.
029100
029200*--------------------------------------------------------------*
029300*  2000-MAINLINE - ONE LOAN PER LIABILITY CARRYING A RATE.     *
029400*  LIABILITIES WITH A ZERO RATE ARE CARRIED AS PLAIN DEBT AND  *
029500*  HAVE NO INTEREST SCHEDULE TO AMORTIZE, SO THEY ARE SKIPPED. *
029600*--------------------------------------------------------------*
029700 2000-MAINLINE.
029800*    TEST LIA-RATE = ZERO AND LIA-AMOUNT = ZERO.
029900     IF LIA-RATE = ZERO AND LIA-AMOUNT = ZERO
030000         GO TO 2000-EXIT
030100     END-IF.
030200*    INVOKE 2100-PAYMENT-CALC.
030300     PERFORM 2100-PAYMENT-CALC.
030400*    INVOKE 2150-PRINT-HEADING.
030500     PERFORM 2150-PRINT-HEADING.
030600*    INVOKE 2200-SCHEDULE.
030700     PERFORM 2200-SCHEDULE.
030800 2000-EXIT.
030900*    INVOKE 9000-READ.
031000     PERFORM 9000-READ.
031100
031200*--------------------------------------------------------------*
031300*  2100-PAYMENT-CALC - ANNUITY FORMULA, ZERO-RATE FALLBACK TO  *
031400*  STRAIGHT-LINE (CR0201).  I = R/12, N = YEARS TIMES 12.      *
031500*--------------------------------------------------------------*
031600 2100-PAYMENT-CALC.
031700*    COPY C-STD-LOAN-TERM-YRS INTO O-LOAN-TERM.
031800     MOVE C-STD-LOAN-TERM-YRS TO O-LOAN-TERM.
031900*    DERIVE C-TERM-MONTHS.
032000     COMPUTE C-TERM-MONTHS = C-STD-LOAN-TERM-YRS * 12.
032100     COMPUTE C-MO-RATE ROUNDED = LIA-RATE / 12.
032200*    COPY LIA-AMOUNT INTO C-BALANCE.
032300     MOVE LIA-AMOUNT TO C-BALANCE.
032400
032500*    TEST C-MO-RATE = ZERO.
032600     IF C-MO-RATE = ZERO
032700         COMPUTE C-PAYMENT ROUNDED = LIA-AMOUNT / C-TERM-MONTHS
032800     ELSE
032900         COMPUTE C-COMPOUND-FACTOR ROUNDED =
033000             (1 + C-MO-RATE) ** C-TERM-MONTHS
033100         COMPUTE C-PAYMENT ROUNDED =
033200             LIA-AMOUNT * C-MO-RATE * C-COMPOUND-FACTOR /
033300             (C-COMPOUND-FACTOR - 1)
033400     END-IF.
033500
033600*--------------------------------------------------------------*
033700*  2150-PRINT-HEADING - ONE HEADING BLOCK PER LOAN.            *
033800*--------------------------------------------------------------*
033900 2150-PRINT-HEADING.
034000*    ROLL 1 INTO C-PCTR.
034100     ADD 1 TO C-PCTR.
034200*    COPY LIA-NAME INTO O-LOAN-NAME.
034300     MOVE LIA-NAME TO O-LOAN-NAME.
034400*    COPY LIA-AMOUNT INTO C-CURR-AMT.
034500     MOVE LIA-AMOUNT TO C-CURR-AMT.
034600*    INVOKE 8700-FMT-CURRENCY.
034700     PERFORM 8700-FMT-CURRENCY.
034800*    COPY CURR-DISP INTO O-LOAN-PRIN.
034900     MOVE CURR-DISP TO O-LOAN-PRIN.
035000*    COPY LIA-RATE INTO O-LOAN-RATE.
035100     MOVE LIA-RATE TO O-LOAN-RATE.
035200*    COPY C-PAYMENT INTO C-CURR-AMT.
035300     MOVE C-PAYMENT TO C-CURR-AMT.
035400*    INVOKE 8700-FMT-CURRENCY.
035500     PERFORM 8700-FMT-CURRENCY.
035600*    COPY CURR-DISP INTO O-LOAN-PMT.
035700     MOVE CURR-DISP TO O-LOAN-PMT.
035800
035900*    PRINT LOAN-HEADING-LINE.
036000     WRITE PRTLINE FROM LOAN-HEADING-LINE
036100         AFTER ADVANCING PAGE.
036200*    PRINT LOAN-HEADING-LINE-2.
036300     WRITE PRTLINE FROM LOAN-HEADING-LINE-2
036400         AFTER ADVANCING 1 LINE.
036500*    PRINT BLANK-LINE.
036600     WRITE PRTLINE FROM BLANK-LINE
036700         AFTER ADVANCING 1 LINE.
036800*    PRINT COLUMN-HEADING-LINE.
036900     WRITE PRTLINE FROM COLUMN-HEADING-LINE
037000         AFTER ADVANCING 1 LINE.
037100
037200*--------------------------------------------------------------*
037300*  2200-SCHEDULE - MONTH-BY-MONTH AMORTIZATION, BALANCE        *
037400*  FLOORED AT ZERO ON THE FINAL LINE (HD0887).                 *
037500*--------------------------------------------------------------*
037600 2200-SCHEDULE.
037700*    CLEAR C-MONTH-NBR.
037800     MOVE ZERO TO C-MONTH-NBR.
037900*    INVOKE 2250-SCHEDULE-ONE-MONTH.
038000     PERFORM 2250-SCHEDULE-ONE-MONTH
038100         VARYING C-MONTH-NBR FROM 1 BY 1
038200         UNTIL C-MONTH-NBR > C-TERM-MONTHS.
038300
038400*--------------------------------------------------------------*
038500*  2250-SCHEDULE-ONE-MONTH - ONE ROW OF THE SCHEDULE.  LEVEL   *
038600*  PAYMENT SPLIT INTO INTEREST (ON THE OPENING BALANCE) AND    *
038700*  PRINCIPAL (THE REMAINDER), THEN THE BALANCE IS ROLLED       *
038800*  FORWARD.  PERFORMED ONCE PER MONTH BY 2200-SCHEDULE ABOVE.  *
038900*--------------------------------------------------------------*
039000 2250-SCHEDULE-ONE-MONTH.
039100*    DERIVE C-INTEREST.
039200     COMPUTE C-INTEREST ROUNDED = C-BALANCE * C-MO-RATE.
039300*    DERIVE C-PRINCIPAL.
039400     COMPUTE C-PRINCIPAL = C-PAYMENT - C-INTEREST.
039500*    DERIVE C-BALANCE.
039600     COMPUTE C-BALANCE = C-BALANCE - C-PRINCIPAL.
039700*    TEST C-BALANCE < 0.
039800     IF C-BALANCE < 0
039900*    CLEAR C-BALANCE.
040000         MOVE ZERO TO C-BALANCE
040100     END-IF.
040200*    INVOKE 2280-PRINT-MONTH.
040300     PERFORM 2280-PRINT-MONTH.
040400
040500*--------------------------------------------------------------*
040600*  2280-PRINT-MONTH.                                           *
040700*--------------------------------------------------------------*
040800 2280-PRINT-MONTH.
040900*    COPY C-MONTH-NBR INTO O-AMT-MONTH.
041000     MOVE C-MONTH-NBR TO O-AMT-MONTH.
041100*    COPY C-PAYMENT INTO C-CURR-AMT.
041200     MOVE C-PAYMENT TO C-CURR-AMT.
041300*    INVOKE 8700-FMT-CURRENCY.
041400     PERFORM 8700-FMT-CURRENCY.
041500*    COPY CURR-DISP INTO O-AMT-PAYMENT.
041600     MOVE CURR-DISP TO O-AMT-PAYMENT.
041700*    COPY C-PRINCIPAL INTO C-CURR-AMT.
041800     MOVE C-PRINCIPAL TO C-CURR-AMT.
041900*    INVOKE 8700-FMT-CURRENCY.
042000     PERFORM 8700-FMT-CURRENCY.
042100*    COPY CURR-DISP INTO O-AMT-PRINCIPAL.
042200     MOVE CURR-DISP TO O-AMT-PRINCIPAL.
042300*    COPY C-INTEREST INTO C-CURR-AMT.
042400     MOVE C-INTEREST TO C-CURR-AMT.
042500*    INVOKE 8700-FMT-CURRENCY.
042600     PERFORM 8700-FMT-CURRENCY.
042700*    COPY CURR-DISP INTO O-AMT-INTEREST.
042800     MOVE CURR-DISP TO O-AMT-INTEREST.
042900*    COPY C-BALANCE INTO C-CURR-AMT.
043000     MOVE C-BALANCE TO C-CURR-AMT.
043100*    INVOKE 8700-FMT-CURRENCY.
043200     PERFORM 8700-FMT-CURRENCY.
043300*    COPY CURR-DISP INTO O-AMT-BALANCE.
043400     MOVE CURR-DISP TO O-AMT-BALANCE.
043500*    PRINT AMT-LINE.  AT EOP FIRES ON LINAGE FOOTING - A LOAN
043600*    RUNNING PAST ONE PAGE GETS A FRESH HEADING BLOCK MID-LOAN.
043700     WRITE PRTLINE FROM AMT-LINE
043800         AFTER ADVANCING 1 LINE
043900             AT EOP
044000*    INVOKE 2150-PRINT-HEADING.
044100                 PERFORM 2150-PRINT-HEADING.
044200
044300*--------------------------------------------------------------*
044400*  3000-CLOSING.                                               *
044500*--------------------------------------------------------------*
044600 3000-CLOSING.
044700     CLOSE LIABILITY-MASTER.
044800     CLOSE AMORT-REPORT.
044900
045000*--------------------------------------------------------------*
045100*  8700-FMT-CURRENCY - SHOP STANDARD Rs DISPLAY (CR0512).      *
045200*--------------------------------------------------------------*
045300 8700-FMT-CURRENCY.
045400*    TEST C-CURR-AMT < 0.
045500     IF C-CURR-AMT < 0
045600*    SET O-CURR-SIGN-LIT TO "-Rs ".
045700         MOVE "-Rs " TO O-CURR-SIGN-LIT
045800*    DERIVE C-CURR-ABS.
045900         COMPUTE C-CURR-ABS = C-CURR-AMT * -1
046000     ELSE
046100*    SET O-CURR-SIGN-LIT TO "Rs  ".
046200         MOVE "Rs  " TO O-CURR-SIGN-LIT
046300*    COPY C-CURR-AMT INTO C-CURR-ABS.
046400         MOVE C-CURR-AMT TO C-CURR-ABS
046500     END-IF.
046600*    COPY C-CURR-ABS INTO O-CURR-EDIT.
046700     MOVE C-CURR-ABS TO O-CURR-EDIT.
046800
046900*--------------------------------------------------------------*
047000*  9000-READ - NEXT LIABILITY, SET LIA-EOF AT END OF FILE.     *
047100*--------------------------------------------------------------*
047200 9000-READ.
047300     READ LIABILITY-MASTER
047400         AT END
047500*    SET LIA-EOF TO "Y".
047600             MOVE "Y" TO LIA-EOF.
